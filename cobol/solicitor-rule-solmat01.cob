000100******************************************************************
000200* SOLICITOR LICENSE-COMPLIANCE AUDIT SYSTEM
000300* PROGRAM SOLMAT01 - RULE-ENGINE PREDICATE MATCHER
000400******************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.    SOLMAT01.
000700 AUTHOR.        S WAITE.
000800 INSTALLATION.  BUREAU OF INFORMATION TECHNOLOGY - AUDIT UNIT.
000900 DATE-WRITTEN.  JULY 1986.
001000 DATE-COMPILED. TODAY.
001100 SECURITY.      UNCLASSIFIED - AUDIT WORKING PAPERS.
001200******************************************************************
001300* CHANGE LOG
001400*-----------------------------------------------------------------
001500* 1986-07-02 SW   ORIGINAL WRITE - REWRITES A CHARGE-MASTER FEE
001600*                 TO THE CURRENT PROCEDURE-FILE AMOUNT WHEN THE
001700*                 CHARGE PREDATES THE FEE SCHEDULE CURRENTLY ON
001800*                 FILE AND THE TWO AMOUNTS DISAGREE.
001900* 1999-01-14 RMC  Y2K REVIEW - 4-DIGIT YEAR COMPARE ALREADY IN
002000*                 USE, NO REMEDIATION REQUIRED, SIGNED OFF.
002100* 2014-08-19 DLM  RECAST AS A GENERIC TWO-VALUE COMPARE UTILITY
002200*                 FOR THE NEW LICENSE-CURATION RULE TABLES -
002300*                 SAME "COMPARE AND FLAG" SHAPE, NEW RULE TABLE
002400*                 (CR# AU-0820).
002500* 2019-02-11 DLM  ADOPTED FOR THE SBOM NORMALIZATION PROJECT -
002600*                 RENAMED FROM FIX-CHARNEW TO SOLMAT01, DRIVES THE
002700*                 RULE-ENGINE'S LITERAL/REGEX:/RANGE:/NOT: MATCH
002800*                 TEST (CR# SOL-982).
002900* 2021-04-15 JTK  ADDED MR-VALUE-IND NULL HANDLING PER SOL-1050 -
003000*                 NULL NOW COMPARES DIFFERENTLY FROM SPACES.
003100* 2022-09-30 JTK  ADDED RANGE: BRACKET/COMMA PARSING FOR MAVEN-
003200*                 STYLE VERSION RANGES (CR# SOL-1102).
003300* 2024-03-11 JTK  NO-COMMA BRACKET FORM "[1.0]" WAS FALLING
003400*                 THROUGH TO THE BARE-LOW-BOUND TEST WITH THE
003500*                 CLOSE BRACKET STILL STUCK ON THE LOW VALUE AND
003600*                 NO HIGH BOUND EVER SET - "1.0.1" WAS WRONGLY
003700*                 MATCHING "[1.0]". SPLIT-BOUNDS NOW TREATS A
003800*                 BARE BRACKET PAIR AS AN EXACT-EQUALITY RANGE
003900*                 (CR# SOL-1233).
004000******************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     CLASS MAT-DIGIT IS "0" THRU "9"
004600     UPSI-0 ON STATUS IS SOLMAT01-TRACE-ON.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT MATCHIN  ASSIGN TO MATCHIN
005000         ORGANIZATION IS LINE SEQUENTIAL
005100         FILE STATUS IS WS-MATCHIN-STATUS.
005200     SELECT MATCHOUT ASSIGN TO MATCHOUT
005300         ORGANIZATION IS LINE SEQUENTIAL.
005400
005500 DATA DIVISION.
005600 FILE SECTION.
005700 FD  MATCHIN
005800*    ONE MATCH-RULE TEST CASE PER LINE - PATTERN/VALUE/VALUE-IND
005900*    PRE-LOADED BY THE RULE ENGINE, MR-RESULT NOT YET SET.
006000     DATA RECORD IS MATCHREC-RECORD.
006100     COPY MATCHREC.CPY.
006200
006300 FD  MATCHOUT
006400*    SAME LAYOUT, MR-RESULT NOW SET TO "Y" OR "N".
006500 01  MATCHOUT-REC                PIC X(410).
006600
006700 WORKING-STORAGE SECTION.
006800 01  WS-MATCHIN-STATUS           PIC X(02).
006900     88 WS-MATCHIN-OK             VALUE "00".
007000     88 WS-MATCHIN-EOF            VALUE "10".
007100
007200 01  WS-NEGATE-COUNT             PIC 9(04) COMP.
007300 01  WS-NEGATE-QUOT              PIC 9(04) COMP.
007400 01  WS-NEGATE-REM               PIC 9(01) COMP.
007500 01  WS-CORE-MATCH-SW            PIC X(01).
007600     88 WS-CORE-IS-MATCH          VALUE "Y".
007700
007800 01  WS-PATTERN-WORK             PIC X(200).
007900 01  WS-PATTERN-SHIFT            PIC X(200).
008000 01  WS-REMAINDER                PIC X(200).
008100 01  WS-REMAINDER-R REDEFINES WS-REMAINDER.
008200     02 WS-REMAINDER-FIRST-CHAR     PIC X(01).
008300     02 FILLER                      PIC X(199).
008400 01  WS-REMAIN-LEN               PIC 9(03) COMP.
008500
008600******************************************************************
008700* RANGE: BOUND WORK AREA - "[LOW,HIGH)" STYLE EXPRESSIONS ARE
008800* UNSTRUNG INTO THESE FIELDS; LOW-INCL/HIGH-INCL CARRY WHETHER
008900* THE BOUND CHARACTER WAS "[" (INCLUSIVE) OR "(" (EXCLUSIVE).
009000******************************************************************
009100 01  WS-RANGE-LOW                PIC X(20).
009200 01  WS-RANGE-HIGH                PIC X(20).
009300 01  WS-RANGE-LOW-INCL            PIC X(01).
009400     88 WS-RANGE-LOW-IS-INCL       VALUE "I".
009500 01  WS-RANGE-HIGH-INCL           PIC X(01).
009600     88 WS-RANGE-HIGH-IS-INCL      VALUE "I".
009700 01  WS-RANGE-IS-BARE             PIC X(01).
009800     88 WS-RANGE-IS-BARE-VERSION   VALUE "Y".
009900 01  WS-RANGE-NUM                PIC X(20).
010000 01  WS-RANGE-NUM-R REDEFINES WS-RANGE-NUM.
010100     02 WS-RANGE-MAJOR            PIC 9(04).
010200     02 FILLER                    PIC X(16).
010300
010400******************************************************************
010500* DOTTED-SEGMENT VERSION COMPARE WORK AREA - UP TO 3 SEGMENTS,
010600* NUMERIC-ONLY, GOOD ENOUGH FOR THE RULE TABLES SOLICITOR SHIPS.
010700******************************************************************
010800 01  WS-VER-A                    PIC 9(04) COMP OCCURS 3 TIMES.
010900 01  WS-VER-B                    PIC 9(04) COMP OCCURS 3 TIMES.
011000 01  WS-VER-TOK-A                PIC X(04) OCCURS 3 TIMES.
011100 01  WS-VER-TOK-A-R REDEFINES WS-VER-TOK-A.
011200     02 WS-VER-A-FLAT             PIC X(12).
011300 01  WS-VER-TOK-B                PIC X(04) OCCURS 3 TIMES.
011400 01  WS-VER-TOK-B-R REDEFINES WS-VER-TOK-B.
011500     02 WS-VER-B-FLAT             PIC X(12).
011600 01  WS-VER-SEG-IDX              PIC 9(01) COMP.
011700 01  WS-VER-PTR                  PIC 9(02) COMP.
011800 01  WS-VER-CMP-RESULT           PIC S9(01) COMP.
011900 01  WS-CMP-LEFT                 PIC X(20).
012000 01  WS-CMP-RIGHT                PIC X(20).
012100
012200 01  CNT-TESTED                  PIC 9(06) COMP.
012300 01  CNT-MATCHED                 PIC 9(06) COMP.
012400
012500 PROCEDURE DIVISION.
012600*-----------------------------------------------------------------
012700* 0005-START - OPEN FILES, PRIME COUNTERS.
012800*-----------------------------------------------------------------
012900 0005-START.
013000     OPEN INPUT MATCHIN
013100     OPEN OUTPUT MATCHOUT
013200     IF NOT WS-MATCHIN-OK
013300         DISPLAY "SOLMAT01 - CANNOT OPEN MATCHIN, STATUS "
013400             WS-MATCHIN-STATUS
013500         GO TO 9999-ABORT
013600     END-IF
013700     MOVE 0 TO CNT-TESTED CNT-MATCHED
013800     GO TO P1.
013900
014000*-----------------------------------------------------------------
014100* P1 - MAIN LOOP, ONE MATCH-RULE TEST CASE PER RECORD.
014200*-----------------------------------------------------------------
014300 P1.
014400     READ MATCHIN
014500       AT END
014600         GO TO 9100-EOF
014700     END-READ
014800     ADD 1 TO CNT-TESTED
014900     PERFORM P2-MATCH
015000     IF WS-CORE-IS-MATCH
015100         SET MR-IS-MATCH TO TRUE
015200         ADD 1 TO CNT-MATCHED
015300     ELSE
015400         SET MR-IS-NO-MATCH TO TRUE
015500     END-IF
015600     WRITE MATCHOUT-REC FROM MATCHREC-RECORD
015700     GO TO P1.
015800
015900*-----------------------------------------------------------------
016000* P2-MATCH - STRIP ANY LEADING "NOT:" PREFIXES (COUNTING THEM),
016100* EVALUATE THE CORE LITERAL/REGEX:/RANGE: PREDICATE ON WHAT IS
016200* LEFT, THEN INVERT THE RESULT IF THE NOT: COUNT IS ODD.
016300*-----------------------------------------------------------------
016400 P2-MATCH.
016500     MOVE 0 TO WS-NEGATE-COUNT
016600     MOVE MR-PATTERN TO WS-PATTERN-WORK
016700     PERFORM P2-10-STRIP-NOT
016800         UNTIL WS-PATTERN-WORK(1:4) NOT = "NOT:"
016900     PERFORM P2-20-CORE-MATCH
017000     DIVIDE WS-NEGATE-COUNT BY 2
017100         GIVING WS-NEGATE-QUOT REMAINDER WS-NEGATE-REM
017200     IF WS-NEGATE-REM = 1
017300         IF WS-CORE-IS-MATCH
017400             MOVE "N" TO WS-CORE-MATCH-SW
017500         ELSE
017600             MOVE "Y" TO WS-CORE-MATCH-SW
017700         END-IF
017800     END-IF.
017900
018000 P2-10-STRIP-NOT.
018100     ADD 1 TO WS-NEGATE-COUNT
018200     MOVE SPACE TO WS-PATTERN-SHIFT
018300     MOVE WS-PATTERN-WORK(5:196) TO WS-PATTERN-SHIFT
018400     MOVE WS-PATTERN-SHIFT TO WS-PATTERN-WORK.
018500
018600*-----------------------------------------------------------------
018700* P2-20-CORE-MATCH - DISPATCH ON THE REGEX:/RANGE:/LITERAL MODE
018800* OF WHAT REMAINS OF THE PATTERN AFTER THE NOT: STRIP ABOVE.
018900*-----------------------------------------------------------------
019000 P2-20-CORE-MATCH.
019100     MOVE "N" TO WS-CORE-MATCH-SW
019200     IF WS-PATTERN-WORK(1:6) = "REGEX:"
019300         MOVE WS-PATTERN-WORK(7:194) TO WS-REMAINDER
019400         PERFORM P3-REGEX-MATCH
019500     ELSE
019600     IF WS-PATTERN-WORK(1:6) = "RANGE:"
019700         MOVE WS-PATTERN-WORK(7:194) TO WS-REMAINDER
019800         PERFORM P4-RANGE-MATCH
019900     ELSE
020000         MOVE WS-PATTERN-WORK TO WS-REMAINDER
020100         PERFORM P5-LITERAL-MATCH
020200     END-IF
020300     END-IF.
020400
020500*-----------------------------------------------------------------
020600* P3-REGEX-MATCH - A NULL VALUE NEVER MATCHES A REGEX:. THIS SHOP
020700* NEVER LICENSED A REAL REGEX ENGINE FOR THE BATCH SUITE, SO THE
020800* RULE TABLES ARE RESTRICTED TO ANCHORED LITERALS AND A TRAILING
020900* ".*" WILDCARD - THAT SUBSET COVERS EVERY RULE SOLICITOR SHIPS.
021000*-----------------------------------------------------------------
021100 P3-REGEX-MATCH.
021200     IF MR-VALUE-IS-NULL
021300         MOVE "N" TO WS-CORE-MATCH-SW
021400     ELSE
021500         MOVE 0 TO WS-REMAIN-LEN
021600         INSPECT WS-REMAINDER TALLYING WS-REMAIN-LEN
021700             FOR CHARACTERS BEFORE INITIAL SPACE
021800         IF WS-REMAINDER(WS-REMAIN-LEN - 1:2) = ".*"
021900             IF WS-REMAIN-LEN = 2
022000                 MOVE "Y" TO WS-CORE-MATCH-SW
022100             ELSE
022200                 IF MR-VALUE(1:WS-REMAIN-LEN - 2) =
022300                     WS-REMAINDER(1:WS-REMAIN-LEN - 2)
022400                     MOVE "Y" TO WS-CORE-MATCH-SW
022500                 END-IF
022600             END-IF
022700         ELSE
022800             IF MR-VALUE = WS-REMAINDER
022900                 MOVE "Y" TO WS-CORE-MATCH-SW
023000             END-IF
023100         END-IF
023200     END-IF.
023300
023400*-----------------------------------------------------------------
023500* P4-RANGE-MATCH - MAVEN-STYLE VERSION RANGE. A BARE VERSION (NO
023600* BRACKET) MEANS "THIS VERSION OR A DOTTED PREFIX OF IT"; A
023700* BRACKETED "[LOW,HIGH)" EXPRESSION IS COMPARED SEGMENT BY
023800* SEGMENT VIA P6-COMPARE-VERSIONS.
023900*-----------------------------------------------------------------
024000 P4-RANGE-MATCH.
024100     IF MR-VALUE-IS-NULL
024200         MOVE "N" TO WS-CORE-MATCH-SW
024300     ELSE
024400         MOVE "N" TO WS-RANGE-IS-BARE
024500         IF WS-REMAINDER-FIRST-CHAR NOT = "[" AND
024600             WS-REMAINDER-FIRST-CHAR NOT = "("
024700             MOVE "Y" TO WS-RANGE-IS-BARE
024800         END-IF
024900         IF WS-RANGE-IS-BARE-VERSION
025000             IF MR-VALUE = WS-REMAINDER
025100                 MOVE "Y" TO WS-CORE-MATCH-SW
025200             ELSE
025300                 MOVE 0 TO WS-REMAIN-LEN
025400                 INSPECT WS-REMAINDER TALLYING WS-REMAIN-LEN
025500                     FOR CHARACTERS BEFORE INITIAL SPACE
025600                 IF MR-VALUE(1:WS-REMAIN-LEN) =
025700                         WS-REMAINDER(1:WS-REMAIN-LEN)
025800                     AND MR-VALUE(WS-REMAIN-LEN + 1:1) = "."
025900                     MOVE "Y" TO WS-CORE-MATCH-SW
026000                 END-IF
026100             END-IF
026200         ELSE
026300             PERFORM P4-10-SPLIT-BOUNDS
026400             PERFORM P4-20-TEST-BOUNDS
026500         END-IF
026600     END-IF.
026700
026800 P4-10-SPLIT-BOUNDS.
026900     IF WS-REMAINDER-FIRST-CHAR = "["
027000         MOVE "I" TO WS-RANGE-LOW-INCL
027100     ELSE
027200         MOVE SPACE TO WS-RANGE-LOW-INCL
027300     END-IF
027400     MOVE SPACE TO WS-RANGE-LOW WS-RANGE-HIGH
027500     UNSTRING WS-REMAINDER DELIMITED BY ","
027600         INTO WS-RANGE-LOW WS-RANGE-HIGH
027700     MOVE WS-RANGE-LOW(2:19) TO WS-RANGE-LOW
027800******************************************************************
027900* NO COMMA FOUND - A BARE "[LOW]" OR "(LOW)" IS AN EXACT-VALUE
028000* RANGE, NOT A LOW-BOUND-ONLY RANGE. TREAT THE HIGH BOUND AS THE
028100* SAME VALUE, SAME BRACKET SENSE, AS THE LOW BOUND.
028200******************************************************************
028300     IF WS-RANGE-HIGH = SPACE
028400         MOVE WS-RANGE-LOW TO WS-RANGE-HIGH
028500         MOVE WS-RANGE-LOW-INCL TO WS-RANGE-HIGH-INCL
028600     ELSE
028700         MOVE WS-RANGE-HIGH(1:18) TO WS-RANGE-HIGH
028800         IF WS-RANGE-HIGH(18:1) = "]" OR WS-RANGE-HIGH(19:1) = "]"
028900             MOVE "I" TO WS-RANGE-HIGH-INCL
029000         ELSE
029100             MOVE SPACE TO WS-RANGE-HIGH-INCL
029200         END-IF
029300     END-IF
029400     INSPECT WS-RANGE-LOW REPLACING ALL ")" BY SPACE
029500         ALL "]" BY SPACE
029600     INSPECT WS-RANGE-HIGH REPLACING ALL ")" BY SPACE
029700         ALL "]" BY SPACE.
029800
029900 P4-20-TEST-BOUNDS.
030000     MOVE "Y" TO WS-CORE-MATCH-SW
030100     IF WS-RANGE-LOW NOT = SPACE
030200         MOVE MR-VALUE(1:20) TO WS-CMP-LEFT
030300         MOVE WS-RANGE-LOW TO WS-CMP-RIGHT
030400         PERFORM P6-COMPARE-VERSIONS
030500         IF WS-VER-CMP-RESULT < 0
030600             MOVE "N" TO WS-CORE-MATCH-SW
030700         END-IF
030800         IF WS-VER-CMP-RESULT = 0 AND NOT WS-RANGE-LOW-IS-INCL
030900             MOVE "N" TO WS-CORE-MATCH-SW
031000         END-IF
031100     END-IF
031200     IF WS-RANGE-HIGH NOT = SPACE
031300         MOVE MR-VALUE(1:20) TO WS-CMP-LEFT
031400         MOVE WS-RANGE-HIGH TO WS-CMP-RIGHT
031500         PERFORM P6-COMPARE-VERSIONS
031600         IF WS-VER-CMP-RESULT > 0
031700             MOVE "N" TO WS-CORE-MATCH-SW
031800         END-IF
031900         IF WS-VER-CMP-RESULT = 0 AND NOT WS-RANGE-HIGH-IS-INCL
032000             MOVE "N" TO WS-CORE-MATCH-SW
032100         END-IF
032200     END-IF.
032300
032400*-----------------------------------------------------------------
032500* P5-LITERAL-MATCH - NO PREFIX. BOTH-NULL MATCHES; NULL-VS-EMPTY
032600* STRING DOES NOT; OTHERWISE EXACT, CASE-SENSITIVE COMPARE. A
032700* PATTERN OF SPACES (EMPTY STRING) REQUIRES THE VALUE TO ALSO BE
032800* PRESENT-AND-EMPTY, NOT NULL, TO MATCH.
032900*-----------------------------------------------------------------
033000 P5-LITERAL-MATCH.
033100     IF MR-VALUE-IS-NULL
033200         MOVE "N" TO WS-CORE-MATCH-SW
033300     ELSE
033400         IF MR-VALUE = WS-REMAINDER
033500             MOVE "Y" TO WS-CORE-MATCH-SW
033600         ELSE
033700             MOVE "N" TO WS-CORE-MATCH-SW
033800         END-IF
033900     END-IF.
034000
034100*-----------------------------------------------------------------
034200* P6-COMPARE-VERSIONS - SPLIT WS-CMP-LEFT/WS-CMP-RIGHT, BOTH
034300* DOTTED VERSION STRINGS, INTO UP TO 3 NUMERIC SEGMENTS, COMPARE
034400* SEGMENT BY SEGMENT, AND LEAVE -1/0/+1 IN WS-VER-CMP-RESULT.
034500*-----------------------------------------------------------------
034600 P6-COMPARE-VERSIONS.
034700     MOVE 0 TO WS-VER-A(1) WS-VER-A(2) WS-VER-A(3)
034800     MOVE 0 TO WS-VER-B(1) WS-VER-B(2) WS-VER-B(3)
034900     MOVE SPACE TO WS-VER-TOK-A(1) WS-VER-TOK-A(2) WS-VER-TOK-A(3)
035000     MOVE SPACE TO WS-VER-TOK-B(1) WS-VER-TOK-B(2) WS-VER-TOK-B(3)
035100     UNSTRING WS-CMP-LEFT DELIMITED BY "."
035200         INTO WS-VER-TOK-A(1) WS-VER-TOK-A(2) WS-VER-TOK-A(3)
035300     UNSTRING WS-CMP-RIGHT DELIMITED BY "."
035400         INTO WS-VER-TOK-B(1) WS-VER-TOK-B(2) WS-VER-TOK-B(3)
035500     IF SOLMAT01-TRACE-ON
035600         DISPLAY "SOLMAT01 TRACE - " WS-VER-A-FLAT
035700             " VS " WS-VER-B-FLAT
035800     END-IF
035900     PERFORM P6-05-LOAD-SEG THRU P6-05-EXIT
036000         VARYING WS-VER-SEG-IDX FROM 1 BY 1
036100         UNTIL WS-VER-SEG-IDX > 3
036200     MOVE 0 TO WS-VER-CMP-RESULT
036300     PERFORM P6-10-CMP-SEG THRU P6-10-EXIT
036400         VARYING WS-VER-SEG-IDX FROM 1 BY 1
036500         UNTIL WS-VER-SEG-IDX > 3 OR WS-VER-CMP-RESULT NOT = 0.
036600
036700*-----------------------------------------------------------------
036800* P6-05-LOAD-SEG - MOVE ONE NUMERIC DOTTED-VERSION SEGMENT FROM
036900* EACH SIDE'S TOKEN TABLE INTO ITS COMP COMPARE TABLE.
037000*-----------------------------------------------------------------
037100 P6-05-LOAD-SEG.
037200     IF WS-VER-TOK-A(WS-VER-SEG-IDX) IS NUMERIC
037300         MOVE WS-VER-TOK-A(WS-VER-SEG-IDX)
037400             TO WS-VER-A(WS-VER-SEG-IDX)
037500     END-IF
037600     IF WS-VER-TOK-B(WS-VER-SEG-IDX) IS NUMERIC
037700         MOVE WS-VER-TOK-B(WS-VER-SEG-IDX)
037800             TO WS-VER-B(WS-VER-SEG-IDX)
037900     END-IF.
038000 P6-05-EXIT.
038100     EXIT.
038200
038300*-----------------------------------------------------------------
038400* P6-10-CMP-SEG - COMPARE ONE SEGMENT PAIR, LEAVING THE FIRST
038500* NON-ZERO RESULT IN WS-VER-CMP-RESULT.
038600*-----------------------------------------------------------------
038700 P6-10-CMP-SEG.
038800     IF WS-VER-A(WS-VER-SEG-IDX) > WS-VER-B(WS-VER-SEG-IDX)
038900         MOVE 1 TO WS-VER-CMP-RESULT
039000     END-IF
039100     IF WS-VER-A(WS-VER-SEG-IDX) < WS-VER-B(WS-VER-SEG-IDX)
039200         MOVE -1 TO WS-VER-CMP-RESULT
039300     END-IF.
039400 P6-10-EXIT.
039500     EXIT.
039600
039700 9100-EOF.
039800     DISPLAY "SOLMAT01 - TESTED " CNT-TESTED " MATCHED "
039900         CNT-MATCHED
040000     GO TO 9200-CLOSE.
040100
040200 9200-CLOSE.
040300     CLOSE MATCHIN MATCHOUT
040400     STOP RUN.
040500
040600 9999-ABORT.
040700     DISPLAY "SOLMAT01 - FATAL, ABORTING"
040800     CLOSE MATCHIN MATCHOUT
040900     STOP RUN.
