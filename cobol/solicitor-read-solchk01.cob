000100******************************************************************
000200* SOLICITOR LICENSE-COMPLIANCE AUDIT SYSTEM
000300* PROGRAM SOLCHK01 - NPM-LICENSE-CHECKER JSON READER
000400******************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.    SOLCHK01.
000700 AUTHOR.        S WAITE.
000800 INSTALLATION.  BUREAU OF INFORMATION TECHNOLOGY - AUDIT UNIT.
000900 DATE-WRITTEN.  JANUARY 1987.
001000 DATE-COMPILED. TODAY.
001100 SECURITY.      UNCLASSIFIED - AUDIT WORKING PAPERS.
001200******************************************************************
001300* CHANGE LOG
001400*-----------------------------------------------------------------
001500* 1987-01-09 SW   ORIGINAL WRITE - CMH014, MATCHES THE OUTPATIENT
001600*                 CHARGE-HOLD EXTRACT AGAINST THE FEE SCHEDULE AND
001700*                 CONTRACT-DISCOUNT MASTER, FLAGS HOLDS OVER 90
001800*                 DAYS TO THE FOLLOW-UP REPORT.
001900* 1993-06-04 SW   ADDED THE 6-SLOT "@"-TOKEN TABLE FOR THE SPLIT
002000*                 FEE-SCHEDULE CODE (CODE@REVISION), REPLACING THE
002100*                 OLD FIXED 2-CHAR SUBSTR EDIT.
002200* 1999-02-03 RMC  Y2K REVIEW - HOLD-AGE COMPARE RECAST ON 8-DIGIT
002300*                 CCYYMMDD, NO 2-DIGIT YEAR STORAGE, SIGNED OFF.
002400* 2009-08-17 DLM  CONTRACT-DISCOUNT MASTER LOOKUP RETIRED WITH THE
002500*                 FEE-SCHEDULE CONVERSION (CR# AU-0742) - RECAST
002600*                 AS A STRAIGHT LINE-SEQUENTIAL VENDOR READER.
002700* 2019-03-04 DLM  ADOPTED FOR THE SBOM NORMALIZATION PROJECT -
002800*                 RENAMED FROM CMH014 TO SOLCHK01, READS THE
002900*                 NPM-LICENSE-CHECKER TOOL'S FLATTENED JSON MAP
003000*                 EXTRACT (CR# SOL-985). THE OLD "@"-TOKEN TABLE
003100*                 IS REPURPOSED BELOW FOR THE MODULE NAME@VERSION
003200*                 SPLIT, SAME RULE AS SOLCRW01'S P2-20.
003300* 2022-05-19 JTK  ADDED ESTIMATE-LICENSE-URL (P5) TO REBUILD THE
003400*                 RAW GITHUB LICENSE-FILE URL WHEN THE TOOL ITSELF
003500*                 REPORTS NO URL (CR# SOL-1033).
003600* 2023-11-14 JTK  CORRECTED ESTIMATE-LICENSE-URL TO FALL BACK TO
003700*                 THE REPOSITORY URL VERBATIM WHEN PATH OR
003800*                 LICENSEFILE IS MISSING, INSTEAD OF LEAVING IT
003900*                 BLANK (CR# SOL-1205).
004000******************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     CLASS CHK-ALPHA IS "A" THRU "Z"
004600     UPSI-0 ON STATUS IS SOLCHK01-TRACE-ON.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT CHKIN    ASSIGN TO CHKIN
005000         ORGANIZATION IS LINE SEQUENTIAL
005100         FILE STATUS IS WS-CHKIN-STATUS.
005200     SELECT COMPOUT  ASSIGN TO COMPOUT
005300         ORGANIZATION IS LINE SEQUENTIAL.
005400     SELECT LICOUT   ASSIGN TO LICOUT
005500         ORGANIZATION IS LINE SEQUENTIAL.
005600     SELECT CTLOUT   ASSIGN TO CTLOUT
005700         ORGANIZATION IS LINE SEQUENTIAL.
005800
005900 DATA DIVISION.
006000 FILE SECTION.
006100 FD  CHKIN
006200*    ONE FLATTENED npm-license-checker MAP ENTRY PER LINE - 6
006300*    "|"-DELIMITED FIELDS: MAP-KEY (NAME@VERSION), REPOSITORY,
006400*    PATH, LICENSEFILE, URL, LICENSES (COMMA LIST, MAY BE EMPTY).
006500     DATA RECORD IS CHKIN-REC.
006600 01  CHKIN-REC                   PIC X(500).
006700
006800 FD  COMPOUT.
006900     COPY APPCOMP.CPY.
007000
007100 FD  LICOUT.
007200     COPY RAWLIC.CPY.
007300
007400 FD  CTLOUT.
007500     COPY CTLTOT.CPY.
007600
007700 WORKING-STORAGE SECTION.
007800 01  WS-CHKIN-STATUS             PIC X(02).
007900     88 WS-CHKIN-OK               VALUE "00".
008000     88 WS-CHKIN-EOF              VALUE "10".
008100
008200 01  WS-SOURCE-CARD.
008300     02 WS-SOURCE-URL             PIC X(60)
008400                         VALUE "NPM-LICENSE-CHECKER-OUTPUT.JSON".
008500     02 WS-SOURCE-APP-NAME        PIC X(40)
008600                         VALUE "SAMPLE-APPLICATION".
008700 01  WS-SOURCE-CARD-R REDEFINES WS-SOURCE-CARD.
008800     02 WS-SOURCE-PATH            PIC X(40).
008900     02 WS-SOURCE-FILENAME        PIC X(20).
009000     02 FILLER                    PIC X(40).
009100
009200 01  CHK-COL-TAB                 PIC X(200) OCCURS 6 TIMES
009300                                    INDEXED BY CHK-COL-IDX.
009400 01  CHK-COL-COUNT               PIC 9(02) COMP.
009500 01  CHK-PTR                     PIC 9(04) COMP.
009600 01  CHK-REC-LEN                 PIC 9(04) COMP.
009700 01  CHK-WORK-COL                PIC X(200).
009800
009900******************************************************************
010000* MAP-KEY "NAME@VERSION" BREAKOUT - SAME RULE SOLCRW01 USES FOR
010100* THE CRAWLER'S MODULE@VERSION COLUMN, RESTATED HERE AGAINST THE
010200* MAP KEY INSTEAD OF A CSV COLUMN. A LEADING "@" MARKS A SCOPED
010300* PACKAGE NAME.
010400******************************************************************
010500 01  CHK-MODULE-RAW              PIC X(200).
010600 01  CHK-MODULE-R REDEFINES CHK-MODULE-RAW.
010700     02 CHK-MODULE-FIRST-CHAR     PIC X(01).
010800     02 FILLER                    PIC X(199).
010900 01  CHK-AT-TOKEN-TAB             PIC X(120) OCCURS 6 TIMES
011000                                    INDEXED BY CHK-AT-IDX.
011100 01  CHK-AT-TOKEN-COUNT           PIC 9(02) COMP.
011200 01  CHK-AT-PTR                   PIC 9(04) COMP.
011300 01  CHK-AT-WORK                  PIC X(120).
011400 01  CHK-SCOPED-SW                PIC X(01).
011500     88 CHK-IS-SCOPED              VALUE "Y".
011600
011700******************************************************************
011800* ESTIMATE-LICENSE-URL WORKING FIELDS (P5) - REBUILDS THE RAW
011900* GITHUB LICENSE-FILE URL FROM REPOSITORY/PATH/LICENSEFILE WHEN
012000* THE TOOL REPORTS NO URL OF ITS OWN. SEE SPEC RULE
012100* "ESTIMATE-LICENSE-URL".
012200******************************************************************
012300 01  WS-REPO-AREA                PIC X(200).
012400 01  WS-REPO-AREA-R REDEFINES WS-REPO-AREA.
012500     02 WS-REPO-FIRST-SIX         PIC X(06).
012600     02 FILLER                    PIC X(194).
012700 01  WS-REPO-LEN                 PIC 9(04) COMP.
012800 01  WS-REPO-HTTPS                PIC X(200).
012900 01  WS-REPO-HTTPS-LEN            PIC 9(04) COMP.
013000 01  WS-PATH-LEN                 PIC 9(04) COMP.
013100 01  WS-LICFILE-LEN               PIC 9(04) COMP.
013200 01  WS-SUFFIX                   PIC X(200).
013300 01  WS-SUFFIX-LEN                PIC 9(04) COMP.
013400 01  WS-GH-MATCH-COUNT            PIC 9(04) COMP.
013500 01  WS-PREFIX-MATCH-SW           PIC X(01).
013600     88 WS-PREFIX-MATCHES          VALUE "Y".
013700 01  WS-EST-LIC-URL                PIC X(300).
013800
013900******************************************************************
014000* DECLARED LICENSES COMMA LIST - SAME HANDLING AS SOLORT01'S
014100* DECLARED-LICENSES COLUMN; A JSON SCALAR STRING ARRIVES HERE AS A
014200* ONE-ENTRY LIST, SO NO SEPARATE SCALAR CASE IS NEEDED.
014300******************************************************************
014400 01  CHK-LIC-TAB                 PIC X(120) OCCURS 10 TIMES
014500                                    INDEXED BY CHK-LIC-IDX.
014600 01  CHK-LIC-COUNT               PIC 9(02) COMP.
014700 01  CHK-LIC-PTR                 PIC 9(04) COMP.
014800
014900 01  CNT-COMPONENT                PIC 9(06) COMP.
015000 01  CNT-LICENSE                  PIC 9(06) COMP.
015100 01  EDIT-COMPONENT-COUNT         PIC ZZZ,ZZ9.
015200 01  EDIT-LICENSE-COUNT           PIC ZZZ,ZZ9.
015300
015400 PROCEDURE DIVISION.
015500*-----------------------------------------------------------------
015600* 0005-START - OPEN FILES, PRIME THE CONTROL COUNTERS.
015700*-----------------------------------------------------------------
015800 0005-START.
015900     OPEN INPUT CHKIN
016000     OPEN OUTPUT COMPOUT LICOUT CTLOUT
016100     IF NOT WS-CHKIN-OK
016200         DISPLAY "SOLCHK01 - CANNOT OPEN CHKIN FOR "
016300             WS-SOURCE-URL " STATUS " WS-CHKIN-STATUS
016400         GO TO 9999-ABORT
016500     END-IF
016600     MOVE 0 TO CNT-COMPONENT CNT-LICENSE
016700     GO TO P1.
016800
016900*-----------------------------------------------------------------
017000* P1 - MAIN READ LOOP, ONE MAP ENTRY PER RECORD.
017100*-----------------------------------------------------------------
017200 P1.
017300     READ CHKIN
017400       AT END
017500         GO TO 9100-EOF
017600     END-READ
017700     PERFORM P2-SPLIT-ROW
017800     PERFORM P3-BUILD-COMPONENT
017900     GO TO P1.
018000
018100*-----------------------------------------------------------------
018200* P2-SPLIT-ROW - SPLIT THE 6 "|"-DELIMITED TOP-LEVEL FIELDS.
018300*-----------------------------------------------------------------
018400 P2-SPLIT-ROW.
018500     MOVE 1 TO CHK-PTR
018600     MOVE 500 TO CHK-REC-LEN
018700     MOVE 0 TO CHK-COL-COUNT
018800     PERFORM P2-10-NEXT-FIELD
018900         UNTIL CHK-PTR > CHK-REC-LEN OR CHK-COL-COUNT = 6.
019000
019100 P2-10-NEXT-FIELD.
019200     ADD 1 TO CHK-COL-COUNT
019300     UNSTRING CHKIN-REC DELIMITED BY "|"
019400         INTO CHK-WORK-COL
019500         WITH POINTER CHK-PTR
019600     END-UNSTRING
019700     MOVE CHK-WORK-COL TO CHK-COL-TAB(CHK-COL-COUNT).
019800
019900*-----------------------------------------------------------------
020000* P3-BUILD-COMPONENT - SPLIT THE MAP KEY ON "@" (P3-10), APPLY
020100* THE OSS-HOMEPAGE FALLBACK, ESTIMATE THE LICENSE URL (P5), AND
020200* EMIT THE COMPONENT AND LICENSE DETAIL RECORDS. GROUPID IS
020300* ALWAYS BLANK FOR THIS SOURCE TYPE, PER SOL-985.
020400*-----------------------------------------------------------------
020500 P3-BUILD-COMPONENT.
020600     MOVE SPACE TO APPCOMP-RECORD
020700     MOVE CHK-COL-TAB(1) TO CHK-MODULE-RAW
020800     PERFORM P3-10-SPLIT-MODULE
020900     MOVE SPACE TO CMP-GROUP-ID
021000     MOVE "npm" TO CMP-REPO-TYPE
021100
021200     IF CHK-COL-TAB(5) NOT = SPACE
021300         MOVE CHK-COL-TAB(5) TO CMP-OSS-HOMEPAGE
021400     ELSE
021500         MOVE CHK-COL-TAB(2) TO CMP-OSS-HOMEPAGE
021600     END-IF
021700     MOVE CHK-COL-TAB(2) TO CMP-SOURCE-REPO-URL
021800
021900     ADD 1 TO CNT-COMPONENT
022000     WRITE APPCOMP-RECORD
022100
022200     PERFORM P5-ESTIMATE-LICENSE-URL
022300     PERFORM P4-BUILD-LICENSES.
022400
022500*-----------------------------------------------------------------
022600* P3-10-SPLIT-MODULE - SPLIT CHK-MODULE-RAW ON "@" INTO
022700* CHK-AT-TOKEN-TAB. A LEADING "@" (SCOPED PACKAGE) PRODUCES AN
022800* EMPTY FIRST TOKEN; ARTIFACTID IS THEN "@" PLUS THE SECOND-TO-
022900* LAST TOKEN, OTHERWISE JUST THE SECOND-TO-LAST TOKEN. VERSION IS
023000* ALWAYS THE LAST TOKEN. SAME RULE AS SOLCRW01'S P2-20.
023100*-----------------------------------------------------------------
023200 P3-10-SPLIT-MODULE.
023300     MOVE "N" TO CHK-SCOPED-SW
023400     IF CHK-MODULE-FIRST-CHAR = "@"
023500         MOVE "Y" TO CHK-SCOPED-SW
023600     END-IF
023700     MOVE 1 TO CHK-AT-PTR
023800     MOVE 0 TO CHK-AT-TOKEN-COUNT
023900     PERFORM P3-11-NEXT-AT-TOKEN
024000         UNTIL CHK-AT-PTR > 120 OR CHK-AT-TOKEN-COUNT = 6
024100     MOVE CHK-AT-TOKEN-TAB(CHK-AT-TOKEN-COUNT) TO CMP-VERSION
024200     IF CHK-IS-SCOPED
024300         STRING "@" DELIMITED BY SIZE
024400             CHK-AT-TOKEN-TAB(CHK-AT-TOKEN-COUNT - 1)
024500                 DELIMITED BY SPACE
024600             INTO CMP-ARTIFACT-ID
024700         END-STRING
024800     ELSE
024900         MOVE CHK-AT-TOKEN-TAB(CHK-AT-TOKEN-COUNT - 1)
025000             TO CMP-ARTIFACT-ID
025100     END-IF.
025200
025300 P3-11-NEXT-AT-TOKEN.
025400     ADD 1 TO CHK-AT-TOKEN-COUNT
025500     UNSTRING CHK-MODULE-RAW DELIMITED BY "@"
025600         INTO CHK-AT-WORK
025700         WITH POINTER CHK-AT-PTR
025800     END-UNSTRING
025900     MOVE CHK-AT-WORK TO CHK-AT-TOKEN-TAB(CHK-AT-TOKEN-COUNT).
026000
026100*-----------------------------------------------------------------
026200* P4-BUILD-LICENSES - SPLIT THE COMMA-LIST LICENSES FIELD; EMPTY
026300* LIST EMITS ONE RAW LICENSE WITH A BLANK LICENSE NAME AND THE
026400* ESTIMATED URL; OTHERWISE ONE RAW LICENSE PER ENTRY, EVERY ONE
026500* CARRYING THAT SAME ESTIMATED URL, PER SPEC RULE "NPM-LICENSE-
026600* CHECKER LICENSES FAN-OUT".
026700*-----------------------------------------------------------------
026800 P4-BUILD-LICENSES.
026900     MOVE 0 TO CHK-LIC-COUNT
027000     IF CHK-COL-TAB(6) NOT = SPACE
027100         MOVE 1 TO CHK-LIC-PTR
027200         PERFORM P4-10-NEXT-LICENSE
027300             UNTIL CHK-LIC-PTR > 200 OR CHK-LIC-COUNT = 10
027400                 OR CHK-LIC-PTR > CHK-REC-LEN
027500     END-IF
027600     IF CHK-LIC-COUNT = 0
027700         MOVE SPACE TO RAWLIC-RECORD
027800         MOVE SPACE TO RAW-DECLARED-LICENSE
027900         MOVE WS-EST-LIC-URL TO RAW-LICENSE-URL
028000         MOVE WS-SOURCE-URL TO RAW-SOURCE-URL
028100         ADD 1 TO CNT-LICENSE
028200         WRITE RAWLIC-RECORD
028300     ELSE
028400         PERFORM P4-20-WRITE-LICENSE
028500             VARYING CHK-LIC-IDX FROM 1 BY 1
028600             UNTIL CHK-LIC-IDX > CHK-LIC-COUNT
028700     END-IF.
028800
028900 P4-10-NEXT-LICENSE.
029000     ADD 1 TO CHK-LIC-COUNT
029100     UNSTRING CHK-COL-TAB(6) DELIMITED BY ","
029200         INTO CHK-LIC-TAB(CHK-LIC-COUNT)
029300         WITH POINTER CHK-LIC-PTR
029400     END-UNSTRING.
029500
029600 P4-20-WRITE-LICENSE.
029700     MOVE SPACE TO RAWLIC-RECORD
029800     MOVE CHK-LIC-TAB(CHK-LIC-IDX) TO RAW-DECLARED-LICENSE
029900     MOVE WS-EST-LIC-URL TO RAW-LICENSE-URL
030000     MOVE WS-SOURCE-URL TO RAW-SOURCE-URL
030100     ADD 1 TO CNT-LICENSE
030200     WRITE RAWLIC-RECORD.
030300
030400*-----------------------------------------------------------------
030500* P5-ESTIMATE-LICENSE-URL - SPEC RULE "ESTIMATE-LICENSE-URL",
030600* BRANCH ORDER MUST MATCH EXACTLY:
030700*   NO REPOSITORY            -> NULL
030800*   NO PATH OR LICENSEFILE   -> REPOSITORY VERBATIM
030900*   GITHUB.COM REPO AND LICENSEFILE STARTS WITH PATH
031000*                             -> CONSTRUCTED /RAW/MASTER URL
031100*   OTHERWISE                -> REPOSITORY VERBATIM
031200*-----------------------------------------------------------------
031300 P5-ESTIMATE-LICENSE-URL.
031400     MOVE SPACE TO WS-EST-LIC-URL
031500     IF CHK-COL-TAB(2) = SPACE
031600         GO TO P5-EXIT
031700     END-IF
031800     IF CHK-COL-TAB(3) = SPACE OR CHK-COL-TAB(4) = SPACE
031900         MOVE CHK-COL-TAB(2) TO WS-EST-LIC-URL
032000         GO TO P5-EXIT
032100     END-IF
032200
032300     MOVE 0 TO WS-GH-MATCH-COUNT
032400     INSPECT CHK-COL-TAB(2) TALLYING WS-GH-MATCH-COUNT
032500         FOR ALL "github.com"
032600     MOVE 0 TO WS-PATH-LEN
032700     INSPECT CHK-COL-TAB(3) TALLYING WS-PATH-LEN
032800         FOR CHARACTERS BEFORE INITIAL SPACE
032900     MOVE 0 TO WS-LICFILE-LEN
033000     INSPECT CHK-COL-TAB(4) TALLYING WS-LICFILE-LEN
033100         FOR CHARACTERS BEFORE INITIAL SPACE
033200     MOVE "N" TO WS-PREFIX-MATCH-SW
033300     IF WS-PATH-LEN > 0 AND WS-PATH-LEN <= WS-LICFILE-LEN
033400         AND CHK-COL-TAB(4)(1:WS-PATH-LEN) =
033500             CHK-COL-TAB(3)(1:WS-PATH-LEN)
033600         MOVE "Y" TO WS-PREFIX-MATCH-SW
033700     END-IF
033800
033900     IF WS-GH-MATCH-COUNT > 0 AND WS-PREFIX-MATCHES
034000         PERFORM P5-10-BUILD-GITHUB-URL
034100     ELSE
034200         MOVE CHK-COL-TAB(2) TO WS-EST-LIC-URL
034300     END-IF.
034400 P5-EXIT.
034500     EXIT.
034600
034700*-----------------------------------------------------------------
034800* P5-10-BUILD-GITHUB-URL - (REPOSITORY, TRAILING "/" TRIMMED,
034900* "GIT://" REPLACED BY "HTTPS://") + "/RAW/MASTER" + (LICENSEFILE
035000* WITH THE PATH PREFIX REMOVED, "\" REPLACED BY "/").
035100*-----------------------------------------------------------------
035200 P5-10-BUILD-GITHUB-URL.
035300     MOVE CHK-COL-TAB(2) TO WS-REPO-AREA
035400     MOVE 0 TO WS-REPO-LEN
035500     INSPECT WS-REPO-AREA TALLYING WS-REPO-LEN
035600         FOR CHARACTERS BEFORE INITIAL SPACE
035700
035800     IF WS-REPO-FIRST-SIX = "git://"
035900         STRING "https://" DELIMITED BY SIZE
036000             WS-REPO-AREA(7:WS-REPO-LEN - 6) DELIMITED BY SIZE
036100             INTO WS-REPO-HTTPS
036200         END-STRING
036300     ELSE
036400         MOVE WS-REPO-AREA(1:WS-REPO-LEN) TO WS-REPO-HTTPS
036500     END-IF
036600     MOVE 0 TO WS-REPO-HTTPS-LEN
036700     INSPECT WS-REPO-HTTPS TALLYING WS-REPO-HTTPS-LEN
036800         FOR CHARACTERS BEFORE INITIAL SPACE
036900     PERFORM P5-11-TRIM-SLASH
037000         UNTIL WS-REPO-HTTPS-LEN = 0
037100         OR WS-REPO-HTTPS(WS-REPO-HTTPS-LEN:1) NOT = "/"
037200
037300     COMPUTE WS-SUFFIX-LEN = WS-LICFILE-LEN - WS-PATH-LEN
037400     MOVE SPACE TO WS-SUFFIX
037500     IF WS-SUFFIX-LEN > 0
037600         MOVE CHK-COL-TAB(4)(WS-PATH-LEN + 1:WS-SUFFIX-LEN)
037700             TO WS-SUFFIX
037800         INSPECT WS-SUFFIX REPLACING ALL "\" BY "/"
037900     END-IF
038000
038100     STRING WS-REPO-HTTPS(1:WS-REPO-HTTPS-LEN) DELIMITED BY SIZE
038200         "/raw/master" DELIMITED BY SIZE
038300         WS-SUFFIX(1:WS-SUFFIX-LEN) DELIMITED BY SIZE
038400         INTO WS-EST-LIC-URL
038500     END-STRING.
038600
038700 P5-11-TRIM-SLASH.
038800     SUBTRACT 1 FROM WS-REPO-HTTPS-LEN.
038900
039000*-----------------------------------------------------------------
039100* 9100-EOF - LOG THE END-OF-SOURCE CONTROL TOTALS AND STOP.
039200*-----------------------------------------------------------------
039300 9100-EOF.
039400     MOVE CNT-COMPONENT TO EDIT-COMPONENT-COUNT
039500     MOVE CNT-LICENSE TO EDIT-LICENSE-COUNT
039600     MOVE WS-SOURCE-URL TO CTL-SOURCE-URL
039700     MOVE WS-SOURCE-APP-NAME TO CTL-APPLICATION-NAME
039800     MOVE CNT-COMPONENT TO CTL-COMPONENT-COUNT
039900     MOVE CNT-LICENSE TO CTL-LICENSE-COUNT
040000     WRITE CTLTOT-LINE
040100     DISPLAY "SOLCHK01 " WS-SOURCE-URL " COMPONENTS "
040200         EDIT-COMPONENT-COUNT " LICENSES " EDIT-LICENSE-COUNT
040300     GO TO 9200-CLOSE.
040400
040500 9200-CLOSE.
040600     CLOSE CHKIN COMPOUT LICOUT CTLOUT
040700     STOP RUN.
040800
040900 9999-ABORT.
041000     DISPLAY "SOLCHK01 - FATAL, ABORTING SOURCE " WS-SOURCE-URL
041100     CLOSE CHKIN COMPOUT LICOUT CTLOUT
041200     STOP RUN.
