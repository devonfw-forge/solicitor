000100******************************************************************
000200* SOLICITOR LICENSE-COMPLIANCE AUDIT SYSTEM
000300* PROGRAM SOLCRW01 - NPM-LICENSE-CRAWLER CSV READER
000400******************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.    SOLCRW01.
000700 AUTHOR.        S WAITE.
000800 INSTALLATION.  BUREAU OF INFORMATION TECHNOLOGY - AUDIT UNIT.
000900 DATE-WRITTEN.  JUNE 1986.
001000 DATE-COMPILED. TODAY.
001100 SECURITY.      UNCLASSIFIED - AUDIT WORKING PAPERS.
001200******************************************************************
001300* CHANGE LOG
001400*-----------------------------------------------------------------
001500* 1986-06-18 SW   ORIGINAL WRITE - READS THE MEDICAL-RECORD
001600*                 CROSSWALK EXTRACT (STE001) KEYED AGAINST THE
001700*                 GARNISHMENT AND CHARGE-CURRENT MASTERS.
001800* 1990-02-07 SW   ADDED THE C8908/77049 PROCEDURE-CODE TRANSLATE.
001900* 1998-11-30 RMC  Y2K REVIEW - DATE COMPARE IS CHARACTER-FOR-
002000*                 CHARACTER, NO 2-DIGIT YEAR STORAGE, SIGNED OFF.
002100* 2005-09-21 DLM  MASTER FILE LOOKUPS RETIRED WITH THE GARNISHMENT
002200*                 SUBSYSTEM (CR# AU-0618) - RECAST AS A STRAIGHT
002300*                 LINE-SEQUENTIAL VENDOR-EXTRACT READER.
002400* 2019-02-11 DLM  ADOPTED FOR THE SBOM NORMALIZATION PROJECT -
002500*                 RENAMED FROM STE001 TO SOLCRW01, READS THE
002600*                 NPM-LICENSE-CRAWLER TOOL'S 4-COLUMN CSV EXTRACT
002700*                 (CR# SOL-981).
002800* 2020-07-22 JTK  ADDED THE @-SPLIT FOR SCOPED NPM PACKAGE NAMES
002900*                 (CR# SOL-992) - SEE P2-10-SPLIT-MODULE.
003000* 2023-10-03 JTK  HEADER ROW ("MODULE NAME" LITERAL) NOW SKIPPED
003100*                 INSTEAD OF BEING WRITTEN AS A BOGUS COMPONENT
003200*                 (CR# SOL-1189).
003300******************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM
003800     CLASS CRW-ALPHA IS "A" THRU "Z"
003900     UPSI-0 ON STATUS IS SOLCRW01-TRACE-ON.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT CRWIN    ASSIGN TO CRWIN
004300         ORGANIZATION IS LINE SEQUENTIAL
004400         FILE STATUS IS WS-CRWIN-STATUS.
004500     SELECT COMPOUT  ASSIGN TO COMPOUT
004600         ORGANIZATION IS LINE SEQUENTIAL.
004700     SELECT LICOUT   ASSIGN TO LICOUT
004800         ORGANIZATION IS LINE SEQUENTIAL.
004900     SELECT CTLOUT   ASSIGN TO CTLOUT
005000         ORGANIZATION IS LINE SEQUENTIAL.
005100
005200 DATA DIVISION.
005300 FILE SECTION.
005400 FD  CRWIN
005500*    4-COLUMN NPM-LICENSE-CRAWLER EXTRACT - "MODULE NAME@VERSION",
005600*    "LICENSE","HOMEPAGE","LICENSEURL" - ROW 0 IS A HEADER ROW.
005700     DATA RECORD IS CRWIN-REC.
005800 01  CRWIN-REC                   PIC X(300).
005900
006000 FD  COMPOUT.
006100     COPY APPCOMP.CPY.
006200
006300 FD  LICOUT.
006400     COPY RAWLIC.CPY.
006500
006600 FD  CTLOUT.
006700     COPY CTLTOT.CPY.
006800
006900 WORKING-STORAGE SECTION.
007000 01  WS-CRWIN-STATUS             PIC X(02).
007100     88 WS-CRWIN-OK               VALUE "00".
007200     88 WS-CRWIN-EOF              VALUE "10".
007300
007400 01  CRWIN-REC-HDR-R REDEFINES CRWIN-REC.
007500     02 CRWIN-FIRST-12            PIC X(12).
007600     02 FILLER                    PIC X(288).
007700
007800 01  WS-SOURCE-CARD.
007900     02 WS-SOURCE-URL             PIC X(60)
008000                           VALUE "NPM-LICENSE-CRAWLER-OUTPUT.CSV".
008100     02 WS-SOURCE-APP-NAME        PIC X(40)
008200                           VALUE "SAMPLE-APPLICATION".
008300 01  WS-SOURCE-CARD-R REDEFINES WS-SOURCE-CARD.
008400     02 WS-SOURCE-PATH            PIC X(40).
008500     02 WS-SOURCE-FILENAME        PIC X(20).
008600     02 FILLER                    PIC X(40).
008700
008800 01  CRW-COL-TAB                 PIC X(80) OCCURS 4 TIMES
008900                                   INDEXED BY CRW-COL-IDX.
009000 01  CRW-COL-COUNT               PIC 9(02) COMP.
009100 01  CRW-PTR                     PIC 9(04) COMP.
009200 01  CRW-REC-LEN                 PIC 9(04) COMP.
009300 01  CRW-WORK-COL                PIC X(80).
009400
009500******************************************************************
009600* MODULE-NAME@VERSION BREAKOUT TOKEN TABLE - UP TO 6 "@"-DELIMITED
009700* SEGMENTS, TO COVER THE SCOPED-PACKAGE CASE "@SCOPE/NAME@VERSION"
009800* WHICH SPLITS INTO 3 TOKENS, THE FIRST ONE EMPTY.
009900******************************************************************
010000 01  CRW-MODULE-RAW              PIC X(80).
010100 01  CRW-MODULE-R REDEFINES CRW-MODULE-RAW.
010200     02 CRW-MODULE-FIRST-CHAR     PIC X(01).
010300     02 FILLER                    PIC X(79).
010400 01  CRW-AT-TOKEN-TAB             PIC X(80) OCCURS 6 TIMES
010500                                   INDEXED BY CRW-AT-IDX.
010600 01  CRW-AT-TOKEN-COUNT           PIC 9(02) COMP.
010700 01  CRW-AT-PTR                   PIC 9(04) COMP.
010800 01  CRW-AT-WORK                  PIC X(80).
010900 01  CRW-SCOPED-SW                PIC X(01).
011000     88 CRW-IS-SCOPED              VALUE "Y".
011100
011200 01  HOLD-GROUP-ID               PIC X(120).
011300 01  HOLD-ARTIFACT-ID            PIC X(120).
011400 01  HOLD-VERSION                PIC X(40).
011500 01  FIRST-ROW-SW                PIC X(01) VALUE "Y".
011600     88 IS-FIRST-ROW              VALUE "Y".
011700 01  HEADER-MATCH-COUNT          PIC 9(02) COMP.
011800
011900 01  CNT-COMPONENT                PIC 9(06) COMP.
012000 01  CNT-LICENSE                  PIC 9(06) COMP.
012100 01  EDIT-COMPONENT-COUNT         PIC ZZZ,ZZ9.
012200 01  EDIT-LICENSE-COUNT           PIC ZZZ,ZZ9.
012300
012400 PROCEDURE DIVISION.
012500*-----------------------------------------------------------------
012600* 0005-START - OPEN FILES AND PRIME THE CONTROL COUNTERS.
012700*-----------------------------------------------------------------
012800 0005-START.
012900     OPEN INPUT CRWIN
013000     OPEN OUTPUT COMPOUT LICOUT CTLOUT
013100     IF NOT WS-CRWIN-OK
013200         DISPLAY "SOLCRW01 - CANNOT OPEN CRWIN FOR "
013300             WS-SOURCE-URL " STATUS " WS-CRWIN-STATUS
013400         GO TO 9999-ABORT
013500     END-IF
013600     MOVE 0 TO CNT-COMPONENT CNT-LICENSE
013700     MOVE "Y" TO FIRST-ROW-SW
013800     GO TO P1.
013900
014000*-----------------------------------------------------------------
014100* P1 - MAIN READ LOOP, ONE ROW PER ITERATION. ROW 0 IS A HEADER
014200* ROW AND IS DISCARDED, NOT COUNTED, PER SOL-1189.
014300*-----------------------------------------------------------------
014400 P1.
014500     READ CRWIN
014600       AT END
014700         GO TO 9100-EOF
014800     END-READ
014900     MOVE 0 TO HEADER-MATCH-COUNT
015000     INSPECT CRWIN-REC TALLYING HEADER-MATCH-COUNT
015100         FOR ALL "module name"
015200     IF HEADER-MATCH-COUNT > 0
015300         GO TO P1
015400     END-IF
015500     PERFORM P2-SPLIT-ROW
015600     PERFORM P3-BUILD-COMPONENT
015700     GO TO P1.
015800
015900*-----------------------------------------------------------------
016000* P2-SPLIT-ROW - SPLIT THE COMMA-DELIMITED, QUOTE-QUOTED ROW INTO
016100* ITS 4 COLUMNS: MODULE@VERSION, LICENSE, HOMEPAGE, LICENSEURL.
016200*-----------------------------------------------------------------
016300 P2-SPLIT-ROW.
016400     MOVE 1 TO CRW-PTR
016500     MOVE 300 TO CRW-REC-LEN
016600     MOVE 0 TO CRW-COL-COUNT
016700     PERFORM P2-10-NEXT-FIELD
016800         UNTIL CRW-PTR > CRW-REC-LEN OR CRW-COL-COUNT = 4.
016900
017000 P2-10-NEXT-FIELD.
017100     ADD 1 TO CRW-COL-COUNT
017200     UNSTRING CRWIN-REC DELIMITED BY ","
017300         INTO CRW-WORK-COL
017400         WITH POINTER CRW-PTR
017500     END-UNSTRING
017600     IF CRW-WORK-COL(1:1) = QUOTE
017700         MOVE CRW-WORK-COL(2:78) TO CRW-WORK-COL
017800     END-IF
017900     MOVE CRW-WORK-COL TO CRW-COL-TAB(CRW-COL-COUNT).
018000
018100*-----------------------------------------------------------------
018200* P3-BUILD-COMPONENT - SPLIT COLUMN 1 ON "@" (P2-20), APPLY THE
018300* SHARED MULTI-LICENSE MERGE RULE AGAINST THE PREVIOUS ROW ONLY,
018400* AND EMIT THE COMPONENT AND/OR LICENSE DETAIL RECORD. GROUPID
018500* IS ALWAYS BLANK FOR THIS SOURCE TYPE, PER SOL-981.
018600*-----------------------------------------------------------------
018700 P3-BUILD-COMPONENT.
018800     MOVE SPACE TO APPCOMP-RECORD
018900     MOVE CRW-COL-TAB(1) TO CRW-MODULE-RAW
019000     PERFORM P2-20-SPLIT-MODULE
019100     MOVE SPACE TO CMP-GROUP-ID
019200     MOVE "npm" TO CMP-REPO-TYPE
019300     MOVE CRW-COL-TAB(3) TO CMP-OSS-HOMEPAGE
019400
019500     IF IS-FIRST-ROW
019600         OR CMP-GROUP-ID NOT = HOLD-GROUP-ID
019700         OR CMP-ARTIFACT-ID NOT = HOLD-ARTIFACT-ID
019800         OR CMP-VERSION NOT = HOLD-VERSION
019900         ADD 1 TO CNT-COMPONENT
020000         MOVE "N" TO FIRST-ROW-SW
020100         WRITE APPCOMP-RECORD
020200     END-IF
020300
020400     MOVE CMP-GROUP-ID    TO HOLD-GROUP-ID
020500     MOVE CMP-ARTIFACT-ID TO HOLD-ARTIFACT-ID
020600     MOVE CMP-VERSION     TO HOLD-VERSION
020700
020800     PERFORM P4-BUILD-LICENSE.
020900
021000*-----------------------------------------------------------------
021100* P2-20-SPLIT-MODULE - SPLIT CRW-MODULE-RAW ON "@" INTO
021200* CRW-AT-TOKEN-TAB. A LEADING "@" (SCOPED PACKAGE) PRODUCES AN
021300* EMPTY FIRST TOKEN; ARTIFACTID IS THEN "@" PLUS THE SECOND-TO-
021400* LAST TOKEN, OTHERWISE JUST THE SECOND-TO-LAST TOKEN. VERSION
021500* IS ALWAYS THE LAST TOKEN. SEE SPEC RULE "NPM MODULE-NAME SPLIT".
021600*-----------------------------------------------------------------
021700 P2-20-SPLIT-MODULE.
021800     MOVE "N" TO CRW-SCOPED-SW
021900     IF CRW-MODULE-FIRST-CHAR = "@"
022000         MOVE "Y" TO CRW-SCOPED-SW
022100     END-IF
022200     MOVE 1 TO CRW-AT-PTR
022300     MOVE 0 TO CRW-AT-TOKEN-COUNT
022400     PERFORM P2-21-NEXT-AT-TOKEN
022500         UNTIL CRW-AT-PTR > 80 OR CRW-AT-TOKEN-COUNT = 6
022600     MOVE CRW-AT-TOKEN-TAB(CRW-AT-TOKEN-COUNT) TO CMP-VERSION
022700     IF CRW-IS-SCOPED
022800         STRING "@" DELIMITED BY SIZE
022900             CRW-AT-TOKEN-TAB(CRW-AT-TOKEN-COUNT - 1)
023000                 DELIMITED BY SPACE
023100             INTO CMP-ARTIFACT-ID
023200         END-STRING
023300     ELSE
023400         MOVE CRW-AT-TOKEN-TAB(CRW-AT-TOKEN-COUNT - 1)
023500             TO CMP-ARTIFACT-ID
023600     END-IF.
023700
023800 P2-21-NEXT-AT-TOKEN.
023900     ADD 1 TO CRW-AT-TOKEN-COUNT
024000     UNSTRING CRW-MODULE-RAW DELIMITED BY "@"
024100         INTO CRW-AT-WORK
024200         WITH POINTER CRW-AT-PTR
024300     END-UNSTRING
024400     MOVE CRW-AT-WORK TO CRW-AT-TOKEN-TAB(CRW-AT-TOKEN-COUNT).
024500
024600*-----------------------------------------------------------------
024700* P4-BUILD-LICENSE - COLUMN 2 IS THE DECLARED LICENSE, COLUMN 4
024800* IS THE LICENSE URL - THIS READER DOES NOT SHARE SOLCSV01'S
024900* LICENSEURL-COLUMN DEFECT, THE CRAWLER TOOL NEVER HAD ONE.
025000*-----------------------------------------------------------------
025100 P4-BUILD-LICENSE.
025200     MOVE SPACE TO RAWLIC-RECORD
025300     MOVE CRW-COL-TAB(2) TO RAW-DECLARED-LICENSE
025400     MOVE CRW-COL-TAB(4) TO RAW-LICENSE-URL
025500     MOVE WS-SOURCE-URL TO RAW-SOURCE-URL
025600     ADD 1 TO CNT-LICENSE
025700     WRITE RAWLIC-RECORD.
025800
025900*-----------------------------------------------------------------
026000* 9100-EOF - LOG THE END-OF-SOURCE CONTROL TOTALS AND STOP.
026100*-----------------------------------------------------------------
026200 9100-EOF.
026300     MOVE CNT-COMPONENT TO EDIT-COMPONENT-COUNT
026400     MOVE CNT-LICENSE TO EDIT-LICENSE-COUNT
026500     MOVE WS-SOURCE-URL TO CTL-SOURCE-URL
026600     MOVE WS-SOURCE-APP-NAME TO CTL-APPLICATION-NAME
026700     MOVE CNT-COMPONENT TO CTL-COMPONENT-COUNT
026800     MOVE CNT-LICENSE TO CTL-LICENSE-COUNT
026900     WRITE CTLTOT-LINE
027000     DISPLAY "SOLCRW01 " WS-SOURCE-URL " COMPONENTS "
027100         EDIT-COMPONENT-COUNT " LICENSES " EDIT-LICENSE-COUNT
027200     GO TO 9200-CLOSE.
027300
027400 9200-CLOSE.
027500     CLOSE CRWIN COMPOUT LICOUT CTLOUT
027600     STOP RUN.
027700
027800 9999-ABORT.
027900     DISPLAY "SOLCRW01 - FATAL, ABORTING SOURCE " WS-SOURCE-URL
028000     CLOSE CRWIN COMPOUT LICOUT CTLOUT
028100     STOP RUN.
