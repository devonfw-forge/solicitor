000100******************************************************************
000200* SOLICITOR LICENSE-COMPLIANCE AUDIT SYSTEM
000300* PROGRAM SOLSCN01 - UNCURATED SCANCODE COMPONENT-INFO MAPPER
000400******************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.    SOLSCN01.
000700 AUTHOR.        S WAITE.
000800 INSTALLATION.  BUREAU OF INFORMATION TECHNOLOGY - AUDIT UNIT.
000900 DATE-WRITTEN.  JANUARY 1987.
001000 DATE-COMPILED. TODAY.
001100 SECURITY.      UNCLASSIFIED - AUDIT WORKING PAPERS.
001200******************************************************************
001300* CHANGE LOG
001400*-----------------------------------------------------------------
001500* 1987-01-12 SW   ORIGINAL WRITE - BLUI005, THE NIGHTLY PAYMENT-
001600*                 POSTING WATERFALL (PAYFILE AGAINST CHARCUR, WITH
001700*                 THE PRI/SEC/TRI INSURANCE SPLIT AND GARNO CROSS
001800*                 CHECK AGAINST GARFILE/INSFILE/MPLRFILE).
001900* 1990-11-19 RMC  ADDED THE MEDICARE-ON-UNASSIGNED-ACCOUNT FIXUP
002000*                 (PAYCODE 003 AGAINST GARNO PRI/SEC = 093).
002100* 1996-02-07 SW   MOD-59 GARNISHMENT-ORDER REWRITE.
002200* 1998-09-21 RMC  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS FOUND IN
002300*                 THIS PROGRAM, SIGNED OFF WITH NO CHANGE.
002400* 2008-05-13 DLM  GARFILE/INSFILE/MPLRFILE CROSS CHECK RETIRED
002500*                 WITH THE CLOSE OF THE GARNISHMENT PROGRAM.
002600* 2019-02-18 DLM  RETIRED FOR POSTING, ADOPTED FOR THE SBOM
002700*                 NORMALIZATION PROJECT - RENAMED TO SOLSCN01,
002800*                 THE A1 THRU A1-EXIT WATERFALL NOW WALKS ONE
002900*                 SCANCODE DEEP-SCAN FILE LIST PER PACKAGE
003000*                 INSTEAD OF ONE CHARGE RECORD'S INSURANCE SPLIT
003100*                 (CR# SOL-1040).
003200* 2020-06-03 JTK  ADDED THE CUR-EXCL-TABLE EXCLUDED-PATH SKIP,
003300*                 BORROWED THE OLD GARFILE LOOKUP'S "SKIP AND
003400*                 MOVE ON" SHAPE (SOL-1061).
003500* 2021-01-29 JTK  ADDED THE TAKE-COMPLETE-FILE 90% THRESHOLD AND
003600*                 THE #L<LINE> FRAGMENT SUFFIX FOR PARTIAL SCANS
003700*                 (SOL-1088).
003800* 2022-11-07 JTK  ADDED THE CLASSPATH-EXCEPTION-2.0/GPL MERGE -
003900*                 REWORKED THE OLD B1/C1 INSURANCE-ASSIGNMENT
004000*                 PARAGRAPHS INTO THE LICENSE-MERGE WATERFALL
004100*                 (SOL-1130).
004200* 2023-08-30 JTK  SPLIT EVERY INLINE PERFORM/END-PERFORM LOOP OUT
004300*                 INTO ITS OWN NUMBERED PARAGRAPH, TO MATCH THE
004400*                 REST OF THE AUDIT UNIT'S PERFORM THRU STYLE
004500*                 (CR# SOL-1142 - SHOP STANDARDS REVIEW FINDING).
004600******************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     CLASS SCN-ALPHA IS "A" THRU "Z"
005200     UPSI-0 ON STATUS IS SOLSCN01-TRACE-ON.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT PARMIN   ASSIGN TO PARMIN
005600         ORGANIZATION IS LINE SEQUENTIAL.
005700     SELECT CURIN    ASSIGN TO CURIN
005800         ORGANIZATION IS LINE SEQUENTIAL.
005900     SELECT SCANIN   ASSIGN TO SCANIN
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS IS WS-SCANIN-STATUS.
006200     SELECT COPYOUT  ASSIGN TO COPYOUT
006300         ORGANIZATION IS LINE SEQUENTIAL.
006400     SELECT LICOUT   ASSIGN TO LICOUT
006500         ORGANIZATION IS LINE SEQUENTIAL.
006600     SELECT NOTEOUT  ASSIGN TO NOTEOUT
006700         ORGANIZATION IS LINE SEQUENTIAL.
006800     SELECT CTLOUT   ASSIGN TO CTLOUT
006900         ORGANIZATION IS LINE SEQUENTIAL.
007000
007100 DATA DIVISION.
007200 FILE SECTION.
007300*    ONE CONTROL-CARD LINE: PACKAGE-NAME|CONTENT-BASE-URL. THE
007400*    CONTENT-BASE-URL IS THE CONTENT-ADDRESSING PREFIX USED TO
007500*    RESOLVE A SCANNED FILE'S PATH TO A FETCHABLE URL.
007600 FD  PARMIN.
007700 01  PARMIN-REC                  PIC X(360).
007800
007900 FD  CURIN.
008000     COPY CURATE.CPY.
008100
008200*    ONE SCANCODE FILES[] ENTRY PER LINE, "|"-DELIMITED:
008300*    PATH|TYPE|PCT-LICENSE-TEXT|COPYRIGHTS|LICENSES
008400*    COPYRIGHTS IS A COMMA LIST. LICENSES IS A "^"-DELIMITED LIST
008500*    OF ENTRIES, EACH ENTRY ITSELF ":"-DELIMITED:
008600*    LICENSE-KEY:SPDX-ID:SCORE:START-LINE:END-LINE:LICENSE-URL
008700 FD  SCANIN
008800     DATA RECORD IS SCANIN-REC.
008900 01  SCANIN-REC                  PIC X(800).
009000
009100 FD  COPYOUT.
009200     COPY SCANREC.CPY.
009300
009400 FD  LICOUT.
009500 01  LICOUT-REC                  PIC X(739).
009600
009700 FD  NOTEOUT.
009800 01  NOTEOUT-REC.
009900     02 NOTE-PACKAGE-NAME         PIC X(300).
010000     02 FILLER                    PIC X(01).
010100     02 NOTE-URL                  PIC X(300).
010200     02 FILLER                    PIC X(09).
010300
010400 FD  CTLOUT.
010500     COPY CTLTOT.CPY.
010600
010700 WORKING-STORAGE SECTION.
010800 01  WS-SCANIN-STATUS            PIC X(02).
010900     88 WS-SCANIN-OK               VALUE "00".
011000     88 WS-SCANIN-EOF              VALUE "10".
011100
011200 01  WS-PKG-NAME                 PIC X(300).
011300 01  WS-CONTENT-BASE             PIC X(300).
011400 01  WS-PARM-CARD-R REDEFINES PARMIN-REC.
011500     02 WS-PARM-NAME               PIC X(300).
011600     02 FILLER                     PIC X(01).
011700     02 WS-PARM-BASE                PIC X(59).
011800
011900 01  CUR-EXCL-TABLE.
012000     02 CUR-EXCL-ENTRY OCCURS 200 TIMES
012100         INDEXED BY CUR-EXCL-IDX.
012200         03 CUR-EXCL-PATH          PIC X(300).
012300         03 CUR-EXCL-LEN           PIC 9(04) COMP.
012400 01  CUR-EXCL-COUNT               PIC 9(04) COMP.
012500
012600******************************************************************
012700* TOP-LEVEL "|" SPLIT OF ONE SCANIN ROW INTO ITS FIVE COLUMNS.
012800******************************************************************
012900 01  SCN-COL-TAB.
013000     02 SCN-COL-ENTRY PIC X(300) OCCURS 5 TIMES
013100         INDEXED BY SCN-COL-IDX.
013200*    FLAT VIEW OF THE SAME FIVE COLUMNS, USED ONLY FOR THE TRACE
013300*    DISPLAY WHEN UPSI-0 IS ON (SEE P3-SPLIT-ROW).
013400 01  SCN-COL-TAB-R REDEFINES SCN-COL-TAB.
013500     02 SCN-ROW-FLAT              PIC X(1500).
013600 01  WS-SCN-SPLIT-PTR            PIC 9(04) COMP.
013700
013800 01  WS-PATH                     PIC X(300).
013900 01  WS-PATH-LEN                 PIC 9(04) COMP.
014000 01  WS-FTYPE                    PIC X(20).
014100*    PERCENTAGE-OF-LICENSE-TEXT ARRIVES AS A PLAIN DECIMAL STRING
014200*    ("90.00", NOT A SCALED INTEGER) - SPLIT ON "." AND MOVE THE
014300*    WHOLE/FRACTIONAL PARTS STRAIGHT INTO THE TWO HALVES OF
014400*    WS-PCT-TEXT RATHER THAN MOVING THE ALPHANUMERIC STRING
014500*    ACROSS AN IMPLIED DECIMAL POINT (SEE P3-10-PARSE-PERCENT).
014600*    ALWAYS ZERO-PADDED TO 3.2 FORMAT BY THE UPSTREAM EXTRACT
014700*    STEP, E.G. "090.00" OR "100.00" - NEVER A BARE "90".
014800 01  WS-PCT-TEXT-A               PIC X(10).
014900 01  WS-PCT-WHOLE-A               PIC X(03).
015000 01  WS-PCT-FRAC-A                PIC X(02).
015100 01  WS-PCT-TEXT                 PIC 9(03)V9(02).
015200 01  WS-PCT-TEXT-R REDEFINES WS-PCT-TEXT.
015300     02 WS-PCT-TEXT-WHOLE          PIC 9(03).
015400     02 WS-PCT-TEXT-FRAC           PIC 9(02).
015500 01  WS-COPY-LIST                PIC X(300).
015600 01  WS-LIC-LIST                 PIC X(300).
015700 01  WS-NOTICE-COUNT             PIC 9(04) COMP.
015800
015900 01  COPY-TOK-TAB.
016000     02 COPY-TOK-ENTRY PIC X(300) OCCURS 20 TIMES
016100         INDEXED BY COPY-TOK-IDX.
016200 01  WS-COPY-TOK-PTR             PIC 9(04) COMP.
016300
016400******************************************************************
016500* PER-FILE LICENSE-ENTRY TABLE AND THE CLASSPATH-EXCEPTION-2.0/
016600* GPL MERGE WORKING FIELDS (SEE P9-MERGE-CLASSPATH-GPL).
016700******************************************************************
016800*    LIC-SCORE-A ARRIVES ZERO-PADDED 3.2 FORMAT, E.G. "095.50",
016900*    SAME CONVENTION AS THE PERCENTAGE COLUMN (SEE P8-20-SCORE).
017000 01  LIC-ENTRY-TAB.
017100     02 LIC-ENTRY OCCURS 20 TIMES INDEXED BY LIC-IDX.
017200         03 LIC-KEY                PIC X(40).
017300         03 LIC-SPDX               PIC X(80).
017400         03 LIC-SCORE-A            PIC X(06).
017500         03 LIC-SCORE              PIC S9(03)V9(02) COMP-3.
017600         03 LIC-START-A            PIC X(06).
017700         03 LIC-START              PIC 9(06) COMP.
017800         03 LIC-END-A              PIC X(06).
017900         03 LIC-END                PIC 9(06) COMP.
018000         03 LIC-URL                PIC X(300).
018100         03 LIC-DROP-SW            PIC X(01).
018200            88 LIC-IS-DROPPED         VALUE "Y".
018300 01  LIC-RAW-ENTRY                PIC X(300).
018400 01  WS-SCORE-WHOLE-A              PIC X(03).
018500 01  WS-SCORE-FRAC-A                PIC X(02).
018600 01  WS-SCORE-STAGE                 PIC 9(03)V9(02).
018700 01  WS-SCORE-STAGE-R REDEFINES WS-SCORE-STAGE.
018800     02 WS-SCORE-STAGE-WHOLE          PIC 9(03).
018900     02 WS-SCORE-STAGE-FRAC           PIC 9(02).
019000 01  LIC-TOK-TAB                 PIC X(300) OCCURS 6 TIMES
019100                                   INDEXED BY LIC-TOK-IDX.
019200 01  WS-LIC-TOK-PTR               PIC 9(04) COMP.
019300 01  LIC-ENTRY-COUNT              PIC 9(04) COMP.
019400
019500 01  WS-MERGE-SPDX-STAGE           PIC X(80).
019600 01  WS-MERGE-KEY-STAGE            PIC X(40).
019700 01  WS-GPL-COUNT                 PIC 9(04) COMP.
019800 01  WS-GPL-LAST-IDX               PIC 9(04) COMP.
019900 01  WS-CLASSPATH-IDX              PIC 9(04) COMP.
020000 01  WS-CLASSPATH-FOUND-SW         PIC X(01).
020100    88 WS-CLASSPATH-FOUND             VALUE "Y".
020200
020300 01  WS-EXCLUDED-SW                PIC X(01).
020400    88 WS-PATH-EXCLUDED               VALUE "Y".
020500 01  WS-TAKE-COMPLETE-SW           PIC X(01).
020600    88 WS-TAKE-COMPLETE-FILE          VALUE "Y".
020700 01  WS-NOTICE-FOUND-SW            PIC X(01).
020800    88 WS-NOTICE-FOUND                VALUE "Y".
020900
021000 01  WS-FRAG-START-E                PIC 9(06).
021100 01  WS-FRAG-END-E                  PIC 9(06).
021200
021300 01  CNT-FILES                    PIC 9(06) COMP.
021400 01  CNT-FILES-SKIPPED            PIC 9(06) COMP.
021500 01  CNT-COPYRIGHT                PIC 9(06) COMP.
021600 01  CNT-LICENSE                  PIC 9(06) COMP.
021700
021800 PROCEDURE DIVISION.
021900*-----------------------------------------------------------------
022000* 0005-START - LOAD THE PARAMETER CARD AND THE CURATION TABLE,
022100* THEN OPEN THE SCAN FILE ITSELF.
022200*-----------------------------------------------------------------
022300 0005-START.
022400     MOVE 0 TO CNT-FILES CNT-FILES-SKIPPED
022500         CNT-COPYRIGHT CNT-LICENSE CUR-EXCL-COUNT
022600     MOVE "N" TO WS-NOTICE-FOUND-SW
022700     OPEN INPUT PARMIN
022800     READ PARMIN
022900       AT END
023000         DISPLAY "SOLSCN01 - NO PARAMETER CARD, ABORTING"
023100         GO TO 9999-ABORT
023200     END-READ
023300     MOVE WS-PARM-NAME TO WS-PKG-NAME
023400     MOVE WS-PARM-BASE TO WS-CONTENT-BASE
023500     CLOSE PARMIN
023600     PERFORM P1-LOAD-CURATION
023700     OPEN INPUT SCANIN
023800     IF NOT WS-SCANIN-OK
023900         DISPLAY "SOLSCN01 - CANNOT OPEN SCANIN, STATUS "
024000             WS-SCANIN-STATUS
024100         GO TO 9999-ABORT
024200     END-IF
024300     OPEN OUTPUT COPYOUT LICOUT NOTEOUT CTLOUT
024400     GO TO P2.
024500
024600*-----------------------------------------------------------------
024700* P1-LOAD-CURATION - READ EVERY CURATE.CPY ENTRY AND KEEP THE
024800* EXCLUDED-PATHS THAT BELONG TO THIS RUN'S PACKAGE, WITH ITS
024900* TRIMMED LENGTH PRE-COMPUTED FOR THE PREFIX TEST IN P4.
025000*-----------------------------------------------------------------
025100 P1-LOAD-CURATION.
025200     OPEN INPUT CURIN
025300 P1-10.
025400     READ CURIN
025500       AT END
025600         GO TO P1-EXIT
025700     END-READ
025800     IF CUR-PACKAGE-NAME = WS-PKG-NAME
025900         ADD 1 TO CUR-EXCL-COUNT
026000         MOVE CUR-EXCLUDED-PATH
026100             TO CUR-EXCL-PATH(CUR-EXCL-COUNT)
026200         MOVE 0 TO CUR-EXCL-LEN(CUR-EXCL-COUNT)
026300         INSPECT CUR-EXCLUDED-PATH
026400             TALLYING CUR-EXCL-LEN(CUR-EXCL-COUNT)
026500             FOR CHARACTERS BEFORE INITIAL SPACE
026600     END-IF
026700     GO TO P1-10.
026800 P1-EXIT.
026900     CLOSE CURIN.
027000
027100*-----------------------------------------------------------------
027200* P2 - MAIN LOOP, ONE SCANCODE FILES[] ENTRY PER ITERATION.
027300*-----------------------------------------------------------------
027400 P2.
027500     READ SCANIN
027600       AT END
027700         GO TO P99-EOF
027800     END-READ
027900     PERFORM P3-SPLIT-ROW
028000     PERFORM P4-CHECK-EXCLUDED
028100     IF WS-PATH-EXCLUDED
028200         ADD 1 TO CNT-FILES-SKIPPED
028300     ELSE
028400         ADD 1 TO CNT-FILES
028500         PERFORM P5-CHECK-NOTICE
028600         PERFORM P6-CHECK-COMPLETE
028700         PERFORM P7-WRITE-COPYRIGHTS
028800         PERFORM P8-LOAD-LICENSES
028900         PERFORM P9-MERGE-CLASSPATH-GPL
029000         PERFORM P10-WRITE-LICENSES
029100     END-IF
029200     GO TO P2.
029300
029400*-----------------------------------------------------------------
029500* P3-SPLIT-ROW - "|" SPLIT INTO THE FIVE TOP-LEVEL COLUMNS.
029600*-----------------------------------------------------------------
029700 P3-SPLIT-ROW.
029800     MOVE 1 TO WS-SCN-SPLIT-PTR
029900     PERFORM P3-05-SPLIT-COL THRU P3-05-EXIT
030000         VARYING SCN-COL-IDX FROM 1 BY 1 UNTIL SCN-COL-IDX > 5
030100     MOVE SCN-COL-ENTRY(1) TO WS-PATH
030200     MOVE SCN-COL-ENTRY(2) TO WS-FTYPE
030300     MOVE SCN-COL-ENTRY(3) TO WS-PCT-TEXT-A
030400     MOVE SCN-COL-ENTRY(4) TO WS-COPY-LIST
030500     MOVE SCN-COL-ENTRY(5) TO WS-LIC-LIST
030600     PERFORM P3-10-PARSE-PERCENT
030700     MOVE 0 TO WS-PATH-LEN
030800     INSPECT WS-PATH TALLYING WS-PATH-LEN
030900         FOR CHARACTERS BEFORE INITIAL SPACE
031000     IF SOLSCN01-TRACE-ON
031100         DISPLAY "SOLSCN01 TRACE - ROW " SCN-ROW-FLAT(1:80)
031200     END-IF.
031300
031400*-----------------------------------------------------------------
031500* P3-05-SPLIT-COL - ONE "|"-DELIMITED COLUMN OF THE CURRENT ROW.
031600*-----------------------------------------------------------------
031700 P3-05-SPLIT-COL.
031800     MOVE SPACES TO SCN-COL-ENTRY(SCN-COL-IDX)
031900     UNSTRING SCANIN-REC DELIMITED BY "|"
032000         INTO SCN-COL-ENTRY(SCN-COL-IDX)
032100         WITH POINTER WS-SCN-SPLIT-PTR.
032200 P3-05-EXIT.
032300     EXIT.
032400
032500*-----------------------------------------------------------------
032600* P3-10-PARSE-PERCENT - SPLIT THE PERCENTAGE-OF-LICENSE-TEXT
032700* COLUMN ON ITS DECIMAL POINT AND MOVE EACH HALF IN DIRECTLY.
032800*-----------------------------------------------------------------
032900 P3-10-PARSE-PERCENT.
033000     MOVE 0 TO WS-PCT-TEXT
033100     MOVE SPACES TO WS-PCT-WHOLE-A WS-PCT-FRAC-A
033200     UNSTRING WS-PCT-TEXT-A DELIMITED BY "."
033300         INTO WS-PCT-WHOLE-A WS-PCT-FRAC-A
033400     IF WS-PCT-WHOLE-A IS NUMERIC
033500         MOVE WS-PCT-WHOLE-A TO WS-PCT-TEXT-WHOLE
033600     END-IF
033700     IF WS-PCT-FRAC-A IS NUMERIC
033800         MOVE WS-PCT-FRAC-A TO WS-PCT-TEXT-FRAC
033900     END-IF.
034000
034100*-----------------------------------------------------------------
034200* P4-CHECK-EXCLUDED - EXCLUDED-PATH PREFIX MATCH, OR DIRECTORY
034300* TYPE, SKIPS THE FILE ENTIRELY (PER THE CURATION RULE).
034400*-----------------------------------------------------------------
034500 P4-CHECK-EXCLUDED.
034600     MOVE "N" TO WS-EXCLUDED-SW
034700     IF WS-FTYPE = "directory"
034800         MOVE "Y" TO WS-EXCLUDED-SW
034900     ELSE
035000         PERFORM P4-10-CHECK-ONE THRU P4-10-EXIT
035100             VARYING CUR-EXCL-IDX FROM 1 BY 1
035200             UNTIL CUR-EXCL-IDX > CUR-EXCL-COUNT
035300             OR WS-PATH-EXCLUDED
035400     END-IF.
035500
035600*-----------------------------------------------------------------
035700* P4-10-CHECK-ONE - COMPARE THE CURRENT PATH AGAINST ONE
035800* CURATION EXCLUDED-PATH TABLE ENTRY.
035900*-----------------------------------------------------------------
036000 P4-10-CHECK-ONE.
036100     IF CUR-EXCL-LEN(CUR-EXCL-IDX) > 0
036200     AND CUR-EXCL-LEN(CUR-EXCL-IDX) <= WS-PATH-LEN
036300     AND WS-PATH(1:CUR-EXCL-LEN(CUR-EXCL-IDX)) =
036400         CUR-EXCL-PATH(CUR-EXCL-IDX)
036500         (1:CUR-EXCL-LEN(CUR-EXCL-IDX))
036600         MOVE "Y" TO WS-EXCLUDED-SW
036700     END-IF.
036800 P4-10-EXIT.
036900     EXIT.
037000
037100*-----------------------------------------------------------------
037200* P5-CHECK-NOTICE - "/NOTICE" SUBSTRING TEST. LAST FILE FOUND
037300* WINS - WE JUST OVERWRITE, NO "ALREADY FOUND" GUARD (SOL-1061).
037400*-----------------------------------------------------------------
037500 P5-CHECK-NOTICE.
037600     MOVE 0 TO WS-NOTICE-COUNT
037700     INSPECT WS-PATH TALLYING WS-NOTICE-COUNT
037800         FOR ALL "/NOTICE"
037900     IF WS-NOTICE-COUNT > 0
038000         MOVE "Y" TO WS-NOTICE-FOUND-SW
038100         MOVE WS-PKG-NAME TO NOTE-PACKAGE-NAME
038200         STRING WS-CONTENT-BASE DELIMITED BY SPACE
038300             WS-PATH(1:WS-PATH-LEN) DELIMITED BY SIZE
038400             INTO NOTE-URL
038500     END-IF.
038600
038700*-----------------------------------------------------------------
038800* P6-CHECK-COMPLETE - TAKE-COMPLETE-FILE 90% THRESHOLD.
038900*-----------------------------------------------------------------
039000 P6-CHECK-COMPLETE.
039100     IF WS-PCT-TEXT >= 90.00
039200         MOVE "Y" TO WS-TAKE-COMPLETE-SW
039300     ELSE
039400         MOVE "N" TO WS-TAKE-COMPLETE-SW
039500     END-IF
039600     IF SOLSCN01-TRACE-ON
039700         DISPLAY "SOLSCN01 TRACE - PCT " WS-PCT-TEXT-WHOLE
039800             "." WS-PCT-TEXT-FRAC " COMPLETE " WS-TAKE-COMPLETE-SW
039900     END-IF.
040000
040100*-----------------------------------------------------------------
040200* P7-WRITE-COPYRIGHTS - COMMA SPLIT OF THE COPYRIGHTS COLUMN,
040300* ONE SCANCOPY-RECORD PER NON-BLANK TOKEN.
040400*-----------------------------------------------------------------
040500 P7-WRITE-COPYRIGHTS.
040600     MOVE 1 TO WS-COPY-TOK-PTR
040700     PERFORM P7-10-SPLIT-TOK THRU P7-10-EXIT
040800         VARYING COPY-TOK-IDX FROM 1 BY 1 UNTIL COPY-TOK-IDX > 20
040900     PERFORM P7-20-WRITE-TOK THRU P7-20-EXIT
041000         VARYING COPY-TOK-IDX FROM 1 BY 1 UNTIL COPY-TOK-IDX > 20.
041100
041200*-----------------------------------------------------------------
041300* P7-10-SPLIT-TOK - ONE COMMA-DELIMITED COPYRIGHT TOKEN.
041400*-----------------------------------------------------------------
041500 P7-10-SPLIT-TOK.
041600     MOVE SPACES TO COPY-TOK-ENTRY(COPY-TOK-IDX)
041700     UNSTRING WS-COPY-LIST DELIMITED BY ","
041800         INTO COPY-TOK-ENTRY(COPY-TOK-IDX)
041900         WITH POINTER WS-COPY-TOK-PTR.
042000 P7-10-EXIT.
042100     EXIT.
042200
042300*-----------------------------------------------------------------
042400* P7-20-WRITE-TOK - WRITE ONE NON-BLANK COPYRIGHT TOKEN.
042500*-----------------------------------------------------------------
042600 P7-20-WRITE-TOK.
042700     IF COPY-TOK-ENTRY(COPY-TOK-IDX) NOT = SPACES
042800         MOVE SPACES TO SCANCOPY-RECORD
042900         MOVE COPY-TOK-ENTRY(COPY-TOK-IDX) TO SCC-TEXT
043000         WRITE SCANCOPY-RECORD
043100         ADD 1 TO CNT-COPYRIGHT
043200     END-IF.
043300 P7-20-EXIT.
043400     EXIT.
043500
043600*-----------------------------------------------------------------
043700* P8-LOAD-LICENSES - "^" SPLIT OF THE LICENSES COLUMN, THEN ":"
043800* SPLIT OF EACH ENTRY INTO KEY/SPDX/SCORE/START/END/URL.
043900*-----------------------------------------------------------------
044000 P8-LOAD-LICENSES.
044100     MOVE 0 TO LIC-ENTRY-COUNT
044200     PERFORM P8-05-CLEAR-ENTRY THRU P8-05-EXIT
044300         VARYING LIC-IDX FROM 1 BY 1 UNTIL LIC-IDX > 20
044400     MOVE 1 TO WS-LIC-TOK-PTR
044500     PERFORM P8-10-SPLIT-ENTRY THRU P8-10-EXIT
044600         VARYING LIC-IDX FROM 1 BY 1 UNTIL LIC-IDX > 20.
044700
044800*-----------------------------------------------------------------
044900* P8-05-CLEAR-ENTRY - BLANK OUT ONE LICENSE-ENTRY TABLE SLOT.
045000*-----------------------------------------------------------------
045100 P8-05-CLEAR-ENTRY.
045200     MOVE SPACES TO LIC-KEY(LIC-IDX) LIC-SPDX(LIC-IDX)
045300         LIC-URL(LIC-IDX)
045400     MOVE 0 TO LIC-SCORE(LIC-IDX) LIC-START(LIC-IDX)
045500         LIC-END(LIC-IDX)
045600     MOVE "N" TO LIC-DROP-SW(LIC-IDX).
045700 P8-05-EXIT.
045800     EXIT.
045900
046000*-----------------------------------------------------------------
046100* P8-10-SPLIT-ENTRY - ONE "^"-DELIMITED LICENSE ENTRY.
046200*-----------------------------------------------------------------
046300 P8-10-SPLIT-ENTRY.
046400     MOVE SPACES TO LIC-RAW-ENTRY
046500     MOVE SPACES TO LIC-TOK-TAB(1) LIC-TOK-TAB(2)
046600         LIC-TOK-TAB(3) LIC-TOK-TAB(4) LIC-TOK-TAB(5)
046700         LIC-TOK-TAB(6)
046800     UNSTRING WS-LIC-LIST DELIMITED BY "^"
046900         INTO LIC-RAW-ENTRY
047000         WITH POINTER WS-LIC-TOK-PTR
047100     IF LIC-RAW-ENTRY NOT = SPACES
047200         MOVE 1 TO WS-SCN-SPLIT-PTR
047300         PERFORM P8-15-SPLIT-TOKEN THRU P8-15-EXIT
047400             VARYING LIC-TOK-IDX FROM 1 BY 1
047500             UNTIL LIC-TOK-IDX > 6
047600         ADD 1 TO LIC-ENTRY-COUNT
047700         MOVE LIC-TOK-TAB(1) TO LIC-KEY(LIC-ENTRY-COUNT)
047800         MOVE LIC-TOK-TAB(2) TO LIC-SPDX(LIC-ENTRY-COUNT)
047900         MOVE LIC-TOK-TAB(3) TO
048000             LIC-SCORE-A(LIC-ENTRY-COUNT)
048100         MOVE LIC-TOK-TAB(4) TO
048200             LIC-START-A(LIC-ENTRY-COUNT)
048300         MOVE LIC-TOK-TAB(5) TO LIC-END-A(LIC-ENTRY-COUNT)
048400         MOVE LIC-TOK-TAB(6) TO LIC-URL(LIC-ENTRY-COUNT)
048500         PERFORM P8-20-SCORE
048600         IF LIC-START-A(LIC-ENTRY-COUNT) IS NUMERIC
048700             MOVE LIC-START-A(LIC-ENTRY-COUNT)
048800                 TO LIC-START(LIC-ENTRY-COUNT)
048900         END-IF
049000         IF LIC-END-A(LIC-ENTRY-COUNT) IS NUMERIC
049100             MOVE LIC-END-A(LIC-ENTRY-COUNT)
049200                 TO LIC-END(LIC-ENTRY-COUNT)
049300         END-IF
049400     END-IF.
049500 P8-10-EXIT.
049600     EXIT.
049700
049800*-----------------------------------------------------------------
049900* P8-15-SPLIT-TOKEN - ONE ":"-DELIMITED TOKEN WITHIN ONE ENTRY.
050000*-----------------------------------------------------------------
050100 P8-15-SPLIT-TOKEN.
050200     UNSTRING LIC-RAW-ENTRY DELIMITED BY ":"
050300         INTO LIC-TOK-TAB(LIC-TOK-IDX)
050400         WITH POINTER WS-SCN-SPLIT-PTR.
050500 P8-15-EXIT.
050600     EXIT.
050700
050800*-----------------------------------------------------------------
050900* P8-20-SCORE - SAME WHOLE/FRAC DECIMAL-POINT SPLIT AS
051000* P3-10-PARSE-PERCENT, STAGED THROUGH A DISPLAY FIELD SINCE THE
051100* FINAL LIC-SCORE SLOT IS COMP-3 AND CANNOT BE REDEFINED DIGIT-
051200* BY-DIGIT THE WAY A DISPLAY FIELD CAN.
051300*-----------------------------------------------------------------
051400 P8-20-SCORE.
051500     MOVE 0 TO WS-SCORE-STAGE
051600     MOVE SPACES TO WS-SCORE-WHOLE-A WS-SCORE-FRAC-A
051700     UNSTRING LIC-SCORE-A(LIC-ENTRY-COUNT) DELIMITED BY "."
051800         INTO WS-SCORE-WHOLE-A WS-SCORE-FRAC-A
051900     IF WS-SCORE-WHOLE-A IS NUMERIC
052000         MOVE WS-SCORE-WHOLE-A TO WS-SCORE-STAGE-WHOLE
052100     END-IF
052200     IF WS-SCORE-FRAC-A IS NUMERIC
052300         MOVE WS-SCORE-FRAC-A TO WS-SCORE-STAGE-FRAC
052400     END-IF
052500     MOVE WS-SCORE-STAGE TO LIC-SCORE(LIC-ENTRY-COUNT).
052600
052700*-----------------------------------------------------------------
052800* P9-MERGE-CLASSPATH-GPL - THE CLASSPATH-EXCEPTION-2.0/GPL MERGE
052900* RULE, EVALUATED FRESH FOR EVERY FILE (NO STATE CARRIES OVER).
053000*-----------------------------------------------------------------
053100 P9-MERGE-CLASSPATH-GPL.
053200     MOVE "N" TO WS-CLASSPATH-FOUND-SW
053300     MOVE 0 TO WS-GPL-COUNT WS-GPL-LAST-IDX WS-CLASSPATH-IDX
053400     PERFORM P9-10-SCAN-ENTRY THRU P9-10-EXIT
053500         VARYING LIC-IDX FROM 1 BY 1
053600         UNTIL LIC-IDX > LIC-ENTRY-COUNT
053700     IF WS-CLASSPATH-FOUND AND WS-GPL-COUNT = 0
053800         DISPLAY "SOLSCN01 - CLASSPATH EXCEPTION FOUND "
053900             "WITHOUT ACCOMPANYING GPL LICENSE, " WS-PATH
054000     END-IF
054100     IF WS-CLASSPATH-FOUND AND WS-GPL-COUNT > 1
054200         DISPLAY "SOLSCN01 - CLASSPATH EXCEPTION FOUND "
054300             "WITH MULTIPLE GPL LICENSES, " WS-PATH
054400     END-IF
054500     IF WS-CLASSPATH-FOUND AND WS-GPL-COUNT = 1
054600         MOVE LIC-SPDX(WS-GPL-LAST-IDX) TO WS-MERGE-SPDX-STAGE
054700         MOVE LIC-KEY(WS-GPL-LAST-IDX) TO WS-MERGE-KEY-STAGE
054800         MOVE SPACES TO LIC-SPDX(WS-GPL-LAST-IDX)
054900         MOVE SPACES TO LIC-KEY(WS-GPL-LAST-IDX)
055000         STRING WS-MERGE-SPDX-STAGE DELIMITED BY SPACE
055100             " WITH Classpath-exception-2.0" DELIMITED BY SIZE
055200             INTO LIC-SPDX(WS-GPL-LAST-IDX)
055300         STRING WS-MERGE-KEY-STAGE DELIMITED BY SPACE
055400             "WITH Classpath-exception-2.0" DELIMITED BY SIZE
055500             INTO LIC-KEY(WS-GPL-LAST-IDX)
055600         MOVE "Y" TO LIC-DROP-SW(WS-CLASSPATH-IDX)
055700     END-IF.
055800
055900*-----------------------------------------------------------------
056000* P9-10-SCAN-ENTRY - TEST ONE LICENSE-ENTRY SLOT FOR THE
056100* CLASSPATH-EXCEPTION-2.0 SPDX ID AND FOR A "GPL" SPDX PREFIX.
056200*-----------------------------------------------------------------
056300 P9-10-SCAN-ENTRY.
056400     IF LIC-SPDX(LIC-IDX) = "Classpath-exception-2.0"
056500         MOVE "Y" TO WS-CLASSPATH-FOUND-SW
056600         MOVE LIC-IDX TO WS-CLASSPATH-IDX
056700     END-IF
056800     IF LIC-SPDX(LIC-IDX)(1:3) = "GPL"
056900         ADD 1 TO WS-GPL-COUNT
057000         MOVE LIC-IDX TO WS-GPL-LAST-IDX
057100     END-IF.
057200 P9-10-EXIT.
057300     EXIT.
057400
057500*-----------------------------------------------------------------
057600* P10-WRITE-LICENSES - ONE SCANLIC-RECORD PER SURVIVING ENTRY,
057700* WITH THE TAKE-COMPLETE-FILE FRAGMENT SUFFIX APPLIED TO THE URL.
057800*-----------------------------------------------------------------
057900 P10-WRITE-LICENSES.
058000     PERFORM P10-10-WRITE-ONE THRU P10-10-EXIT
058100         VARYING LIC-IDX FROM 1 BY 1
058200         UNTIL LIC-IDX > LIC-ENTRY-COUNT.
058300
058400*-----------------------------------------------------------------
058500* P10-10-WRITE-ONE - WRITE ONE SURVIVING LICENSE-ENTRY SLOT.
058600*-----------------------------------------------------------------
058700 P10-10-WRITE-ONE.
058800     IF NOT LIC-IS-DROPPED(LIC-IDX)
058900         MOVE SPACES TO SCANLIC-RECORD
059000         MOVE LIC-KEY(LIC-IDX) TO SCL-ID
059100         MOVE LIC-SPDX(LIC-IDX) TO SCL-SPDX
059200         MOVE LIC-SCORE(LIC-IDX) TO SCL-SCORE
059300         SUBTRACT LIC-START(LIC-IDX) FROM LIC-END(LIC-IDX)
059400             GIVING SCL-MATCHED-LINES
059500         IF WS-TAKE-COMPLETE-FILE
059600             MOVE WS-PATH(1:WS-PATH-LEN) TO SCL-FILE-URL
059700             MOVE LIC-URL(LIC-IDX) TO SCL-URL
059800         ELSE
059900             MOVE LIC-START(LIC-IDX) TO WS-FRAG-START-E
060000             MOVE LIC-END(LIC-IDX) TO WS-FRAG-END-E
060100             IF LIC-END(LIC-IDX) = LIC-START(LIC-IDX)
060200                 STRING WS-PATH(1:WS-PATH-LEN)
060300                     DELIMITED BY SIZE
060400                     "#L" DELIMITED BY SIZE
060500                     WS-FRAG-START-E DELIMITED BY SIZE
060600                     INTO SCL-FILE-URL
060700             ELSE
060800                 STRING WS-PATH(1:WS-PATH-LEN)
060900                     DELIMITED BY SIZE
061000                     "#L" DELIMITED BY SIZE
061100                     WS-FRAG-START-E DELIMITED BY SIZE
061200                     "-L" DELIMITED BY SIZE
061300                     WS-FRAG-END-E DELIMITED BY SIZE
061400                     INTO SCL-FILE-URL
061500             END-IF
061600             MOVE LIC-URL(LIC-IDX) TO SCL-URL
061700         END-IF
061800         WRITE LICOUT-REC FROM SCANLIC-RECORD
061900         ADD 1 TO CNT-LICENSE
062000     END-IF.
062100 P10-10-EXIT.
062200     EXIT.
062300
062400*-----------------------------------------------------------------
062500* P99-EOF - WRITE THE NOTICE RECORD (IF ANY) AND THE CONTROL-
062600* TOTAL LINE, THEN CLOSE EVERYTHING DOWN.
062700*-----------------------------------------------------------------
062800 P99-EOF.
062900     IF WS-NOTICE-FOUND
063000         WRITE NOTEOUT-REC
063100     END-IF
063200     MOVE WS-PKG-NAME(1:60) TO CTL-SOURCE-URL
063300     MOVE SPACES TO CTL-APPLICATION-NAME
063400     MOVE CNT-FILES TO CTL-COMPONENT-COUNT
063500     MOVE CNT-LICENSE TO CTL-LICENSE-COUNT
063600     WRITE CTLTOT-LINE
063700     DISPLAY "SOLSCN01 - FILES SCANNED " CNT-FILES
063800         " SKIPPED " CNT-FILES-SKIPPED
063900         " COPYRIGHTS " CNT-COPYRIGHT
064000         " LICENSES " CNT-LICENSE
064100     CLOSE SCANIN COPYOUT LICOUT NOTEOUT CTLOUT
064200     STOP RUN.
064300
064400 9999-ABORT.
064500     DISPLAY "SOLSCN01 - FATAL, ABORTING"
064600     STOP RUN.
