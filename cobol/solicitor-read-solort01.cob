000100******************************************************************
000200* SOLICITOR LICENSE-COMPLIANCE AUDIT SYSTEM
000300* PROGRAM SOLORT01 - ORT ANALYZER-RESULT READER
000400******************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.    SOLORT01.
000700 AUTHOR.        S WAITE.
000800 INSTALLATION.  BUREAU OF INFORMATION TECHNOLOGY - AUDIT UNIT.
000900 DATE-WRITTEN.  SEPTEMBER 1986.
001000 DATE-COMPILED. TODAY.
001100 SECURITY.      UNCLASSIFIED - AUDIT WORKING PAPERS.
001200******************************************************************
001300* CHANGE LOG
001400*-----------------------------------------------------------------
001500* 1986-09-08 SW   ORIGINAL WRITE - RRI245, CROSS-CHECKS THE DAILY
001600*                 ORDER EXTRACT AGAINST THE ACCOUNT, REFERRING-
001700*                 PHYSICIAN, GARNISHMENT AND PROCEDURE MASTERS,
001800*                 FLAGS DUPLICATE SAME-DAY CHARGES TO ERROR-FILE.
001900* 1991-02-20 SW   ADDED THE 53-ENTRY STATE-ABBREVIATION TABLE FOR
002000*                 THE NEW BILLING-ADDRESS EDIT (STATE-TABLE BELOW)
002100* 1999-01-21 RMC  Y2K REVIEW - ALL DATES ARE 8-DIGIT CCYYMMDD
002200*                 ALREADY, NO REMEDIATION REQUIRED, SIGNED OFF.
002300* 2008-05-13 DLM  GARNISHMENT/REFERRING-PHYSICIAN MASTERS RETIRED
002400*                 WITH THE BILLING CONVERSION (CR# AU-0710) -
002500*                 ORDER/PROCEDURE CROSS-CHECK KEPT STANDALONE.
002600* 2019-02-11 DLM  ADOPTED FOR THE SBOM NORMALIZATION PROJECT -
002700*                 RENAMED FROM RRI245 TO SOLORT01, READS THE ORT
002800*                 ANALYZER-RESULT EXTRACT (CR# SOL-983). THE OLD
002900*                 STATE-TABLE IDIOM IS REPURPOSED BELOW AS THE
003000*                 KNOWN-REPO-TYPE VALIDATION TABLE AND AS THE
003100*                 PACKAGE-ID COLON-SPLIT TABLE.
003200* 2021-11-02 JTK  REPRODUCED THE UPSTREAM DEFECT WHERE THE RUNNING
003300*                 CONTROL TOTALS ARE LOGGED ONCE PER PACKAGE ROW
003400*                 INSTEAD OF ONCE AT END OF FILE - DOWNSTREAM LOG
003500*                 SCRAPERS ALREADY DEPEND ON THE REPEATED LINES,
003600*                 DO NOT "FIX" WITHOUT A CHANGE REQUEST (SOL-1160)
003700******************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     CLASS ORT-DIGIT IS "0" THRU "9"
004300     UPSI-0 ON STATUS IS SOLORT01-TRACE-ON.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT ORTIN    ASSIGN TO ORTIN
004700         ORGANIZATION IS LINE SEQUENTIAL
004800         FILE STATUS IS WS-ORTIN-STATUS.
004900     SELECT COMPOUT  ASSIGN TO COMPOUT
005000         ORGANIZATION IS LINE SEQUENTIAL.
005100     SELECT LICOUT   ASSIGN TO LICOUT
005200         ORGANIZATION IS LINE SEQUENTIAL.
005300     SELECT CTLOUT   ASSIGN TO CTLOUT
005400         ORGANIZATION IS LINE SEQUENTIAL.
005500
005600 DATA DIVISION.
005700 FILE SECTION.
005800 FD  ORTIN
005900*    ONE FLATTENED analyzer.result.packages[] ENTRY PER LINE -
006000*    6 "|"-DELIMITED FIELDS: PACKAGE-ID, HOMEPAGE-URL,
006100*    VCS-PROCESSED-URL, PURL, VCS-REPO-URL, DECLARED-LICENSES
006200*    (COMMA LIST, MAY BE EMPTY).
006300     DATA RECORD IS ORTIN-REC.
006400 01  ORTIN-REC                   PIC X(500).
006500
006600 FD  COMPOUT.
006700     COPY APPCOMP.CPY.
006800
006900 FD  LICOUT.
007000     COPY RAWLIC.CPY.
007100
007200 FD  CTLOUT.
007300     COPY CTLTOT.CPY.
007400
007500 WORKING-STORAGE SECTION.
007600 01  WS-ORTIN-STATUS             PIC X(02).
007700     88 WS-ORTIN-OK               VALUE "00".
007800     88 WS-ORTIN-EOF              VALUE "10".
007900
008000 01  WS-SOURCE-URL                PIC X(60)
008100                           VALUE "ANALYZER-RESULT.JSON".
008200 01  WS-SOURCE-APP-NAME            PIC X(40)
008300                           VALUE "SAMPLE-APPLICATION".
008400
008500 01  ORT-COL-TAB                 PIC X(200) OCCURS 6 TIMES
008600                                   INDEXED BY ORT-COL-IDX.
008610 01  ORT-COL-TAB-R REDEFINES ORT-COL-TAB.
008620     05  ORT-ROW-FLAT            PIC X(1200).
008700 01  ORT-COL-COUNT               PIC 9(02) COMP.
008800 01  ORT-PTR                    PIC 9(04) COMP.
008900 01  ORT-REC-LEN                 PIC 9(04) COMP.
009000 01  ORT-WORK-COL                PIC X(200).
009100
009200******************************************************************
009300* PACKAGE.ID = "REPOTYPE:GROUPID:ARTIFACTID:VERSION" - SPLIT INTO
009400* A 4-SLOT TABLE THE SAME WAY RRI245 ONCE SPLIT A STATE-TABLE
009500* CONSTANT, JUST WITH ":" IN PLACE OF THE FIXED 2-CHAR STRIDE.
009600******************************************************************
009700 01  ORT-ID-RAW                  PIC X(200).
009710 01  ORT-ID-RAW-R REDEFINES ORT-ID-RAW.
009720     05  ORT-ID-FIRST-CHAR       PIC X(01).
009730     05  FILLER                 PIC X(199).
009800 01  ORT-ID-TAB                  PIC X(120) OCCURS 4 TIMES
009900                                   INDEXED BY ORT-ID-IDX.
010000 01  ORT-ID-COUNT                PIC 9(01) COMP.
010100 01  ORT-ID-PTR                  PIC 9(04) COMP.
010200
010300******************************************************************
010400* KNOWN-REPO-TYPE VALIDATION TABLE - SAME SHAPE AS THE OLD STATE-
010500* ABBREVIATION TABLE (A CONSTANT GROUP REDEFINED AS A FIXED-WIDTH
010600* OCCURS TABLE), JUST SHORTER AND 3-WIDE ENTRIES.
010700******************************************************************
010800 01  KNOWN-REPO-CONSTANT.
010900     05  FILLER   PIC X(36)
011000         VALUE "Maven NuGet npm   PyPI  Cargo Go    ".
011100 01  KNOWN-REPO-TABLE REDEFINES KNOWN-REPO-CONSTANT.
011200     05  KNOWN-REPO-6  PIC X(6) OCCURS 6 TIMES
011300         INDEXED BY KR-IDX.
011400 01  KNOWN-REPO-FOUND-SW          PIC X(01).
011500     88 KNOWN-REPO-IS-FOUND        VALUE "Y".
011600
011700******************************************************************
011800* DECLARED-LICENSES COMMA LIST - UP TO 10 ENTRIES PER PACKAGE.
011900******************************************************************
012000 01  ORT-LIC-TAB                 PIC X(120) OCCURS 10 TIMES
012100                                   INDEXED BY ORT-LIC-IDX.
012200 01  ORT-LIC-COUNT               PIC 9(02) COMP.
012300 01  ORT-LIC-PTR                 PIC 9(04) COMP.
012400
012500 01  CNT-COMPONENT                PIC 9(06) COMP.
012600 01  CNT-LICENSE                  PIC 9(06) COMP.
012700 01  EDIT-COMPONENT-COUNT         PIC ZZZ,ZZ9.
012800 01  EDIT-LICENSE-COUNT           PIC ZZZ,ZZ9.
012900
013000 PROCEDURE DIVISION.
013100*-----------------------------------------------------------------
013200* 0005-START - OPEN FILES, PRIME COUNTERS.
013300*-----------------------------------------------------------------
013400 0005-START.
013500     OPEN INPUT ORTIN
013600     OPEN OUTPUT COMPOUT LICOUT CTLOUT
013700     IF NOT WS-ORTIN-OK
013800         DISPLAY "SOLORT01 - CANNOT OPEN ORTIN FOR "
013900             WS-SOURCE-URL " STATUS " WS-ORTIN-STATUS
014000         GO TO 9999-ABORT
014100     END-IF
014200     MOVE 0 TO CNT-COMPONENT CNT-LICENSE
014300     GO TO P8.
014400
014500*-----------------------------------------------------------------
014600* P8 - MAIN READ LOOP, ONE PACKAGE PER RECORD.
014700*-----------------------------------------------------------------
014800 P8.
014900     READ ORTIN
015000       AT END
015100         GO TO P20
015200     END-READ
015300     PERFORM P12-1-SPLIT-FIELDS
015400     PERFORM P13-BUILD-COMPONENT
015500     PERFORM P14-BUILD-LICENSES
015600*    SOL-1160 - LOGGED HERE, ONCE PER PACKAGE, NOT ONCE AT EOF.
015700     PERFORM P15-LOG-TOTALS
015800     GO TO P8.
015900
016000*-----------------------------------------------------------------
016100* P12-1-SPLIT-FIELDS - SPLIT THE 6 "|"-DELIMITED TOP-LEVEL FIELDS.
016200*-----------------------------------------------------------------
016300 P12-1-SPLIT-FIELDS.
016400     MOVE 1 TO ORT-PTR
016500     MOVE 500 TO ORT-REC-LEN
016600     MOVE 0 TO ORT-COL-COUNT
016700     PERFORM P12-10-NEXT-FIELD
016800         UNTIL ORT-PTR > ORT-REC-LEN OR ORT-COL-COUNT = 6.
016810     IF SOLORT01-TRACE-ON
016820         DISPLAY "SOLORT01 TRACE - ROW " ORT-ROW-FLAT(1:80)
016830     END-IF.
016900
017000 P12-10-NEXT-FIELD.
017100     ADD 1 TO ORT-COL-COUNT
017200     UNSTRING ORTIN-REC DELIMITED BY "|"
017300         INTO ORT-WORK-COL
017400         WITH POINTER ORT-PTR
017500     END-UNSTRING
017600     MOVE ORT-WORK-COL TO ORT-COL-TAB(ORT-COL-COUNT).
017700
017800*-----------------------------------------------------------------
017900* P13-BUILD-COMPONENT - SPLIT PACKAGE.ID ON ":" INTO REPOTYPE/
018000* GROUPID/ARTIFACTID/VERSION, VALIDATE REPOTYPE AGAINST THE
018100* KNOWN-REPO-TABLE (LOG ONLY, NEVER REJECTS THE ROW), STORE
018200* HOMEPAGE/SOURCE-REPO/PACKAGE-URL, AND WRITE THE COMPONENT.
018300* NO MULTI-LICENSE MERGE HERE - ONE ORT PACKAGE ROW IS ALWAYS
018400* ONE DISTINCT COMPONENT.
018500*-----------------------------------------------------------------
018600 P13-BUILD-COMPONENT.
018700     MOVE SPACE TO APPCOMP-RECORD
018800     MOVE ORT-COL-TAB(1) TO ORT-ID-RAW
018810     IF ORT-ID-FIRST-CHAR = SPACE
018820         DISPLAY "SOLORT01 - EMPTY PACKAGE-ID ON INPUT ROW"
018830     END-IF
018900     PERFORM P13-10-SPLIT-ID
019000
019100     MOVE ORT-ID-TAB(1) TO CMP-REPO-TYPE
019200     MOVE ORT-ID-TAB(2) TO CMP-GROUP-ID
019300     MOVE ORT-ID-TAB(3) TO CMP-ARTIFACT-ID
019400     MOVE ORT-ID-TAB(4) TO CMP-VERSION
019500     MOVE ORT-COL-TAB(2) TO CMP-OSS-HOMEPAGE
019600     MOVE ORT-COL-TAB(3) TO CMP-SOURCE-REPO-URL
019700     MOVE ORT-COL-TAB(4) TO CMP-PACKAGE-URL
019800
019900     MOVE "N" TO KNOWN-REPO-FOUND-SW
020000     SET KR-IDX TO 1
020100     SEARCH KNOWN-REPO-6
020200         WHEN KNOWN-REPO-6(KR-IDX) = CMP-REPO-TYPE(1:6)
020300             MOVE "Y" TO KNOWN-REPO-FOUND-SW
020400     END-SEARCH
020500     IF NOT KNOWN-REPO-IS-FOUND
020600         DISPLAY "SOLORT01 - UNRECOGNIZED REPO TYPE "
020700             CMP-REPO-TYPE " FOR " CMP-ARTIFACT-ID
020800     END-IF
020900
021000     ADD 1 TO CNT-COMPONENT
021100     WRITE APPCOMP-RECORD.
021200
021300*-----------------------------------------------------------------
021400* P13-10-SPLIT-ID - THE COLON SPLIT ITSELF, ONE PASS, UP TO 4
021500* TOKENS.
021600*-----------------------------------------------------------------
021700 P13-10-SPLIT-ID.
021800     MOVE SPACE TO ORT-ID-TAB(1) ORT-ID-TAB(2)
021900                   ORT-ID-TAB(3) ORT-ID-TAB(4)
022000     MOVE 1 TO ORT-ID-PTR
022100     MOVE 0 TO ORT-ID-COUNT
022200     PERFORM P13-11-NEXT-ID-TOKEN
022300         UNTIL ORT-ID-PTR > 200 OR ORT-ID-COUNT = 4.
022400
022500 P13-11-NEXT-ID-TOKEN.
022600     ADD 1 TO ORT-ID-COUNT
022700     UNSTRING ORT-ID-RAW DELIMITED BY ":"
022800         INTO ORT-ID-TAB(ORT-ID-COUNT)
022900         WITH POINTER ORT-ID-PTR
023000     END-UNSTRING.
023100
023200*-----------------------------------------------------------------
023300* P14-BUILD-LICENSES - SPLIT THE COMMA-LIST DECLARED-LICENSES
023400* FIELD; EMPTY LIST EMITS ONE RAW LICENSE WITH A BLANK LICENSE
023500* NAME AND THE VCS REPO URL; OTHERWISE ONE RAW LICENSE PER ENTRY,
023600* EVERY ONE CARRYING THAT SAME VCS REPO URL (NOT A PER-LICENSE
023700* URL - THAT IS WHAT ORT ITSELF REPORTS).
023800*-----------------------------------------------------------------
023900 P14-BUILD-LICENSES.
024000     MOVE 0 TO ORT-LIC-COUNT
024100     IF ORT-COL-TAB(6) NOT = SPACE
024200         MOVE 1 TO ORT-LIC-PTR
024300         PERFORM P14-10-NEXT-LICENSE
024400             UNTIL ORT-LIC-PTR > 200 OR ORT-LIC-COUNT = 10
024500                 OR ORT-LIC-PTR > ORT-REC-LEN
024600     END-IF
024700     IF ORT-LIC-COUNT = 0
024800         MOVE SPACE TO RAWLIC-RECORD
024900         MOVE SPACE TO RAW-DECLARED-LICENSE
025000         MOVE ORT-COL-TAB(5) TO RAW-LICENSE-URL
025100         MOVE WS-SOURCE-URL TO RAW-SOURCE-URL
025200         ADD 1 TO CNT-LICENSE
025300         WRITE RAWLIC-RECORD
025400     ELSE
025500         PERFORM P14-20-WRITE-LICENSE
025600             VARYING ORT-LIC-IDX FROM 1 BY 1
025700             UNTIL ORT-LIC-IDX > ORT-LIC-COUNT
025800     END-IF.
025900
026000 P14-10-NEXT-LICENSE.
026100     ADD 1 TO ORT-LIC-COUNT
026200     UNSTRING ORT-COL-TAB(6) DELIMITED BY ","
026300         INTO ORT-LIC-TAB(ORT-LIC-COUNT)
026400         WITH POINTER ORT-LIC-PTR
026500     END-UNSTRING.
026600
026700 P14-20-WRITE-LICENSE.
026800     MOVE SPACE TO RAWLIC-RECORD
026900     MOVE ORT-LIC-TAB(ORT-LIC-IDX) TO RAW-DECLARED-LICENSE
027000     MOVE ORT-COL-TAB(5) TO RAW-LICENSE-URL
027100     MOVE WS-SOURCE-URL TO RAW-SOURCE-URL
027200     ADD 1 TO CNT-LICENSE
027300     WRITE RAWLIC-RECORD.
027400
027500*-----------------------------------------------------------------
027600* P15-LOG-TOTALS - SOL-1160 DEFECT: CALLED ONCE PER PACKAGE.
027700*-----------------------------------------------------------------
027800 P15-LOG-TOTALS.
027900     MOVE CNT-COMPONENT TO EDIT-COMPONENT-COUNT
028000     MOVE CNT-LICENSE TO EDIT-LICENSE-COUNT
028100     MOVE WS-SOURCE-URL TO CTL-SOURCE-URL
028200     MOVE WS-SOURCE-APP-NAME TO CTL-APPLICATION-NAME
028300     MOVE CNT-COMPONENT TO CTL-COMPONENT-COUNT
028400     MOVE CNT-LICENSE TO CTL-LICENSE-COUNT
028500     WRITE CTLTOT-LINE
028600     DISPLAY "SOLORT01 " WS-SOURCE-URL " COMPONENTS "
028700         EDIT-COMPONENT-COUNT " LICENSES " EDIT-LICENSE-COUNT.
028800
028900 P20.
029000     CLOSE ORTIN COMPOUT LICOUT CTLOUT
029100     STOP RUN.
029200
029300 9999-ABORT.
029400     DISPLAY "SOLORT01 - FATAL, ABORTING SOURCE " WS-SOURCE-URL
029500     CLOSE ORTIN COMPOUT LICOUT CTLOUT
029600     STOP RUN.
