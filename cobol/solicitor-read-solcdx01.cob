000100******************************************************************
000200* SOLICITOR LICENSE-COMPLIANCE AUDIT SYSTEM
000300* PROGRAM SOLCDX01 - CYCLONEDX SBOM READER
000400******************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.    SOLCDX01.
000700 AUTHOR.        S WAITE.
000800 INSTALLATION.  BUREAU OF INFORMATION TECHNOLOGY - AUDIT UNIT.
000900 DATE-WRITTEN.  FEBRUARY 1987.
001000 DATE-COMPILED. TODAY.
001100 SECURITY.      UNCLASSIFIED - AUDIT WORKING PAPERS.
001200******************************************************************
001300* CHANGE LOG
001400*-----------------------------------------------------------------
001500* 1987-02-16 SW   ORIGINAL WRITE - CMH027, CROSS-CHECKS THE DAILY
001600*                 SUPPLY-REQUISITION EXTRACT AGAINST THE VENDOR
001700*                 CATALOG AND PURCHASE-CONTRACT MASTERS, FLAGS
001800*                 OFF-CONTRACT ITEMS TO THE EXCEPTION REPORT.
001900* 1992-09-29 SW   ADDED THE VENDOR-CATALOG-CODE VALIDATION TABLE
002000*                 (A FIXED CONSTANT GROUP REDEFINED AS AN OCCURS
002100*                 TABLE) SO BAD CATALOG CODES ARE LOGGED, NOT
002200*                 REJECTED.
002300* 1999-03-11 RMC  Y2K REVIEW - CONTRACT EXPIRATION DATES ARE
002400*                 8-DIGIT CCYYMMDD ALREADY, SIGNED OFF.
002500* 2010-12-02 DLM  PURCHASE-CONTRACT MASTER LOOKUP RETIRED WITH THE
002600*                 PROCUREMENT CONVERSION (CR# AU-0761) - RECAST AS
002700*                 A STRAIGHT LINE-SEQUENTIAL VENDOR READER.
002800* 2019-03-04 DLM  ADOPTED FOR THE SBOM NORMALIZATION PROJECT -
002900*                 RENAMED FROM CMH027 TO SOLCDX01, READS THE
003000*                 CYCLONEDX SBOM components[] EXTRACT (CR# SOL-
003100*                 986). THE OLD VENDOR-CATALOG-CODE TABLE IS
003200*                 REPURPOSED BELOW AS THE KNOWN-PURL-TYPE TABLE.
003300* 2021-06-08 JTK  ADDED THE SPDX-ID-OVER-NAME PREFERENCE FOR
003400*                 LICENSE ENTRIES THAT CARRY BOTH (CR# SOL-1050).
003500* 2022-09-27 JTK  REPRODUCED THE UPSTREAM DEFECT WHERE THE RUNNING
003600*                 LICENSE-COUNT CONTROL TOTAL IS NEVER INCREMENTED
003700*                 FOR THIS SOURCE TYPE EVEN THOUGH LICENSE DETAIL
003800*                 ROWS ARE WRITTEN - DOWNSTREAM RECONCILIATION
003900*                 ALREADY DEPENDS ON THE MISMATCH, DO NOT "FIX"
004000*                 WITHOUT A CHANGE REQUEST (SOL-1161).
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     CLASS CDX-ALPHA IS "A" THRU "Z"
004700     UPSI-0 ON STATUS IS SOLCDX01-TRACE-ON.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT CDXIN    ASSIGN TO CDXIN
005100         ORGANIZATION IS LINE SEQUENTIAL
005200         FILE STATUS IS WS-CDXIN-STATUS.
005300     SELECT COMPOUT  ASSIGN TO COMPOUT
005400         ORGANIZATION IS LINE SEQUENTIAL.
005500     SELECT LICOUT   ASSIGN TO LICOUT
005600         ORGANIZATION IS LINE SEQUENTIAL.
005700     SELECT CTLOUT   ASSIGN TO CTLOUT
005800         ORGANIZATION IS LINE SEQUENTIAL.
005900
006000 DATA DIVISION.
006100 FILE SECTION.
006200 FD  CDXIN
006300*    ONE FLATTENED CYCLONEDX components[] ENTRY PER LINE - 5
006400*    "|"-DELIMITED FIELDS: GROUP, NAME, VERSION, PURL, LICENSES
006500*    (COMMA LIST OF "ID^NAME^URL" ENTRIES, MAY BE EMPTY).
006600     DATA RECORD IS CDXIN-REC.
006700 01  CDXIN-REC                   PIC X(600).
006800
006900 FD  COMPOUT.
007000     COPY APPCOMP.CPY.
007100
007200 FD  LICOUT.
007300     COPY RAWLIC.CPY.
007400
007500 FD  CTLOUT.
007600     COPY CTLTOT.CPY.
007700
007800 WORKING-STORAGE SECTION.
007900 01  WS-CDXIN-STATUS             PIC X(02).
008000     88 WS-CDXIN-OK               VALUE "00".
008100     88 WS-CDXIN-EOF              VALUE "10".
008200
008300 01  WS-SOURCE-CARD.
008400     02 WS-SOURCE-URL             PIC X(60)
008500                         VALUE "BOM.JSON".
008600     02 WS-SOURCE-APP-NAME        PIC X(40)
008700                         VALUE "SAMPLE-APPLICATION".
008800 01  WS-SOURCE-CARD-R REDEFINES WS-SOURCE-CARD.
008900     02 WS-SOURCE-PATH            PIC X(40).
009000     02 WS-SOURCE-FILENAME        PIC X(20).
009100     02 FILLER                    PIC X(40).
009200
009300 01  CDX-COL-TAB                 PIC X(300) OCCURS 5 TIMES
009400                                    INDEXED BY CDX-COL-IDX.
009500*    FLAT VIEW OF THE SAME 5 COLUMNS, USED ONLY FOR THE TRACE
009600*    DISPLAY WHEN UPSI-0 IS ON (SEE P2-SPLIT-ROW).
009700 01  CDX-COL-TAB-R REDEFINES CDX-COL-TAB.
009800     02 CDX-ROW-FLAT              PIC X(1500).
009900 01  CDX-COL-COUNT               PIC 9(02) COMP.
010000 01  CDX-PTR                     PIC 9(04) COMP.
010100 01  CDX-REC-LEN                 PIC 9(04) COMP.
010200 01  CDX-WORK-COL                PIC X(300).
010300
010400******************************************************************
010500* KNOWN-PURL-TYPE VALIDATION TABLE - SAME SHAPE AS THE OLD VENDOR-
010600* CATALOG-CODE TABLE (A CONSTANT GROUP REDEFINED AS A FIXED-WIDTH
010700* OCCURS TABLE). A TYPE NOT ON THIS LIST MEANS THE PACKAGE-URL
010800* HANDLER COULD NOT RESOLVE A SOURCE-DOWNLOAD URL FOR THE PURL.
010900******************************************************************
011000 01  KNOWN-PURL-CONSTANT.
011100     05  FILLER   PIC X(48)
011200         VALUE
011300         "npm    maven  nuget  pypi   cargo  golang gem    ".
011400 01  KNOWN-PURL-TABLE REDEFINES KNOWN-PURL-CONSTANT.
011500     05  KNOWN-PURL-7  PIC X(7) OCCURS 7 TIMES
011600         INDEXED BY KP-IDX.
011700 01  KNOWN-PURL-FOUND-SW          PIC X(01).
011800     88 KNOWN-PURL-IS-FOUND        VALUE "Y".
011900
012000 01  WS-PURL-TYPE-TAB             PIC X(40) OCCURS 4 TIMES
012100                                     INDEXED BY WS-PURL-TYPE-IDX.
012200 01  WS-PURL-TYPE-COUNT           PIC 9(02) COMP.
012300 01  WS-PURL-TYPE-PTR             PIC 9(04) COMP.
012400
012500******************************************************************
012600* LICENSES COMMA LIST - EACH ENTRY IS "SPDXID^NAME^URL" (ANY
012700* SUBFIELD MAY BE EMPTY), SAME "^" BREAKOUT IDIOM SOLSCN01 USES
012800* FOR ITS LICENSES LIST.
012900******************************************************************
013000 01  CDX-LIC-TAB                 PIC X(250) OCCURS 10 TIMES
013100                                    INDEXED BY CDX-LIC-IDX.
013200 01  CDX-LIC-COUNT               PIC 9(02) COMP.
013300 01  CDX-LIC-PTR                 PIC 9(04) COMP.
013400 01  CDX-LIC-ENTRY                PIC X(250).
013500 01  CDX-LIC-ENTRY-TAB            PIC X(80) OCCURS 3 TIMES
013600                                    INDEXED BY CDX-LIC-SUB-IDX.
013700 01  CDX-LIC-ENTRY-COUNT          PIC 9(01) COMP.
013800 01  CDX-LIC-ENTRY-PTR            PIC 9(04) COMP.
013900
014000 01  CNT-COMPONENT                PIC 9(06) COMP.
014100 01  CNT-LICENSE                  PIC 9(06) COMP.
014200 01  EDIT-COMPONENT-COUNT         PIC ZZZ,ZZ9.
014300 01  EDIT-LICENSE-COUNT           PIC ZZZ,ZZ9.
014400
014500 PROCEDURE DIVISION.
014600*-----------------------------------------------------------------
014700* 0005-START - OPEN FILES, PRIME THE CONTROL COUNTERS.
014800*-----------------------------------------------------------------
014900 0005-START.
015000     OPEN INPUT CDXIN
015100     OPEN OUTPUT COMPOUT LICOUT CTLOUT
015200     IF NOT WS-CDXIN-OK
015300         DISPLAY "SOLCDX01 - CANNOT OPEN CDXIN FOR "
015400             WS-SOURCE-URL " STATUS " WS-CDXIN-STATUS
015500         GO TO 9999-ABORT
015600     END-IF
015700     MOVE 0 TO CNT-COMPONENT CNT-LICENSE
015800     GO TO P1.
015900
016000*-----------------------------------------------------------------
016100* P1 - MAIN READ LOOP, ONE components[] ENTRY PER RECORD. NO
016200* PREVIOUS-ROW MERGE CHECK - EACH ENTRY IS ALREADY A DISTINCT
016300* COMPONENT, PER SOL-986.
016400*-----------------------------------------------------------------
016500 P1.
016600     READ CDXIN
016700       AT END
016800         GO TO 9100-EOF
016900     END-READ
017000     PERFORM P2-SPLIT-ROW
017100     PERFORM P3-BUILD-COMPONENT
017200     GO TO P1.
017300
017400*-----------------------------------------------------------------
017500* P2-SPLIT-ROW - SPLIT THE 5 "|"-DELIMITED TOP-LEVEL FIELDS.
017600*-----------------------------------------------------------------
017700 P2-SPLIT-ROW.
017800     MOVE 1 TO CDX-PTR
017900     MOVE 600 TO CDX-REC-LEN
018000     MOVE 0 TO CDX-COL-COUNT
018100     PERFORM P2-10-NEXT-FIELD
018200         UNTIL CDX-PTR > CDX-REC-LEN OR CDX-COL-COUNT = 5
018300     IF SOLCDX01-TRACE-ON
018400         DISPLAY "SOLCDX01 TRACE - ROW " CDX-ROW-FLAT(1:80)
018500     END-IF.
018600
018700 P2-10-NEXT-FIELD.
018800     ADD 1 TO CDX-COL-COUNT
018900     UNSTRING CDXIN-REC DELIMITED BY "|"
019000         INTO CDX-WORK-COL
019100         WITH POINTER CDX-PTR
019200     END-UNSTRING
019300     MOVE CDX-WORK-COL TO CDX-COL-TAB(CDX-COL-COUNT).
019400
019500*-----------------------------------------------------------------
019600* P3-BUILD-COMPONENT - GROUP/NAME/VERSION MOVE ACROSS DIRECTLY,
019700* PACKAGE-URL RESOLVE-OR-SKIP (P2-30), THEN EMIT THE COMPONENT
019800* AND ITS LICENSE DETAIL ROWS.
019900*-----------------------------------------------------------------
020000 P3-BUILD-COMPONENT.
020100     MOVE SPACE TO APPCOMP-RECORD
020200     MOVE CDX-COL-TAB(1) TO CMP-GROUP-ID
020300     MOVE CDX-COL-TAB(2) TO CMP-ARTIFACT-ID
020400     MOVE CDX-COL-TAB(3) TO CMP-VERSION
020500     MOVE SPACE TO CMP-REPO-TYPE
020600     PERFORM P2-30-RESOLVE-PURL
020700
020800     ADD 1 TO CNT-COMPONENT
020900     WRITE APPCOMP-RECORD
021000
021100     PERFORM P4-BUILD-LICENSES.
021200
021300*-----------------------------------------------------------------
021400* P2-30-RESOLVE-PURL - CMP-PACKAGE-URL = COLUMN 4 ONLY IF THE
021500* PACKAGE-URL HANDLER CAN RESOLVE A SOURCE-DOWNLOAD URL FOR IT;
021600* OTHERWISE LOGGED AND LEFT BLANK, COMPONENT STILL WRITTEN.
021700*-----------------------------------------------------------------
021800 P2-30-RESOLVE-PURL.
021900     IF CDX-COL-TAB(4) = SPACE
022000         GO TO P2-30-EXIT
022100     END-IF
022200     MOVE CDX-COL-TAB(4) TO CMP-PACKAGE-URL
022300     IF CMP-PURL-SCHEME NOT = "pkg:"
022400         DISPLAY "SOLCDX01 - CANNOT RESOLVE MALFORMED PURL "
022500             CDX-COL-TAB(4) " FOR " CMP-ARTIFACT-ID
022600         MOVE SPACE TO CMP-PACKAGE-URL
022700         GO TO P2-30-EXIT
022800     END-IF
022900
023000     MOVE 1 TO WS-PURL-TYPE-PTR
023100     MOVE 0 TO WS-PURL-TYPE-COUNT
023200     PERFORM P2-31-NEXT-PURL-TOKEN
023300         UNTIL WS-PURL-TYPE-PTR > 296 OR WS-PURL-TYPE-COUNT = 4
023400
023500     MOVE "N" TO KNOWN-PURL-FOUND-SW
023600     SET KP-IDX TO 1
023700     SEARCH KNOWN-PURL-7
023800         WHEN KNOWN-PURL-7(KP-IDX) = WS-PURL-TYPE-TAB(1)(1:7)
023900             MOVE "Y" TO KNOWN-PURL-FOUND-SW
024000     END-SEARCH
024100     IF NOT KNOWN-PURL-IS-FOUND
024200         DISPLAY "SOLCDX01 - PACKAGE-URL HANDLER COULD NOT "
024300             "RESOLVE A SOURCE-DOWNLOAD URL FOR "
024400             CDX-COL-TAB(4) " FOR " CMP-ARTIFACT-ID
024500         MOVE SPACE TO CMP-PACKAGE-URL
024600     END-IF.
024700 P2-30-EXIT.
024800     EXIT.
024900
025000 P2-31-NEXT-PURL-TOKEN.
025100     ADD 1 TO WS-PURL-TYPE-COUNT
025200     UNSTRING CMP-PURL-REST DELIMITED BY "/"
025300         INTO WS-PURL-TYPE-TAB(WS-PURL-TYPE-COUNT)
025400         WITH POINTER WS-PURL-TYPE-PTR
025500     END-UNSTRING.
025600
025700*-----------------------------------------------------------------
025800* P4-BUILD-LICENSES - SPLIT THE COMMA-LIST LICENSES FIELD; EMPTY
025900* LIST EMITS ONE RAW LICENSE WITH NULL LICENSE/NULL URL;
026000* OTHERWISE ONE PER ENTRY, SPDX ID PREFERRED OVER NAME (P4-30).
026100* SOL-1161 - CNT-LICENSE IS DELIBERATELY NOT ADVANCED HERE.
026200*-----------------------------------------------------------------
026300 P4-BUILD-LICENSES.
026400     MOVE 0 TO CDX-LIC-COUNT
026500     IF CDX-COL-TAB(5) NOT = SPACE
026600         MOVE 1 TO CDX-LIC-PTR
026700         PERFORM P4-10-NEXT-LICENSE
026800             UNTIL CDX-LIC-PTR > 300 OR CDX-LIC-COUNT = 10
026900                 OR CDX-LIC-PTR > CDX-REC-LEN
027000     END-IF
027100     IF CDX-LIC-COUNT = 0
027200         MOVE SPACE TO RAWLIC-RECORD
027300         MOVE SPACE TO RAW-DECLARED-LICENSE
027400         MOVE SPACE TO RAW-LICENSE-URL
027500         MOVE WS-SOURCE-URL TO RAW-SOURCE-URL
027600         WRITE RAWLIC-RECORD
027700     ELSE
027800         PERFORM P4-20-WRITE-LICENSE
027900             VARYING CDX-LIC-IDX FROM 1 BY 1
028000             UNTIL CDX-LIC-IDX > CDX-LIC-COUNT
028100     END-IF.
028200
028300 P4-10-NEXT-LICENSE.
028400     ADD 1 TO CDX-LIC-COUNT
028500     UNSTRING CDX-COL-TAB(5) DELIMITED BY ","
028600         INTO CDX-LIC-TAB(CDX-LIC-COUNT)
028700         WITH POINTER CDX-LIC-PTR
028800     END-UNSTRING.
028900
029000 P4-20-WRITE-LICENSE.
029100     MOVE CDX-LIC-TAB(CDX-LIC-IDX) TO CDX-LIC-ENTRY
029200     PERFORM P4-30-SPLIT-ENTRY
029300     MOVE SPACE TO RAWLIC-RECORD
029400     IF CDX-LIC-ENTRY-TAB(1) NOT = SPACE
029500         MOVE CDX-LIC-ENTRY-TAB(1) TO RAW-DECLARED-LICENSE
029600     ELSE
029700         MOVE CDX-LIC-ENTRY-TAB(2) TO RAW-DECLARED-LICENSE
029800     END-IF
029900     MOVE CDX-LIC-ENTRY-TAB(3) TO RAW-LICENSE-URL
030000     MOVE WS-SOURCE-URL TO RAW-SOURCE-URL
030100     WRITE RAWLIC-RECORD.
030200
030300*-----------------------------------------------------------------
030400* P4-30-SPLIT-ENTRY - SPLIT ONE "ID^NAME^URL" ENTRY INTO ITS 3
030500* SUBFIELDS.
030600*-----------------------------------------------------------------
030700 P4-30-SPLIT-ENTRY.
030800     MOVE SPACE TO CDX-LIC-ENTRY-TAB(1) CDX-LIC-ENTRY-TAB(2)
030900                   CDX-LIC-ENTRY-TAB(3)
031000     MOVE 1 TO CDX-LIC-ENTRY-PTR
031100     MOVE 0 TO CDX-LIC-ENTRY-COUNT
031200     PERFORM P4-31-NEXT-SUBFIELD
031300         UNTIL CDX-LIC-ENTRY-PTR > 250 OR CDX-LIC-ENTRY-COUNT = 3.
031400
031500 P4-31-NEXT-SUBFIELD.
031600     ADD 1 TO CDX-LIC-ENTRY-COUNT
031700     UNSTRING CDX-LIC-ENTRY DELIMITED BY "^"
031800         INTO CDX-LIC-ENTRY-TAB(CDX-LIC-ENTRY-COUNT)
031900         WITH POINTER CDX-LIC-ENTRY-PTR
032000     END-UNSTRING.
032100
032200*-----------------------------------------------------------------
032300* 9100-EOF - LOG THE END-OF-SOURCE CONTROL TOTALS AND STOP.
032400*-----------------------------------------------------------------
032500 9100-EOF.
032600     MOVE CNT-COMPONENT TO EDIT-COMPONENT-COUNT
032700     MOVE CNT-LICENSE TO EDIT-LICENSE-COUNT
032800     MOVE WS-SOURCE-URL TO CTL-SOURCE-URL
032900     MOVE WS-SOURCE-APP-NAME TO CTL-APPLICATION-NAME
033000     MOVE CNT-COMPONENT TO CTL-COMPONENT-COUNT
033100     MOVE CNT-LICENSE TO CTL-LICENSE-COUNT
033200     WRITE CTLTOT-LINE
033300     DISPLAY "SOLCDX01 " WS-SOURCE-URL " COMPONENTS "
033400         EDIT-COMPONENT-COUNT " LICENSES " EDIT-LICENSE-COUNT
033500     GO TO 9200-CLOSE.
033600
033700 9200-CLOSE.
033800     CLOSE CDXIN COMPOUT LICOUT CTLOUT
033900     STOP RUN.
034000
034100 9999-ABORT.
034200     DISPLAY "SOLCDX01 - FATAL, ABORTING SOURCE " WS-SOURCE-URL
034300     CLOSE CDXIN COMPOUT LICOUT CTLOUT
034400     STOP RUN.
