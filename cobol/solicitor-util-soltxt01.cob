000100******************************************************************
000200* SOLICITOR LICENSE-COMPLIANCE AUDIT SYSTEM
000300* PROGRAM SOLTXT01 - TEXT POOL DE-DUPLICATION UTILITY
000400******************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.    SOLTXT01.
000700 AUTHOR.        S WAITE.
000800 INSTALLATION.  BUREAU OF INFORMATION TECHNOLOGY - AUDIT UNIT.
000900 DATE-WRITTEN.  NOVEMBER 1986.
001000 DATE-COMPILED. TODAY.
001100 SECURITY.      UNCLASSIFIED - AUDIT WORKING PAPERS.
001200******************************************************************
001300* CHANGE LOG
001400*-----------------------------------------------------------------
001500* 1986-11-12 SW   ORIGINAL WRITE - SIDW-FIX-CHARNEW, A ONE-OFF
001600*                 SCAN OF THE CHARGE-CURRENT FILE TO FIND AND
001700*                 LIST EVERY DISTINCT FREE-TEXT REMARK STRING SO
001800*                 THE BILLING OFFICE COULD CUT DOWN A GROWING
001900*                 PILE OF NEAR-DUPLICATE CANNED REMARKS.
002000* 1994-08-03 SW   ADDED THE IN-MEMORY REMARK TABLE SO A REPEATED
002100*                 REMARK IS LISTED ONCE, NOT ONCE PER CHARGE
002200*                 LINE.
002300* 1999-01-21 RMC  Y2K REVIEW - NO DATE FIELDS IN THIS JOB, NO
002400*                 CHANGE REQUIRED, SIGNED OFF.
002500* 2011-04-25 DLM  RECAST AS A GENERIC "DE-DUPLICATE AND TABLE"
002600*                 SHELL FOR ONE-OFF AUDIT SCANS - SAME SINGLE-
002700*                 FILE, LOAD-AND-LOOKUP SHAPE REUSED FOR EACH NEW
002800*                 AD HOC SCAN REQUEST (CR# AU-0901), SISTER JOB
002900*                 TO FIX96CMSCHARGES (NOW SOLNID01).
003000* 2019-02-11 DLM  ADOPTED FOR THE SBOM NORMALIZATION PROJECT -
003100*                 RENAMED FROM FIX-CHARNEW TO SOLTXT01, NOW KEEPS
003200*                 THE SHOP-WIDE POOL OF DISTINCT LICENSE/COPYRIGHT
003300*                 TEXT BLOCKS SO A REPEATED TEXT IS STORED ONCE
003400*                 AND REFERENCED BY A SHORT KEY EVERYWHERE ELSE
003500*                 IN THE MODEL (CR# SOL-987).
003600* 2020-03-02 JTK  ADDED THE NULL_KEY SENTINEL FOR AN ABSENT TEXT -
003700*                 THE MODEL TREATS A MISSING LICENSE/COPYRIGHT
003800*                 BLOCK AS A STORED VALUE, NOT A BLANK (SOL-1006).
003900* 2021-09-13 JTK  ADDED THE RETRIEVE-REQUEST PASS (KEYIN AND
004000*                 RETRVOUT) AND THE FATAL ABORT ON A KEY WITH NO
004100*                 POOL ENTRY - THIS MUST NEVER HAPPEN FOR A KEY
004200*                 THE RUN ITSELF PRODUCED (CR# SOL-1041).
004300* 2023-05-08 JTK  THE FIRST CUT OF P4-DIGEST-TEXT BUILT ITS OWN
004400*                 4-BLOCK ROLLING CHECKSUM IN PLACE OF A REAL
004500*                 HASH. AUDIT SECURITY REVIEW WOULD NOT SIGN OFF
004600*                 ON THAT FOR A KEY THAT CROSSES SHOP BOUNDARIES,
004700*                 SO THIS NOW CALLS THE BUREAU'S STANDARD ONE-WAY
004800*                 HASH SERVICE FOR A TRUE SHA-256 DIGEST, HEX-
004900*                 ENCODED HERE THE SAME AS BEFORE (CR# SOL-1158).
005000******************************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM
005500     CLASS TXT-DIGIT IS "0" THRU "9"
005600     UPSI-0 ON STATUS IS SOLTXT01-TRACE-ON.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT TXTIN    ASSIGN TO TXTIN
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS IS WS-TXTIN-STATUS.
006200     SELECT KEYIN    ASSIGN TO KEYIN
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS IS WS-KEYIN-STATUS.
006500     SELECT POOLOUT  ASSIGN TO POOLOUT
006600         ORGANIZATION IS LINE SEQUENTIAL.
006700     SELECT RETRVOUT ASSIGN TO RETRVOUT
006800         ORGANIZATION IS LINE SEQUENTIAL.
006900
007000 DATA DIVISION.
007100 FILE SECTION.
007200 FD  TXTIN
007300*    ONE store(text) CALL PER LINE - THE FREE-TEXT LICENSE OR
007400*    COPYRIGHT BLOCK TO BE POOLED. A BLANK LINE REPRESENTS A NULL
007500*    TEXT ARGUMENT.
007600     DATA RECORD IS TXTIN-REC.
007700 01  TXTIN-REC                   PIC X(500).
007800
007900 FD  KEYIN
008000*    ONE retrieve(key) CALL PER LINE - A KEY PREVIOUSLY RETURNED
008100*    BY store(text), USED HERE TO PROVE OUT THE RETRIEVE SIDE OF
008200*    THE POOL.
008300     DATA RECORD IS KEYIN-REC.
008400 01  KEYIN-REC                   PIC X(64).
008500
008600 FD  POOLOUT
008700*    ONE LINE PER DISTINCT KEY ACTUALLY ADDED TO THE POOL (A
008800*    REPEAT store() OF TEXT ALREADY SEEN WRITES NOTHING HERE).
008900     DATA RECORD IS POOLOUT-REC.
009000 01  POOLOUT-REC.
009100     02 POL-KEY                  PIC X(64).
009200     02 POL-TEXT                 PIC X(500).
009300     02 FILLER                   PIC X(16).
009400
009500 FD  RETRVOUT
009600*    ONE LINE PER retrieve(key) CALL, THE TEXT HANDED BACK (BLANK
009700*    FOR THE NULL_KEY SENTINEL).
009800     DATA RECORD IS RETRVOUT-REC.
009900 01  RETRVOUT-REC.
010000     02 RET-KEY                  PIC X(64).
010100     02 RET-TEXT                 PIC X(500).
010200     02 FILLER                   PIC X(16).
010300
010400 WORKING-STORAGE SECTION.
010500 01  WS-TXTIN-STATUS             PIC X(02).
010600     88 WS-TXTIN-OK               VALUE "00".
010700     88 WS-TXTIN-EOF              VALUE "10".
010800 01  WS-KEYIN-STATUS             PIC X(02).
010900     88 WS-KEYIN-OK               VALUE "00".
011000     88 WS-KEYIN-EOF              VALUE "10".
011100
011200 01  WS-NULL-KEY                 PIC X(64) VALUE "NULL_KEY".
011300
011400******************************************************************
011500* IN-MEMORY TEXT POOL - BUILT DURING THE store() PASS, STILL
011600* RESIDENT IN WORKING-STORAGE FOR THE retrieve() PASS THAT
011700* FOLLOWS. SIZED FOR A TYPICAL RUN'S DISTINCT LICENSE/COPYRIGHT
011800* TEXT COUNT - SEE SOL-987 RUNBOOK FOR THE CAPACITY NOTE.
011900******************************************************************
012000 01  WS-POOL-TAB OCCURS 500 TIMES INDEXED BY WS-POOL-IDX.
012100     02 WS-POOL-KEY               PIC X(64).
012200     02 WS-POOL-TEXT              PIC X(500).
012300     02 WS-POOL-TEXT-R REDEFINES WS-POOL-TEXT.
012400         03 WS-POOL-TEXT-1ST-CHAR PIC X(01).
012500         03 FILLER                PIC X(499).
012600 01  WS-POOL-COUNT               PIC 9(04) COMP.
012700 01  WS-POOL-FOUND-SW             PIC X(01).
012800     88 WS-POOL-IS-FOUND           VALUE "Y".
012900 01  WS-POOL-MATCH-IDX            PIC 9(04) COMP.
013000
013100******************************************************************
013200* CONTENT-DIGEST WORKING FIELDS - THE 64-HEX-CHARACTER KEY IS A
013300* TRUE SHA-256 DIGEST OF THE TEXT, RETURNED AS A 32-BYTE BINARY
013400* STRING BY THE BUREAU'S ONE-WAY HASH SERVICE (CALLED BELOW IN
013500* P4-DIGEST-TEXT) AND HEX-ENCODED HERE ONE BYTE AT A TIME.
013600******************************************************************
013700 01  WS-HASH-RAW                 PIC X(32).
013800 01  WS-HASH-BYTE-TAB REDEFINES WS-HASH-RAW.
013900     02 WS-HASH-BYTE              PIC 9(03) COMP-X OCCURS 32 TIMES
014000                                     INDEXED BY WS-HASH-BYTE-IDX.
014100
014200 01  WS-HASH-RETURN-CODE          PIC S9(09) COMP.
014300 01  WS-HASH-REASON-CODE          PIC S9(09) COMP.
014400 01  WS-HASH-EXIT-LEN             PIC S9(09) COMP VALUE 0.
014500 01  WS-HASH-EXIT-DATA            PIC X(04) VALUE SPACE.
014600 01  WS-HASH-RULE-COUNT           PIC S9(09) COMP VALUE 1.
014700 01  WS-HASH-RULE-ARRAY           PIC X(08) VALUE "SHA-256 ".
014800 01  WS-HASH-TEXT-LEN             PIC S9(09) COMP VALUE 500.
014900 01  WS-HASH-CHAIN-VECTOR         PIC X(128) VALUE SPACE.
015000 01  WS-HASH-OUT-LEN              PIC S9(09) COMP VALUE 32.
015100
015200 01  WS-HEX-CONSTANT             PIC X(16)
015300                             VALUE "0123456789abcdef".
015400 01  WS-HEX-TABLE REDEFINES WS-HEX-CONSTANT.
015500     02 WS-HEX-DIGIT               PIC X(01) OCCURS 16 TIMES.
015600
015700 01  WS-DIGEST-KEY                PIC X(64).
015800 01  WS-HASH-HI-NIBBLE            PIC 9(02) COMP.
015900 01  WS-HASH-LO-NIBBLE            PIC 9(02) COMP.
016000 01  WS-HASH-KEY-POS              PIC 9(04) COMP.
016100
016200 01  CNT-STORED                   PIC 9(06) COMP.
016300 01  CNT-DUPLICATE                PIC 9(06) COMP.
016400 01  CNT-NULL-STORED               PIC 9(06) COMP.
016500 01  CNT-RETRIEVED                 PIC 9(06) COMP.
016600 01  EDIT-STORED-COUNT            PIC ZZZ,ZZ9.
016700 01  EDIT-DUPLICATE-COUNT         PIC ZZZ,ZZ9.
016800 01  EDIT-RETRIEVED-COUNT         PIC ZZZ,ZZ9.
016900
017000 PROCEDURE DIVISION.
017100*-----------------------------------------------------------------
017200* 0005-START - OPEN ALL FOUR FILES UP FRONT (THE RETRIEVE PASS
017300* NEEDS THE POOL THE STORE PASS BUILDS, BUT BOTH PASSES' FILES
017400* ARE OPENED TOGETHER SO ONE CLOSE LIST SERVES BOTH THE NORMAL
017500* AND THE ABORT EXIT), PRIME THE POOL AND THE CONTROL COUNTERS.
017600*-----------------------------------------------------------------
017700 0005-START.
017800     OPEN INPUT TXTIN KEYIN
017900     OPEN OUTPUT POOLOUT RETRVOUT
018000     IF NOT WS-TXTIN-OK
018100         DISPLAY "SOLTXT01 - CANNOT OPEN TXTIN, STATUS "
018200             WS-TXTIN-STATUS
018300         GO TO 9999-ABORT
018400     END-IF
018500     IF NOT WS-KEYIN-OK
018600         DISPLAY "SOLTXT01 - CANNOT OPEN KEYIN, STATUS "
018700             WS-KEYIN-STATUS
018800         GO TO 9999-ABORT
018900     END-IF
019000     MOVE 0 TO WS-POOL-COUNT CNT-STORED CNT-DUPLICATE
019100               CNT-NULL-STORED CNT-RETRIEVED
019200     GO TO P1.
019300
019400*-----------------------------------------------------------------
019500* P1 - store() MAIN LOOP, ONE TEXT RECORD PER ITERATION.
019600*-----------------------------------------------------------------
019700 P1.
019800     READ TXTIN
019900       AT END
020000         GO TO P1-EOF
020100     END-READ
020200     IF TXTIN-REC = SPACE
020300         PERFORM P2-STORE-NULL
020400     ELSE
020500         PERFORM P3-STORE-TEXT
020600     END-IF
020700     GO TO P1.
020800
020900 P1-EOF.
021000     GO TO P9.
021100
021200*-----------------------------------------------------------------
021300* P2-STORE-NULL - store(null) ALWAYS RETURNS THE SENTINEL KEY
021400* WITHOUT TOUCHING THE POOL.
021500*-----------------------------------------------------------------
021600 P2-STORE-NULL.
021700     ADD 1 TO CNT-NULL-STORED
021800     IF SOLTXT01-TRACE-ON
021900         DISPLAY "SOLTXT01 TRACE - STORE NULL, KEY " WS-NULL-KEY
022000     END-IF.
022100
022200*-----------------------------------------------------------------
022300* P3-STORE-TEXT - COMPUTE THE DIGEST KEY (P4), THEN ADD IT TO THE
022400* POOL AND WRITE POOLOUT ONLY IF IT IS NOT ALREADY THERE.
022500*-----------------------------------------------------------------
022600 P3-STORE-TEXT.
022700     PERFORM P4-DIGEST-TEXT
022800     PERFORM P5-FIND-IN-POOL
022900     IF WS-POOL-IS-FOUND
023000         ADD 1 TO CNT-DUPLICATE
023100     ELSE
023200         ADD 1 TO WS-POOL-COUNT
023300         MOVE WS-DIGEST-KEY TO WS-POOL-KEY(WS-POOL-COUNT)
023400         MOVE TXTIN-REC TO WS-POOL-TEXT(WS-POOL-COUNT)
023500         IF SOLTXT01-TRACE-ON
023600             DISPLAY "SOLTXT01 TRACE - POOL SLOT "
023700                 WS-POOL-COUNT " STARTS WITH '"
023800                 WS-POOL-TEXT-1ST-CHAR(WS-POOL-COUNT) "'"
023900         END-IF
024000         MOVE WS-DIGEST-KEY TO POL-KEY
024100         MOVE TXTIN-REC TO POL-TEXT
024200         ADD 1 TO CNT-STORED
024300         WRITE POOLOUT-REC
024400     END-IF.
024500
024600*-----------------------------------------------------------------
024700* P4-DIGEST-TEXT - CALLS THE BUREAU'S ONE-WAY HASH SERVICE FOR A
024800* TRUE SHA-256 DIGEST OF TXTIN-REC, THEN HEX-ENCODES THE 32 RAW
024900* BYTES INTO WS-DIGEST-KEY ONE BYTE (TWO HEX DIGITS) AT A TIME.
025000*-----------------------------------------------------------------
025100 P4-DIGEST-TEXT.
025200     MOVE SPACE TO WS-DIGEST-KEY
025300     MOVE SPACE TO WS-HASH-CHAIN-VECTOR
025400     CALL "CSNBOWH" USING WS-HASH-RETURN-CODE
025500                          WS-HASH-REASON-CODE
025600                          WS-HASH-EXIT-LEN
025700                          WS-HASH-EXIT-DATA
025800                          WS-HASH-RULE-COUNT
025900                          WS-HASH-RULE-ARRAY
026000                          WS-HASH-TEXT-LEN
026100                          TXTIN-REC
026200                          WS-HASH-CHAIN-VECTOR
026300                          WS-HASH-OUT-LEN
026400                          WS-HASH-RAW
026500     IF WS-HASH-RETURN-CODE NOT = 0
026600         DISPLAY "SOLTXT01 - FATAL, HASH SERVICE RETURN CODE "
026700             WS-HASH-RETURN-CODE " REASON " WS-HASH-REASON-CODE
026800         GO TO 9999-ABORT
026900     END-IF
027000     PERFORM P4-10-HEX-ENCODE
027100         VARYING WS-HASH-BYTE-IDX FROM 1 BY 1
027200         UNTIL WS-HASH-BYTE-IDX > 32.
027300
027400 P4-10-HEX-ENCODE.
027500     DIVIDE WS-HASH-BYTE(WS-HASH-BYTE-IDX) BY 16
027600         GIVING WS-HASH-HI-NIBBLE
027700         REMAINDER WS-HASH-LO-NIBBLE
027800     COMPUTE WS-HASH-KEY-POS =
027900         (WS-HASH-BYTE-IDX - 1) * 2 + 1
028000     MOVE WS-HEX-DIGIT(WS-HASH-HI-NIBBLE + 1)
028100         TO WS-DIGEST-KEY(WS-HASH-KEY-POS:1)
028200     MOVE WS-HEX-DIGIT(WS-HASH-LO-NIBBLE + 1)
028300         TO WS-DIGEST-KEY(WS-HASH-KEY-POS + 1:1).
028400
028500*-----------------------------------------------------------------
028600* P5-FIND-IN-POOL - LINEAR LOOKUP OF WS-DIGEST-KEY AGAINST THE
028700* POOL BUILT SO FAR.
028800*-----------------------------------------------------------------
028900 P5-FIND-IN-POOL.
029000     MOVE "N" TO WS-POOL-FOUND-SW
029100     MOVE 0 TO WS-POOL-MATCH-IDX
029200     IF WS-POOL-COUNT > 0
029300         SET WS-POOL-IDX TO 1
029400         SEARCH WS-POOL-TAB
029500             WHEN WS-POOL-KEY(WS-POOL-IDX) = WS-DIGEST-KEY
029600                 MOVE "Y" TO WS-POOL-FOUND-SW
029700                 SET WS-POOL-MATCH-IDX FROM WS-POOL-IDX
029800         END-SEARCH
029900     END-IF.
030000
030100*-----------------------------------------------------------------
030200* P9 - retrieve() MAIN LOOP, ONE KEY PER ITERATION. THE POOL THE
030300* STORE PASS BUILT ABOVE IS STILL RESIDENT IN WORKING-STORAGE. A
030400* KEY WITH NO POOL ENTRY IS A FATAL ERROR - IT MUST NOT HAPPEN FOR
030500* A KEY THE RUN ITSELF PRODUCED (SOL-1041).
030600*-----------------------------------------------------------------
030700 P9.
030800     READ KEYIN
030900       AT END
031000         GO TO P9-EOF
031100     END-READ
031200     IF KEYIN-REC = SPACE
031300         DISPLAY "SOLTXT01 - FATAL, retrieve(key) CALLED WITH A "
031400             "NULL KEY"
031500         GO TO 9999-ABORT
031600     END-IF
031700     MOVE SPACE TO RETRVOUT-REC
031800     MOVE KEYIN-REC TO RET-KEY
031900     IF KEYIN-REC(1:64) = WS-NULL-KEY
032000         MOVE SPACE TO RET-TEXT
032100     ELSE
032200         PERFORM P10-RETRIEVE-ONE
032300     END-IF
032400     ADD 1 TO CNT-RETRIEVED
032500     WRITE RETRVOUT-REC
032600     GO TO P9.
032700
032800*-----------------------------------------------------------------
032900* P10-RETRIEVE-ONE - LOOK UP KEYIN-REC IN THE POOL; NO ENTRY IS A
033000* FATAL ERROR, NEVER A SILENT NULL RETURN.
033100*-----------------------------------------------------------------
033200 P10-RETRIEVE-ONE.
033300     MOVE KEYIN-REC TO WS-DIGEST-KEY
033400     PERFORM P5-FIND-IN-POOL
033500     IF WS-POOL-IS-FOUND
033600         MOVE WS-POOL-TEXT(WS-POOL-MATCH-IDX) TO RET-TEXT
033700     ELSE
033800         DISPLAY "SOLTXT01 - FATAL, NO POOL ENTRY FOR KEY "
033900             KEYIN-REC
034000         GO TO 9999-ABORT
034100     END-IF.
034200
034300 P9-EOF.
034400     MOVE CNT-STORED TO EDIT-STORED-COUNT
034500     MOVE CNT-DUPLICATE TO EDIT-DUPLICATE-COUNT
034600     MOVE CNT-RETRIEVED TO EDIT-RETRIEVED-COUNT
034700     DISPLAY "SOLTXT01 STORED " EDIT-STORED-COUNT
034800         " DUPLICATES " EDIT-DUPLICATE-COUNT
034900         " RETRIEVED " EDIT-RETRIEVED-COUNT
035000     CLOSE TXTIN KEYIN POOLOUT RETRVOUT
035100     STOP RUN.
035200
035300 9999-ABORT.
035400     DISPLAY "SOLTXT01 - ABORTING RUN"
035500     CLOSE TXTIN KEYIN POOLOUT RETRVOUT
035600     STOP RUN.
