000100******************************************************************
000200* RAWLIC.CPY
000300* RECORD LAYOUT FOR ONE RAW-LICENSE - A LICENSE AS DECLARED BY
000400* THE SOURCE SCANNING TOOL, 1 TO N PER APPLICATION-COMPONENT.
000500******************************************************************
000600* 1986-04-02 SW   ORIGINAL LAYOUT.
000700* 1999-11-09 RMC  Y2K REMEDIATION PASS - NO CHANGE REQUIRED.
000800* 2019-02-11 DLM  WIDENED LICENSE-URL/SOURCE-URL TO X(300).
000900******************************************************************
001000 01  RAWLIC-RECORD.
001100     02 RAW-ID                  PIC 9(09).
001200     02 RAW-DECLARED-LICENSE    PIC X(200).
001300     02 RAW-LICENSE-URL         PIC X(300).
001400     02 RAW-SOURCE-URL          PIC X(300).
001500     02 FILLER                  PIC X(20).
