000100******************************************************************
000200* CSVCFG.CPY
000300* WORKING-STORAGE IMAGE OF THE CSVREADER.CONFIG SIDECAR - A
000400* PLAIN LINE-SEQUENTIAL KEY=VALUE TEXT FILE READ BY SOLCSV01
000500* BEFORE IT OPENS THE CSV INVENTORY ITSELF.
000600******************************************************************
000700* 1986-04-02 SW   ORIGINAL LAYOUT - FIXED DELIMITER/QUOTE ONLY.
000800* 1997-03-11 SW   ADDED COLUMN-INDEX FIELDS FOR VARIABLE LAYOUTS.
000900* 2024-03-11 JTK  CFG-COL-LICENSE HAD NO UNSET 88 AND SOLCSV01
001000*                 WAS DEFAULTING IT TO 0 INSTEAD OF -1, SO THE
001100*                 LICENSE COLUMN WAS READ EVEN WHEN THE SIDECAR
001200*                 NEVER SET A LICENSE= KEY (CR# SOL-1234).
001300******************************************************************
001400 01  CSVCFG-AREA.
001500     02 CFG-DELIMITER            PIC X(01).
001600     02 CFG-QUOTE                PIC X(01).
001700     02 CFG-COL-GROUPID          PIC S9(02).
001800       88 CFG-COL-GROUPID-UNSET   VALUE -1.
001900     02 CFG-COL-ARTIFACTID       PIC S9(02).
002000     02 CFG-COL-VERSION          PIC S9(02).
002100     02 CFG-COL-LICENSE          PIC S9(02).
002200       88 CFG-COL-LICENSE-UNSET   VALUE -1.
002300     02 CFG-COL-LICENSEURL       PIC S9(02).
002400       88 CFG-COL-LICENSEURL-UNSET VALUE -1.
002500     02 FILLER                   PIC X(10).
002600******************************************************************
002700* ONE RAW "KEY=VALUE" LINE AS READ FROM THE SIDECAR, BEFORE IT IS
002800* UNSTRUNG INTO CSVCFG-AREA ABOVE.
002900******************************************************************
003000 01  CSVCFG-LINE.
003100     02 CFG-LINE-KEY              PIC X(20).
003200     02 CFG-LINE-VALUE            PIC X(60).
003300     02 FILLER                    PIC X(40).
