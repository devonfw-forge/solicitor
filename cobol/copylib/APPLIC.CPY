000100******************************************************************
000200* APPLIC.CPY
000300* RECORD LAYOUT FOR ONE APPLICATION (ONE SCANNED CODEBASE/RELEASE)
000400* WITHIN AN ENGAGEMENT. ONE RECORD PER APPLICATION, KEYED BY THE
000500* SHARED 9-DIGIT SEQUENTIAL ID COUNTER (SEE SOLNID01).
000600******************************************************************
000700* 1986-04-02 SW   ORIGINAL LAYOUT.
000800* 1994-08-30 RMC  ADDED SOURCE-REPO FOR THE NEW VCS TRACKING RQMT.
000900* 1999-10-21 RMC  Y2K - RELEASE-DATE STORED AS X(10) YYYY-MM-DD.
001000* 2019-02-11 DLM  ADDED PROGRAMMING-ECOSYSTEM FOR NPM/MAVEN SPLIT.
001100******************************************************************
001200 01  APPLIC-RECORD.
001300     02 APP-ID                  PIC 9(09).
001400     02 APP-NAME                PIC X(80).
001500     02 APP-RELEASE-ID          PIC X(40).
001600     02 APP-RELEASE-DATE.
001700       03 APP-RELEASE-YYYY      PIC 9(04).
001800       03 FILLER                PIC X(01).
001900       03 APP-RELEASE-MM        PIC 9(02).
002000       03 FILLER                PIC X(01).
002100       03 APP-RELEASE-DD        PIC 9(02).
002200     02 APP-SOURCE-REPO         PIC X(200).
002300     02 APP-ECOSYSTEM           PIC X(20).
002400     02 FILLER                  PIC X(15).
