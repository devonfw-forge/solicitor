000100******************************************************************
000200* CTLTOT.CPY
000300* SHARED END-OF-SOURCE CONTROL-TOTAL LINE, WRITTEN ONCE PER INPUT
000400* SOURCE BY EVERY READER (SOLCSV01/SOLCRW01/SOLCHK01/SOLCDX01) TO
000500* THE CTLOUT REPORT FILE. SOLORT01 WRITES ONE OF THESE PER
000600* PACKAGE ROW INSTEAD OF ONCE AT END OF FILE - SEE ITS OWN
000700* CHANGE LOG FOR WHY THAT DEFECT IS KEPT.
000800******************************************************************
000900* 1986-04-02 SW   ORIGINAL LAYOUT - COMPONENT/LICENSE COUNTS ONLY.
001000* 1994-08-30 RMC  ADDED SOURCE-URL/APPLICATION-NAME TO THE LINE.
001100******************************************************************
001200 01  CTLTOT-LINE.
001300     02 CTL-SOURCE-URL           PIC X(60).
001400     02 FILLER                   PIC X(01).
001500     02 CTL-APPLICATION-NAME     PIC X(40).
001600     02 FILLER                   PIC X(01).
001700     02 CTL-COMPONENT-COUNT      PIC ZZZ,ZZ9.
001800     02 FILLER                   PIC X(01).
001900     02 CTL-LICENSE-COUNT        PIC ZZZ,ZZ9.
