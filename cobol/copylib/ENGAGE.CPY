000100******************************************************************
000200* ENGAGE.CPY
000300* RECORD LAYOUT FOR ONE LICENSE-AUDIT ENGAGEMENT (CLIENT PROJECT).
000400* ONE RECORD PER ENGAGEMENT, WRITTEN TO THE ENGAGEMENT DETAIL
000500* FILE BY SOLXPT01 AT END OF THE NORMALIZATION RUN.
000600* MAINTAINED IN COPYLIB\SOLICITOR. COPY INTO FILE SECTION OF ANY
000700* PROGRAM THAT WRITES OR READS THE ENGAGEMENT DETAIL FILE.
000800******************************************************************
000900* 1986-04-02 SW  ORIGINAL LAYOUT - GOVT/UNIV SOFTWARE INVENTORY.
001000* 1999-11-09 RMC  Y2K REMEDIATION - NO 2-DIGIT YEARS IN THIS CPY.
001100* 2021-06-14 DLM  ADDED GOTOMARKET-MODEL FOR SBOM INTAKE PROJECT.
001200******************************************************************
001300 01  ENGAGE-RECORD.
001400     02 ENG-ID                  PIC 9(09).
001500     02 ENG-NAME                PIC X(60).
001600     02 ENG-TYPE                PIC X(20).
001700     02 ENG-CLIENT-NAME         PIC X(60).
001800     02 ENG-GTM-MODEL           PIC X(20).
001900     02 ENG-FLAGS.
002000       03 ENG-ALLOWS-OSS        PIC X(01).
002100       03 ENG-POLICY-FOLLOWED   PIC X(01).
002200       03 ENG-CUST-PROVIDES-OSS PIC X(01).
002300     02 ENG-FLAGS-R REDEFINES ENG-FLAGS.
002400       03 ENG-FLAG-TABLE        PIC X(01) OCCURS 3 TIMES.
002500     02 FILLER                  PIC X(30).
