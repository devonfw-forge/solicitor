000100******************************************************************
000200* CURATE.CPY
000300* ONE CURATION-EXCLUDED-PATH ENTRY FOR A SCANNED PACKAGE. A
000400* PACKAGE'S CURATION MAY CARRY ANY NUMBER OF THESE; SOLSCN01
000500* LOADS THEM INTO THE CUR-EXCL-TABLE OCCURS LIST BEFORE WALKING
000600* THE SCANCODE FILES[] ARRAY.
000700******************************************************************
000800* 2015-09-14 JTK  ORIGINAL LAYOUT - DEEP SCAN PILOT (CR# SOL-640).
000900******************************************************************
001000 01  CURATE-RECORD.
001100     02 CUR-PACKAGE-NAME        PIC X(300).
001200     02 CUR-EXCLUDED-PATH       PIC X(300).
001300     02 FILLER                  PIC X(10).
