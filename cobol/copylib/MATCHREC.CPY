000100******************************************************************
000200* MATCHREC.CPY
000300* ONE MATCH-RULE TEST CASE FOR SOLMAT01, THE RULE-ENGINE
000400* PREDICATE MATCHER. MR-PATTERN MAY CARRY A "REGEX:", "RANGE:"
000500* OR "NOT:" PREFIX; MR-RESULT IS FILLED IN BY SOLMAT01.
000600******************************************************************
000700* 1986-06-18 SW   ORIGINAL LAYOUT - SIMPLE LITERAL COMPARE ONLY.
000800* 2009-02-27 DLM  ADDED REGEX:/RANGE:/NOT: PREFIX SUPPORT FOR
000900*                 MR-PATTERN (CR# SOL-210).
001000* 2021-04-15 JTK  ADDED MR-VALUE-IND - COBOL HAS NO "NULL" SO THE
001100*                 RULE ENGINE NOW PASSES AN EXPLICIT NULL FLAG
001200*                 INSTEAD OF OVERLOADING SPACES (CR# SOL-1050).
001300******************************************************************
001400 01  MATCHREC-RECORD.
001500     02 MR-PATTERN               PIC X(200).
001600     02 MR-VALUE                 PIC X(200).
001700     02 MR-VALUE-IND             PIC X(01).
001800       88 MR-VALUE-IS-NULL        VALUE "N".
001900       88 MR-VALUE-IS-PRESENT     VALUE "P".
002000     02 MR-RESULT                PIC X(01).
002100       88 MR-IS-MATCH             VALUE "Y".
002200       88 MR-IS-NO-MATCH          VALUE "N".
002300     02 FILLER                   PIC X(08).
002400******************************************************************
002500* THE "REGEX:"/"RANGE:"/"NOT:" PREFIX ON MR-PATTERN IS PICKED
002600* APART BY SOLMAT01 ITSELF, AGAINST ITS OWN WORKING-STORAGE COPY
002700* OF THE PATTERN, NOT HERE - SEE WS-PATTERN-WORK IN SOLMAT01.
002800******************************************************************
