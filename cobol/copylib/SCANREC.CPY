000100******************************************************************
000200* SCANREC.CPY
000300* RECORD LAYOUTS FOR SCANCODE DEEP-SCAN ENRICHMENT OUTPUT -
000400* SCANCODE-LICENSE (1..N PER SCANNED COMPONENT) AND
000500* SCANCODE-COPYRIGHT (0..N PER SCANNED COMPONENT). OWNED BY
000600* SOLSCN01, THE UNCURATED-SCANCODE COMPONENT-INFO MAPPER.
000700******************************************************************
000800* 2015-09-14 JTK  ORIGINAL LAYOUT - DEEP SCAN PILOT (CR# SOL-640).
000900* 2017-01-30 JTK  ADDED SC-MATCHED-LINES CONTROL FIELD.
001000* 2020-07-22 JTK  CLASSPATH-EXCEPTION-2.0/GPL MERGE RULE ADDED TO
001100*                 SOLSCN01 - WORKS AGAINST ITS OWN LIC-SPDX
001200*                 WORKING-STORAGE TABLE, NOT THIS RECORD.
001300******************************************************************
001400 01  SCANLIC-RECORD.
001500     02 SCL-ID                  PIC X(40).
001600     02 SCL-SPDX                PIC X(80).
001700     02 SCL-URL                 PIC X(300).
001800     02 SCL-SCORE               PIC S9(03)V9(02) COMP-3.
001900     02 SCL-FILE-URL            PIC X(300).
002000     02 SCL-MATCHED-LINES       PIC 9(06).
002100     02 FILLER                  PIC X(10).
002200******************************************************************
002300 01  SCANCOPY-RECORD.
002400     02 SCC-TEXT                PIC X(300).
002500     02 FILLER                  PIC X(10).
