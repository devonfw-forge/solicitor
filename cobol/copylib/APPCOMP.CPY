000100******************************************************************
000200* APPCOMP.CPY
000300* RECORD LAYOUT FOR ONE APPLICATION-COMPONENT - ONE DISTINCT
000400* GROUPID/ARTIFACTID/VERSION TUPLE WITHIN ONE INPUT SOURCE FILE.
000500* THIS IS THE CENTRAL WORK RECORD FOR EVERY READER PROGRAM
000600* (SOLCSV01/SOLCRW01/SOLCHK01/SOLCDX01/SOLORT01) AND FOR THE
000700* SCANCODE ENRICHMENT STEP (SOLSCN01). RAW-LICENSE-COUNT IS A
000800* CONTROL TOTAL MAINTAINED BY THE OWNING READER, NOT A STORED
000900* COUNT OF CHILD RECORDS PHYSICALLY PRESENT ON THIS FILE.
001000******************************************************************
001100* 1986-04-02 SW   ORIGINAL LAYOUT (GROUPID/ARTIFACTID/VERSION).
001200* 1991-05-17 SW   ADDED USAGE-PATTERN FOR THE LINKAGE-TYPE EDIT.
001300* 1999-11-09 RMC  Y2K REMEDIATION PASS - NO DATE FIELDS HERE,
001400*                 NO CHANGE REQUIRED, LOGGED PER AUDIT STANDARD.
001500* 2012-03-05 DLM  ADDED OSS-HOMEPAGE/SOURCE-REPO-URL COLUMNS.
001600* 2019-02-11 DLM  ADDED PACKAGE-URL AND ITS PURL-FIELD BREAKOUT
001700*                 FOR THE NEW PACKAGE-URL RESOLVER FEED.
001800* 2020-07-22 JTK  ADDED REPO-TYPE CLASS TESTS (CR# SOL-1140).
001900******************************************************************
002000 01  APPCOMP-RECORD.
002100     02 CMP-ID                  PIC 9(09).
002200     02 CMP-GROUP-ID            PIC X(120).
002300     02 CMP-ARTIFACT-ID         PIC X(120).
002400     02 CMP-VERSION             PIC X(40).
002500     02 CMP-USAGE-PATTERN       PIC X(20).
002600     02 CMP-REPO-TYPE           PIC X(20).
002700       88 CMP-IS-NPM            VALUE "npm".
002800       88 CMP-IS-MAVEN          VALUE "Maven".
002900       88 CMP-IS-NUGET          VALUE "NuGet".
003000     02 CMP-OSS-HOMEPAGE        PIC X(200).
003100     02 CMP-SOURCE-REPO-URL     PIC X(200).
003200     02 CMP-PACKAGE-URL         PIC X(300).
003300******************************************************************
003400* PURL BREAKOUT - A PACKAGE-URL IS "PKG:TYPE/NAMESPACE/NAME@VER".
003500* PROVIDED AS A REDEFINES SO THE PURL-RESOLVE STEP IN SOLCDX01
003600* CAN PICK THE PIECES APART WITHOUT A FRESH UNSTRING EVERY TIME.
003700******************************************************************
003800     02 CMP-PACKAGE-URL-R REDEFINES CMP-PACKAGE-URL.
003900       03 CMP-PURL-SCHEME       PIC X(04).
004000       03 CMP-PURL-REST         PIC X(296).
004100     02 CMP-RAW-LICENSE-COUNT   PIC 9(04).
004200     02 FILLER                  PIC X(50).
