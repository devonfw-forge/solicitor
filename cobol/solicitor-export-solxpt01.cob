000100******************************************************************
000200* SOLICITOR LICENSE-COMPLIANCE AUDIT SYSTEM
000300* PROGRAM SOLXPT01 - NORMALIZED MODEL EXPORT/FLATTEN STEP
000400******************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.    SOLXPT01.
000700 AUTHOR.        S WAITE.
000800 INSTALLATION.  BUREAU OF INFORMATION TECHNOLOGY - AUDIT UNIT.
000900 DATE-WRITTEN.  MARCH 1987.
001000 DATE-COMPILED. TODAY.
001100 SECURITY.      UNCLASSIFIED - AUDIT WORKING PAPERS.
001200******************************************************************
001300* CHANGE LOG
001400*-----------------------------------------------------------------
001500* 1987-03-11 SW   ORIGINAL WRITE - CCI005, THE NIGHTLY MOD-59/
001600*                 MOD-76/MOD-77 NCCI MODIFIER-CONFLICT EDIT, SCANS
001700*                 CHARFILE AGAINST CHARCUR AND CCIFILE AND WRITES
001800*                 THE CONFLICTING-CHARGE LIST TO FILEOUT.
001900* 1991-02-26 RMC  REWORKED THE DATE-TAB/KEY-TAB SCRATCH TABLES TO
002000*                 CARRY THE MODIFIER FIELDS TOO, SO A SINGLE PASS
002100*                 COULD FLAG MULTI-MODIFIER CONFLICTS.
002200* 1998-12-03 RMC  Y2K REVIEW - DATE-TAB WIDENED TO 9(08) WELL
002300*                 BEFORE THIS REVIEW, SIGNED OFF WITH NO CHANGE.
002400* 2019-02-18 DLM  RETIRED FOR THE CODING-EDIT RUN, ADOPTED FOR THE
002500*                 SBOM PROJECT - RENAMED TO SOLXPT01, NOW
002600*                 DEMULTIPLEXES THE ONE ID-STAMPED MODEL-OBJECT
002700*                 STREAM OUT OF SOLNID01 BACK INTO ITS FOUR
002800*                 TYPE-SPECIFIC DETAIL FILES (CR# SOL-1180).
002900* 2019-11-04 DLM  DROPPED THE OLD MULTI-TABLE BUFFERING DESIGN -
003000*                 SINCE SOLNID01 ALREADY HANDS US THE STREAM IN
003100*                 STRICT CREATION-ID ORDER, THERE IS NOTHING TO
003200*                 SORT OR RE-MERGE, SO EACH RECORD IS RECAST AND
003300*                 WRITTEN STRAIGHT THROUGH, ONE SOURCE RECORD TO
003400*                 ONE OUTPUT RECORD (CR# SOL-1181).
003500* 2022-01-20 JTK  ADDED THE NL-TAG SKIP/COUNT - THE NORMALIZED-
003600*                 LICENSE RECORD HAS NO DETAIL FILE OF ITS OWN YET
003700*                 AND IS LOGGED RATHER THAN LOST SILENTLY (CR#
003800*                 SOL-1204, BACKLOGGED PENDING A DETAIL-FILE
003900*                 REQUEST FOR THAT RECORD TYPE).
004000* 2023-08-30 JTK  P2-DEMUX WAS A BARE IF/ELSE-IF CHAIN ON THE TYPE
004100*                 TAG - WENT BACK TO THE OLD CCI005 HABIT OF
004200*                 SCANNING A TAG TABLE AND DISPATCHING OFF THE
004300*                 MATCHED SLOT, SAME AS THE MOD-CODE LOOKUPS THAT
004400*                 DROVE THE NCCI EDIT (CR# SOL-1210).
004500******************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
005000     CLASS XPT-ALPHA IS "A" THRU "Z"
005100     UPSI-0 ON STATUS IS SOLXPT01-TRACE-ON.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT XPTIN    ASSIGN TO XPTIN
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS WS-XPTIN-STATUS.
005700     SELECT ENGOUT   ASSIGN TO ENGOUT
005800         ORGANIZATION IS LINE SEQUENTIAL.
005900     SELECT APPOUT   ASSIGN TO APPOUT
006000         ORGANIZATION IS LINE SEQUENTIAL.
006100     SELECT CMPOUT   ASSIGN TO CMPOUT
006200         ORGANIZATION IS LINE SEQUENTIAL.
006300     SELECT RLCOUT   ASSIGN TO RLCOUT
006400         ORGANIZATION IS LINE SEQUENTIAL.
006500
006600 DATA DIVISION.
006700 FILE SECTION.
006800*    SAME 1100-BYTE LAYOUT SOLNID01 WRITES TO IDSTROUT - ID AREA,
006900*    TYPE TAG, BODY, FILLER. BY THE TIME IT REACHES US EVERY
007000*    RECORD'S ID AREA IS STAMPED, AND THE STREAM IS IN STRICT
007100*    CREATION-ID ORDER (ENGAGEMENT, THEN ITS APPLICATIONS, THEN
007200*    EACH ONE'S COMPONENTS, THEN EACH COMPONENT'S LICENSES).
007300 FD  XPTIN
007400     DATA RECORD IS XPTIN-REC.
007500 01  XPTIN-REC.
007600     02 XPT-ID-AREA              PIC X(09).
007700     02 XPT-TYPE-TAG             PIC X(02).
007800     02 XPT-BODY                 PIC X(1074).
007900     02 FILLER                   PIC X(15).
008000
008100*    NUMERIC-VIEW OF THE ID AREA, USED ONLY TO FLAG A RECORD THAT
008200*    REACHED US WITHOUT EVER PASSING THROUGH SOLNID01.
008300 01  XPTIN-REC-NUM-R REDEFINES XPTIN-REC.
008400     02 XPN-ID-NUMERIC           PIC 9(09).
008500     02 FILLER                   PIC X(1091).
008600
008700 FD  ENGOUT.
008800     COPY ENGAGE.CPY.
008900
009000 FD  APPOUT.
009100     COPY APPLIC.CPY.
009200
009300 FD  CMPOUT.
009400     COPY APPCOMP.CPY.
009500
009600 FD  RLCOUT.
009700     COPY RAWLIC.CPY.
009800
009900 WORKING-STORAGE SECTION.
010000 01  WS-XPTIN-STATUS             PIC X(02).
010100     88 WS-XPTIN-OK                VALUE "00".
010200     88 WS-XPTIN-EOF               VALUE "10".
010300
010400******************************************************************
010500* ONE RECAST BUFFER PER OUTPUT TYPE, SIZED EXACTLY TO ITS OWN
010600* COPYBOOK RECORD WIDTH. SPLITTING THE ID AREA FROM THE REST OF
010700* THE RECORD IS WHAT LETS US MOVE THE BODY STRAIGHT ACROSS - THE
010800* 2-BYTE TYPE TAG THAT SITS BETWEEN THEM ON XPTIN-REC DOES NOT
010900* EXIST ON THE DOWNSTREAM COPYBOOK LAYOUT, SO A SINGLE WHOLE-
011000* RECORD MOVE WOULD SHIFT EVERY FIELD AFTER THE ID BY 2 BYTES.
011100******************************************************************
011200 01  WS-ENG-BUF.
011300     02 WS-ENG-ID                PIC X(09).
011400     02 WS-ENG-REST              PIC X(193).
011500 01  WS-APP-BUF.
011600     02 WS-APP-ID                PIC X(09).
011700     02 WS-APP-REST              PIC X(365).
011800 01  WS-CMP-BUF.
011900     02 WS-CMP-ID                PIC X(09).
012000     02 WS-CMP-REST              PIC X(1074).
012100 01  WS-RLC-BUF.
012200     02 WS-RLC-ID                PIC X(09).
012300     02 WS-RLC-REST              PIC X(820).
012400
012500*    NUMERIC-VIEW OF THE COMPONENT BUFFER'S ID FIELD, USED ONLY
012600*    FOR THE TRACE DISPLAY IN P5-WRITE-CMP.
012700 01  WS-CMP-BUF-NUM-R REDEFINES WS-CMP-BUF.
012800     02 WS-CMP-ID-NUMERIC        PIC 9(09).
012900     02 FILLER                   PIC X(1074).
013000
013100******************************************************************
013200* PER-TYPE RUN COUNTS FOR THE END-OF-JOB DISPLAY.
013300******************************************************************
013400 01  TYPE-TAG-TAB                PIC X(02) OCCURS 5 TIMES
013500                                   VALUE "ENAPCPRLNL".
013600 01  TYPE-TAG-TAB-R REDEFINES TYPE-TAG-TAB.
013700     02 FILLER                   PIC X(10).
013800
013900 01  WS-DEMUX-IDX                PIC 9(01) COMP.
014000 01  WS-TAG-IDX                  PIC 9(01) COMP.
014100
014200 01  CNT-ENG                     PIC 9(06) COMP.
014300 01  CNT-APP                     PIC 9(06) COMP.
014400 01  CNT-CMP                     PIC 9(06) COMP.
014500 01  CNT-RLC                     PIC 9(06) COMP.
014600 01  CNT-SKIPPED                 PIC 9(06) COMP.
014700 01  CNT-UNSTAMPED                PIC 9(06) COMP.
014800
014900 PROCEDURE DIVISION.
015000*-----------------------------------------------------------------
015100* 0005-START - OPEN THE ID-STAMPED INPUT STREAM AND ALL FOUR
015200* TYPE-SPECIFIC DETAIL OUTPUT FILES.
015300*-----------------------------------------------------------------
015400 0005-START.
015500     MOVE 0 TO CNT-ENG CNT-APP CNT-CMP CNT-RLC CNT-SKIPPED
015600         CNT-UNSTAMPED
015700     OPEN INPUT XPTIN
015800     IF NOT WS-XPTIN-OK
015900         DISPLAY "SOLXPT01 - CANNOT OPEN XPTIN, STATUS "
016000             WS-XPTIN-STATUS
016100         GO TO 9999-ABORT
016200     END-IF
016300     OPEN OUTPUT ENGOUT APPOUT CMPOUT RLCOUT
016400     GO TO P1.
016500
016600*-----------------------------------------------------------------
016700* P1 - MAIN LOOP, ONE ID-STAMPED RECORD PER ITERATION.
016800*-----------------------------------------------------------------
016900 P1.
017000     READ XPTIN
017100       AT END
017200         GO TO P99-EOF
017300     END-READ
017400     IF NOT (XPT-ID-AREA IS NUMERIC AND XPN-ID-NUMERIC > 0)
017500         DISPLAY "SOLXPT01 - RECORD NEVER STAMPED BY SOLNID01, "
017600             "SKIPPING, TAG " XPT-TYPE-TAG
017700         ADD 1 TO CNT-UNSTAMPED
017800         GO TO P1
017900     END-IF
018000     GO TO P2-DEMUX.
018100
018200*-----------------------------------------------------------------
018300* P2-DEMUX - SCANS TYPE-TAG-TAB FOR THE SLOT MATCHING THE INCOMING
018400* RECORD'S 2-CHARACTER TYPE TAG (SAME HABIT THE OLD NCCI EDIT USED
018500* TO RESOLVE A MODIFIER CODE AGAINST ITS TABLE), THEN TRANSFERS TO
018600* THE WRITE PARAGRAPH SITTING IN THE MATCHED SLOT OF THE GO TO.
018700*-----------------------------------------------------------------
018800 P2-DEMUX.
018900     MOVE 0 TO WS-DEMUX-IDX
019000     PERFORM P2-10-FIND-TAG
019100         VARYING WS-TAG-IDX FROM 1 BY 1
019200         UNTIL WS-TAG-IDX > 5 OR WS-DEMUX-IDX > 0
019300     IF WS-DEMUX-IDX = 0
019400         MOVE 5 TO WS-DEMUX-IDX
019500     END-IF
019600     GO TO P3-WRITE-ENG P4-WRITE-APP P5-WRITE-CMP P6-WRITE-RLC
019700         P7-SKIP-UNKNOWN DEPENDING ON WS-DEMUX-IDX.
019800
019900 P2-10-FIND-TAG.
020000     IF TYPE-TAG-TAB(WS-TAG-IDX) = XPT-TYPE-TAG
020100         MOVE WS-TAG-IDX TO WS-DEMUX-IDX
020200     END-IF.
020300
020400*-----------------------------------------------------------------
020500* P3-WRITE-ENG - RECAST ONE ENGAGEMENT RECORD AND WRITE IT.
020600*-----------------------------------------------------------------
020700 P3-WRITE-ENG.
020800     MOVE XPT-ID-AREA TO WS-ENG-ID
020900     MOVE XPT-BODY(1:193) TO WS-ENG-REST
021000     WRITE ENGAGE-RECORD FROM WS-ENG-BUF
021100     ADD 1 TO CNT-ENG
021200     GO TO P1.
021300
021400*-----------------------------------------------------------------
021500* P4-WRITE-APP - RECAST ONE APPLICATION RECORD AND WRITE IT.
021600*-----------------------------------------------------------------
021700 P4-WRITE-APP.
021800     MOVE XPT-ID-AREA TO WS-APP-ID
021900     MOVE XPT-BODY(1:365) TO WS-APP-REST
022000     WRITE APPLIC-RECORD FROM WS-APP-BUF
022100     ADD 1 TO CNT-APP
022200     GO TO P1.
022300
022400*-----------------------------------------------------------------
022500* P5-WRITE-CMP - RECAST ONE APPLICATION-COMPONENT RECORD AND
022600* WRITE IT. THE COMPONENT LAYOUT IS THE WIDEST OF THE FOUR, SO
022700* ITS REST PORTION CONSUMES THE WHOLE XPT-BODY FIELD.
022800*-----------------------------------------------------------------
022900 P5-WRITE-CMP.
023000     MOVE XPT-ID-AREA TO WS-CMP-ID
023100     MOVE XPT-BODY TO WS-CMP-REST
023200     IF SOLXPT01-TRACE-ON
023300         DISPLAY "SOLXPT01 TRACE - COMPONENT ID "
023400             WS-CMP-ID-NUMERIC
023500     END-IF
023600     WRITE APPCOMP-RECORD FROM WS-CMP-BUF
023700     ADD 1 TO CNT-CMP
023800     GO TO P1.
023900
024000*-----------------------------------------------------------------
024100* P6-WRITE-RLC - RECAST ONE RAW-LICENSE RECORD AND WRITE IT.
024200*-----------------------------------------------------------------
024300 P6-WRITE-RLC.
024400     MOVE XPT-ID-AREA TO WS-RLC-ID
024500     MOVE XPT-BODY(1:820) TO WS-RLC-REST
024600     WRITE RAWLIC-RECORD FROM WS-RLC-BUF
024700     ADD 1 TO CNT-RLC
024800     GO TO P1.
024900
025000*-----------------------------------------------------------------
025100* P7-SKIP-UNKNOWN - NORMALIZED-LICENSE (TAG "NL") AND ANY OTHER
025200* TAG WE DO NOT RECOGNIZE. NO DETAIL FILE EXISTS FOR "NL" YET -
025300* SEE SOL-1204 - SO WE LOG AND COUNT IT RATHER THAN ABEND.
025400*-----------------------------------------------------------------
025500 P7-SKIP-UNKNOWN.
025600     IF SOLXPT01-TRACE-ON
025700         DISPLAY "SOLXPT01 TRACE - UNHANDLED TAG " XPT-TYPE-TAG
025800             " ID " XPT-ID-AREA
025900     END-IF
026000     ADD 1 TO CNT-SKIPPED
026100     GO TO P1.
026200
026300*-----------------------------------------------------------------
026400* P99-EOF - RUN TOTALS AND CLOSE.
026500*-----------------------------------------------------------------
026600 P99-EOF.
026700     DISPLAY "SOLXPT01 - ENGAGEMENTS " CNT-ENG
026800         " APPLICATIONS " CNT-APP
026900     DISPLAY "SOLXPT01 - COMPONENTS " CNT-CMP
027000         " RAW LICENSES " CNT-RLC
027100     DISPLAY "SOLXPT01 - SKIPPED (NL/UNKNOWN TAG) " CNT-SKIPPED
027200         " NEVER STAMPED " CNT-UNSTAMPED
027300     CLOSE XPTIN ENGOUT APPOUT CMPOUT RLCOUT
027400     STOP RUN.
027500
027600 9999-ABORT.
027700     DISPLAY "SOLXPT01 - FATAL, ABORTING"
027800     STOP RUN.
