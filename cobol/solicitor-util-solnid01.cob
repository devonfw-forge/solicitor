000100******************************************************************
000200* SOLICITOR LICENSE-COMPLIANCE AUDIT SYSTEM
000300* PROGRAM SOLNID01 - GLOBAL SEQUENTIAL RECORD-ID STAMPER
000400******************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.    SOLNID01.
000700 AUTHOR.        S WAITE.
000800 INSTALLATION.  BUREAU OF INFORMATION TECHNOLOGY - AUDIT UNIT.
000900 DATE-WRITTEN.  OCTOBER 1986.
001000 DATE-COMPILED. TODAY.
001100 SECURITY.      UNCLASSIFIED - AUDIT WORKING PAPERS.
001200******************************************************************
001300* CHANGE LOG
001400*-----------------------------------------------------------------
001500* 1986-10-04 SW   ORIGINAL WRITE - SIDW-FIX96CMSCHARGES, A ONE-OFF
001600*                 SCAN OF THE 1996 CHARGE-CURRENT FILE TO DISPLAY
001700*                 ANY RECORD DATED 12/31/2022 FOR MANUAL REVIEW
001800*                 (PROBABLE KEYING ERROR - CENTURY TRANSPOSED).
001900* 1998-07-09 RMC  Y2K REVIEW - THE VERY TEST CASE THAT PROMPTED
002000*                 THIS JOB'S WRITE-UP, SIGNED OFF WITH NO CHANGE.
002100* 2011-04-25 DLM  RECAST AS A GENERIC "READ, TEST, FLAG" SHELL FOR
002200*                 ONE-OFF AUDIT SCANS - SAME SINGLE-FILE, SINGLE-
002300*                 PARAGRAPH SHAPE REUSED FOR EACH NEW AD HOC SCAN
002400*                 REQUEST (CR# AU-0901).
002500* 2019-02-11 DLM  ADOPTED FOR THE SBOM NORMALIZATION PROJECT -
002600*                 RENAMED FROM FIX96CMSCHARGES TO SOLNID01, NOW
002700*                 STAMPS THE SHOP-WIDE SEQUENTIAL RECORD-ID ONTO
002800*                 EVERY ENGAGEMENT/APPLICATION/COMPONENT/LICENSE
002900*                 RECORD IN THE ID-STREAM AS IT PASSES THROUGH
003000*                 (CR# SOL-984).
003100* 2020-03-02 JTK  COUNTER IS NOW SHARED ACROSS ALL FIVE RECORD
003200*                 TYPES INSTEAD OF BEING RESET PER TYPE - THE
003300*                 MODEL NEEDS ONE UNBROKEN ID SEQUENCE (SOL-1005)
003400* 2022-06-14 JTK  A RESTARTED EXPORT STEP WAS FEEDING THIS JOB A
003500*                 STREAM WHERE SOME RECORDS HAD ALREADY BEEN
003600*                 STAMPED BY A PRIOR PARTIAL RUN - ADDED THE
003700*                 ALREADY-STAMPED CHECK SO WE DO NOT RE-NUMBER
003800*                 THEM AND DOUBLE UP DOWNSTREAM KEYS (SOL-1121).
003900******************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM
004400     CLASS NID-DIGIT IS "0" THRU "9"
004500     UPSI-0 ON STATUS IS SOLNID01-TRACE-ON.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT IDSTRIN  ASSIGN TO IDSTRIN
004900         ORGANIZATION IS LINE SEQUENTIAL
005000         FILE STATUS IS WS-IDSTRIN-STATUS.
005100     SELECT IDSTROUT ASSIGN TO IDSTROUT
005200         ORGANIZATION IS LINE SEQUENTIAL.
005300
005400 DATA DIVISION.
005500 FILE SECTION.
005600 FD  IDSTRIN
005700*    ONE RECORD OF ANY TYPE PER LINE, IN THE ORDER IT WAS CREATED
005800*    BY ITS OWNING READER/EXPORT PROGRAM - ENGAGEMENT, THEN ITS
005900*    APPLICATIONS, THEN EACH ONE'S COMPONENTS, THEN EACH
006000*    COMPONENT'S LICENSES, DEPTH-FIRST. BYTES 10-11 ARE A 2-CHAR
006100*    RECORD-TYPE TAG (EN/AP/CP/RL/NL); BYTES 1-9 ARE RESERVED FOR
006200*    THE ID THIS PROGRAM STAMPS IN - THE CALLER LEAVES THEM BLANK.
006300*    IDS-BODY IS SIZED TO HOLD THE WIDEST LAYOUT OF THE FOUR
006400*    DOWNSTREAM COPYBOOKS (APPCOMP.CPY) LESS ITS OWN LEADING
006500*    9-DIGIT ID FIELD, SINCE THAT ID FIELD IS CARRIED HERE IN
006600*    IDS-ID-AREA INSTEAD - SEE SOLXPT01, WHICH REDEFINES THIS
006700*    BODY BACK INTO THE TYPE-SPECIFIC COPYBOOK VIEW.
006800     DATA RECORD IS IDSTRIN-REC.
006900 01  IDSTRIN-REC.
007000     02 IDS-ID-AREA              PIC X(09).
007100     02 IDS-TYPE-TAG             PIC X(02).
007200     02 IDS-BODY                 PIC X(1074).
007300     02 FILLER                   PIC X(15).
007400
007500*    NUMERIC-VIEW OF THE ID AREA, USED ONLY WHEN A CALLING JOB
007600*    HANDS US A RE-RUN STREAM WHERE THE ID AREA IS ALREADY
007700*    POPULATED AND WE NEED TO TEST IT IS NUMERIC BEFORE TRUSTING
007800*    IT (SEE P2-STAMP-ID).
007900 01  IDSTRIN-REC-NUM-R REDEFINES IDSTRIN-REC.
008000     02 IDN-ID-NUMERIC           PIC 9(09).
008100     02 FILLER                   PIC X(1091).
008200
008300 FD  IDSTROUT.
008400 01  IDSTROUT-REC                PIC X(1100).
008500
008600 WORKING-STORAGE SECTION.
008700 01  WS-IDSTRIN-STATUS           PIC X(02).
008800     88 WS-IDSTRIN-OK             VALUE "00".
008900     88 WS-IDSTRIN-EOF            VALUE "10".
009000
009100******************************************************************
009200* THE ONE GLOBAL COUNTER - SHARED ACROSS EVERY RECORD TYPE, NEVER
009300* RESET WITHIN A RUN, STARTS AT ZERO FOR THE FIRST RECORD (SOL-
009400* 1005). EDIT-NEXT-ID IS THE ZERO-PADDED 9-DIGIT STRING FORM
009500* ACTUALLY STAMPED INTO IDS-ID-AREA.
009600******************************************************************
009700 01  WS-NEXT-ID                  PIC 9(09) COMP.
009800 01  EDIT-NEXT-ID                PIC 9(09).
009900 01  EDIT-NEXT-ID-R REDEFINES EDIT-NEXT-ID.
010000     02 EDIT-NEXT-ID-HI           PIC 9(05).
010100     02 EDIT-NEXT-ID-LO           PIC 9(04).
010200
010300******************************************************************
010400* PER-TYPE COUNTS FOR THE RUN-END DISPLAY ONLY - NOT USED IN THE
010500* ID ASSIGNMENT ITSELF, WHICH IS ALWAYS THE ONE SHARED COUNTER.
010600******************************************************************
010700 01  TYPE-COUNT-TAB              PIC 9(06) COMP OCCURS 5 TIMES
010800                                   INDEXED BY TYPE-COUNT-IDX.
010900 01  TYPE-TAG-TAB                PIC X(02) OCCURS 5 TIMES
011000                                   VALUE "ENAPCPRLNL".
011100 01  TYPE-TAG-TAB-R REDEFINES TYPE-TAG-TAB.
011200     02 FILLER                   PIC X(10).
011300 01  WS-FOUND-SW                 PIC X(01).
011400     88 WS-TYPE-FOUND              VALUE "Y".
011500
011600 01  CNT-STAMPED                 PIC 9(06) COMP.
011700
011800 PROCEDURE DIVISION.
011900*-----------------------------------------------------------------
012000* 0005-START - OPEN FILES, PRIME THE GLOBAL COUNTER AT ZERO.
012100*-----------------------------------------------------------------
012200 0005-START.
012300     OPEN INPUT IDSTRIN
012400     OPEN OUTPUT IDSTROUT
012500     IF NOT WS-IDSTRIN-OK
012600         DISPLAY "SOLNID01 - CANNOT OPEN IDSTRIN, STATUS "
012700             WS-IDSTRIN-STATUS
012800         GO TO 9999-ABORT
012900     END-IF
013000     MOVE 0 TO WS-NEXT-ID
013100     MOVE 0 TO CNT-STAMPED
013200     PERFORM 0006-CLEAR-TYPE-TAB THRU 0006-EXIT
013300         VARYING TYPE-COUNT-IDX FROM 1 BY 1
013400         UNTIL TYPE-COUNT-IDX > 5
013500     GO TO P1.
013600
013700*-----------------------------------------------------------------
013800* 0006-CLEAR-TYPE-TAB - ZERO THE PER-TYPE DIAGNOSTIC COUNTERS.
013900*-----------------------------------------------------------------
014000 0006-CLEAR-TYPE-TAB.
014100     MOVE 0 TO TYPE-COUNT-TAB(TYPE-COUNT-IDX).
014200 0006-EXIT.
014300     EXIT.
014400
014500*-----------------------------------------------------------------
014600* P1 - MAIN LOOP, ONE INCOMING RECORD PER ITERATION.
014700*-----------------------------------------------------------------
014800 P1.
014900     READ IDSTRIN
015000       AT END
015100         GO TO P99
015200     END-READ
015300     PERFORM P2-STAMP-ID
015400     PERFORM P3-TALLY-TYPE
015500     WRITE IDSTROUT-REC FROM IDSTRIN-REC
015600     GO TO P1.
015700
015800*-----------------------------------------------------------------
015900* P2-STAMP-ID - THE WHOLE POINT OF THIS PROGRAM: MOVE THE CURRENT
016000* COUNTER INTO THE RECORD AS A 9-DIGIT ZERO-PADDED STRING, THEN
016100* ADVANCE THE COUNTER, REGARDLESS OF IDS-TYPE-TAG.
016200*-----------------------------------------------------------------
016300 P2-STAMP-ID.
016400     IF IDS-ID-AREA IS NUMERIC AND IDN-ID-NUMERIC > 0
016500         DISPLAY "SOLNID01 - ID AREA ALREADY STAMPED, "
016600             "SKIPPING RE-STAMP, " IDS-ID-AREA
016700     ELSE
016800         MOVE WS-NEXT-ID TO EDIT-NEXT-ID
016900         MOVE EDIT-NEXT-ID TO IDS-ID-AREA
017000         ADD 1 TO WS-NEXT-ID
017100         ADD 1 TO CNT-STAMPED
017200     END-IF.
017300
017400*-----------------------------------------------------------------
017500* P3-TALLY-TYPE - RUN-END DIAGNOSTIC ONLY, PER-TYPE COUNT.
017600*-----------------------------------------------------------------
017700 P3-TALLY-TYPE.
017800     MOVE "N" TO WS-FOUND-SW
017900     PERFORM P3-10-FIND-TYPE THRU P3-10-EXIT
018000         VARYING TYPE-COUNT-IDX FROM 1 BY 1
018100         UNTIL TYPE-COUNT-IDX > 5 OR WS-TYPE-FOUND.
018200
018300 P3-10-FIND-TYPE.
018400     IF IDS-TYPE-TAG = TYPE-TAG-TAB(TYPE-COUNT-IDX)
018500         ADD 1 TO TYPE-COUNT-TAB(TYPE-COUNT-IDX)
018600         MOVE "Y" TO WS-FOUND-SW
018700     END-IF.
018800 P3-10-EXIT.
018900     EXIT.
019000
019100 P99.
019200     DISPLAY "SOLNID01 - RECORDS STAMPED " CNT-STAMPED
019300         " NEXT ID WOULD BE " EDIT-NEXT-ID
019400     CLOSE IDSTRIN IDSTROUT
019500     STOP RUN.
019600
019700 9999-ABORT.
019800     DISPLAY "SOLNID01 - FATAL, ABORTING"
019900     CLOSE IDSTRIN IDSTROUT
020000     STOP RUN.
