000100******************************************************************
000200* SOLICITOR LICENSE-COMPLIANCE AUDIT SYSTEM
000300* PROGRAM SOLCSV01 - GENERIC CSV INVENTORY READER
000400******************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.    SOLCSV01.
000700 AUTHOR.        S WAITE.
000800 INSTALLATION.  BUREAU OF INFORMATION TECHNOLOGY - AUDIT UNIT.
000900 DATE-WRITTEN.  APRIL 1986.
001000 DATE-COMPILED. TODAY.
001100 SECURITY.      UNCLASSIFIED - AUDIT WORKING PAPERS.
001200******************************************************************
001300* CHANGE LOG
001400*-----------------------------------------------------------------
001500* 1986-04-02 SW   ORIGINAL WRITE - READS VENDOR-SUPPLIED SOFTWARE
001600*                 INVENTORY EXTRACTS (FIXED-COLUMN, ONE COMPONENT
001700*                 PER LINE) INTO THE AUDIT MASTER FILE.
001800* 1988-01-11 SW   ADDED CONFIGURABLE COLUMN POSITIONS - TOO MANY
001900*                 VENDORS, TOO MANY LAYOUTS.
002000* 1991-05-19 SW   ADDED MULTI-LICENSE MERGE FOR THE GE CONTRACT
002100*                 EXTRACT, WHICH REPEATS A COMPONENT ROW PER
002200*                 LICENSE.
002300* 1994-08-30 RMC  DELIMITER/QUOTE NOW READ FROM SIDECAR CONFIG
002400*                 FILE INSTEAD OF BEING HARD CODED (CR# AU-0447).
002500* 1998-12-02 RMC  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN THIS
002600*                 PROGRAM, NO REMEDIATION REQUIRED.
002700* 1999-02-09 RMC  Y2K REVIEW SIGNED OFF BY QA - SEE AU-0501.
002800* 2004-06-14 DLM  CONTROL TOTALS NOW WRITTEN TO CTLOUT INSTEAD OF
002900*                 SYSOUT ONLY, FOR THE NEW AUDIT TRAIL MANDATE.
003000* 2012-03-05 DLM  WIDENED ARTIFACT-ID TO SUPPORT MAVEN
003100*                 COORDINATES.
003200* 2019-02-11 DLM  ADOPTED FOR THE SBOM NORMALIZATION PROJECT -
003300*                 RENAMED FROM AU-EXTRACT TO SOLCSV01, SAME JOB
003400*                 STEP, SAME RECORD SHAPE (CR# SOL-980).
003500* 2020-07-22 JTK  REPRODUCED THE UPSTREAM TOOL DEFECT WHERE
003600*                 LICENSE-URL IS READ FROM THE LICENSE COLUMN
003700*                 INSTEAD OF ITS OWN COLUMN - DOWNSTREAM REPORTS
003800*                 ALREADY DEPEND ON THE (WRONG) BEHAVIOR, DO NOT
003900*                 "FIX" THIS WITHOUT A CHANGE REQUEST (CR# SOL-
004000*                 991).
004100* 2023-10-03 JTK  NO LONGER ABENDS ON AN UNCONFIGURED GROUPID
004200*                 COLUMN - TREATS IT AS BLANK PER SOL-1188.
004300* 2024-03-11 JTK  LOAD-CFG WAS DEFAULTING CFG-COL-LICENSE TO 0
004400*                 INSTEAD OF -1, SO AN UNCONFIGURED LICENSE=
004500*                 KEY WAS STILL READING CSV COLUMN 0 - NOW
004600*                 DEFAULTS -1 LIKE GROUPID/LICENSEURL DO, SO THE
004700*                 LICENSE COLUMN IS SKIPPED WHEN UNCONFIGURED
004800*                 (CR# SOL-1234).
004900******************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM
005400     CLASS CSV-DIGIT IS "0" THRU "9"
005500     UPSI-0 ON STATUS IS SOLCSV01-TRACE-ON.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT CSVIN    ASSIGN TO CSVIN
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS IS WS-CSVIN-STATUS.
006100     SELECT CSVCFG   ASSIGN TO CSVCFG
006200         ORGANIZATION IS LINE SEQUENTIAL
006300         FILE STATUS IS WS-CSVCFG-STATUS.
006400     SELECT COMPOUT  ASSIGN TO COMPOUT
006500         ORGANIZATION IS LINE SEQUENTIAL.
006600     SELECT LICOUT   ASSIGN TO LICOUT
006700         ORGANIZATION IS LINE SEQUENTIAL.
006800     SELECT CTLOUT   ASSIGN TO CTLOUT
006900         ORGANIZATION IS LINE SEQUENTIAL.
007000
007100 DATA DIVISION.
007200 FILE SECTION.
007300 FD  CSVIN
007400*    ONE DELIMITED ROW PER COMPONENT OR LICENSE. NO HEADER ROW.
007500     DATA RECORD IS CSVIN-REC.
007600 01  CSVIN-REC                   PIC X(300).
007700
007800 FD  CSVCFG
007900*    CSVREADER.CONFIG SIDECAR - A PLAIN LINE-SEQUENTIAL KEY=VALUE
008000*    TEXT FILE. JCL POINTS THIS DD AT THE FILE SOLCSV01-P1 DERIVES
008100*    BELOW (FILENAME PORTION OF THE SOURCE-URL CONTROL CARD
008200*    REPLACED WITH THE LITERAL "CSVREADER.CONFIG").
008300     DATA RECORD IS CSVCFG-LINE-REC.
008400 01  CSVCFG-LINE-REC              PIC X(120).
008500
008600 FD  COMPOUT.
008700     COPY APPCOMP.CPY.
008800
008900 FD  LICOUT.
009000     COPY RAWLIC.CPY.
009100
009200 FD  CTLOUT.
009300     COPY CTLTOT.CPY.
009400
009500 WORKING-STORAGE SECTION.
009600 01  WS-CSVIN-STATUS             PIC X(02).
009700     88 WS-CSVIN-OK               VALUE "00".
009800     88 WS-CSVIN-EOF              VALUE "10".
009900 01  WS-CSVCFG-STATUS            PIC X(02).
010000     88 WS-CSVCFG-OK              VALUE "00".
010100     88 WS-CSVCFG-EOF             VALUE "10".
010200
010300 01  WS-SOURCE-CARD.
010400     02 WS-SOURCE-URL             PIC X(60).
010500     02 WS-SOURCE-APP-NAME        PIC X(40).
010600 01  WS-SOURCE-CARD-R REDEFINES WS-SOURCE-CARD.
010700     02 WS-SOURCE-PATH            PIC X(40).
010800     02 WS-SOURCE-FILENAME        PIC X(20).
010900     02 FILLER                    PIC X(40).
011000
011100 COPY CSVCFG.CPY.
011200
011300 01  WS-CFG-PATH-DERIVED         PIC X(60).
011400 01  WS-CFG-PATH-R REDEFINES WS-CFG-PATH-DERIVED.
011500     02 WS-CFG-PATH-DIR           PIC X(40).
011600     02 WS-CFG-PATH-NAME          PIC X(20).
011700
011800 01  CSV-COL-TAB                 PIC X(80) OCCURS 20 TIMES
011900                                   INDEXED BY CSV-COL-IDX.
012000*    FLAT VIEW OF THE SAME TWENTY COLUMNS, USED ONLY FOR THE
012100*    TRACE DISPLAY WHEN UPSI-0 IS ON (SEE P2-SPLIT-ROW).
012200 01  CSV-COL-TAB-R REDEFINES CSV-COL-TAB.
012300     02 CSV-ROW-FLAT              PIC X(1600).
012400 01  CSV-COL-COUNT               PIC 9(02) COMP.
012500 01  CSV-PTR                     PIC 9(04) COMP.
012600 01  CSV-REC-LEN                 PIC 9(04) COMP.
012700 01  CSV-WORK-COL                PIC X(80).
012800 01  CSV-WORK-LEN                PIC 9(02) COMP.
012900
013000 01  HOLD-GROUP-ID               PIC X(120).
013100 01  HOLD-ARTIFACT-ID            PIC X(120).
013200 01  HOLD-VERSION                PIC X(40).
013300 01  FIRST-ROW-SW                PIC X(01) VALUE "Y".
013400     88 IS-FIRST-ROW              VALUE "Y".
013500
013600 01  CNT-COMPONENT                PIC 9(06) COMP.
013700 01  CNT-LICENSE                  PIC 9(06) COMP.
013800 01  EDIT-COMPONENT-COUNT         PIC ZZZ,ZZ9.
013900 01  EDIT-LICENSE-COUNT           PIC ZZZ,ZZ9.
014000
014100 PROCEDURE DIVISION.
014200*-----------------------------------------------------------------
014300* 0005-START - OPEN FILES, LOAD THE SOURCE CONTROL CARD, DERIVE
014400* AND LOAD THE SIDECAR CONFIG.
014500*-----------------------------------------------------------------
014600 0005-START.
014700     MOVE "NPM-PACKAGES-EXPORT.CSV" TO WS-SOURCE-URL
014800     MOVE "SAMPLE-APPLICATION"      TO WS-SOURCE-APP-NAME
014900     PERFORM 0010-DERIVE-CFG-PATH
015000     PERFORM 0020-OPEN-FILES
015100     PERFORM 0030-LOAD-CFG
015200     MOVE 0 TO CNT-COMPONENT CNT-LICENSE
015300     MOVE "Y" TO FIRST-ROW-SW
015400     GO TO P1.
015500
015600*-----------------------------------------------------------------
015700* 0010-DERIVE-CFG-PATH - STRIP A LEADING "FILE:" PREFIX, THEN
015800* REPLACE THE FILENAME PORTION OF SOURCE-URL WITH THE LITERAL
015900* "CSVREADER.CONFIG". THIS IS THE VALUE THE OPERATOR RUN-BOOK
016000* TELLS JCL TO POINT THE CSVCFG DD AT FOR THIS SOURCE.
016100*-----------------------------------------------------------------
016200 0010-DERIVE-CFG-PATH.
016300     MOVE WS-SOURCE-URL TO WS-SOURCE-CARD
016400     IF WS-SOURCE-URL(1:5) = "FILE:"
016500         MOVE WS-SOURCE-URL(6:55) TO WS-SOURCE-URL
016600     END-IF
016700     MOVE SPACE TO WS-CFG-PATH-DERIVED
016800     STRING WS-SOURCE-PATH DELIMITED BY SPACE
016900         "CSVREADER.CONFIG" DELIMITED BY SIZE
017000         INTO WS-CFG-PATH-DERIVED
017100     END-STRING.
017200
017300 0020-OPEN-FILES.
017400     OPEN INPUT CSVIN CSVCFG
017500     OPEN OUTPUT COMPOUT LICOUT CTLOUT
017600     IF NOT WS-CSVIN-OK
017700         DISPLAY "SOLCSV01 - CANNOT OPEN CSVIN FOR "
017800             WS-SOURCE-URL " STATUS " WS-CSVIN-STATUS
017900         GO TO 9999-ABORT
018000     END-IF.
018100
018200*-----------------------------------------------------------------
018300* 0030-LOAD-CFG - READ THE KEY=VALUE SIDECAR, ONE LINE AT A TIME,
018400* UNTIL EOF. UNCONFIGURED INDEX FIELDS ARE LEFT AT -1.
018500*-----------------------------------------------------------------
018600 0030-LOAD-CFG.
018700     MOVE "," TO CFG-DELIMITER
018800     MOVE SPACE TO CFG-QUOTE
018900     MOVE -1 TO CFG-COL-GROUPID CFG-COL-LICENSEURL CFG-COL-LICENSE
019000     MOVE 0 TO CFG-COL-ARTIFACTID CFG-COL-VERSION.
019100
019200 0030-10-READ-CFG.
019300     READ CSVCFG
019400       AT END
019500         GO TO 0030-EXIT
019600     END-READ
019700     UNSTRING CSVCFG-LINE-REC DELIMITED BY "="
019800         INTO CFG-LINE-KEY CFG-LINE-VALUE
019900     END-UNSTRING
020000     PERFORM 0040-APPLY-CFG-LINE
020100     GO TO 0030-10-READ-CFG.
020200
020300 0030-EXIT.
020400     EXIT.
020500
020600 0040-APPLY-CFG-LINE.
020700     IF CFG-LINE-KEY = "DELIMITER"
020800         MOVE CFG-LINE-VALUE(1:1) TO CFG-DELIMITER
020900     END-IF
021000     IF CFG-LINE-KEY = "QUOTE"
021100         MOVE CFG-LINE-VALUE(1:1) TO CFG-QUOTE
021200     END-IF
021300     IF CFG-LINE-KEY = "GROUPID"
021400         MOVE CFG-LINE-VALUE(1:2) TO CFG-COL-GROUPID
021500     END-IF
021600     IF CFG-LINE-KEY = "ARTIFACTID"
021700         MOVE CFG-LINE-VALUE(1:2) TO CFG-COL-ARTIFACTID
021800     END-IF
021900     IF CFG-LINE-KEY = "VERSION"
022000         MOVE CFG-LINE-VALUE(1:2) TO CFG-COL-VERSION
022100     END-IF
022200     IF CFG-LINE-KEY = "LICENSE"
022300         MOVE CFG-LINE-VALUE(1:2) TO CFG-COL-LICENSE
022400     END-IF
022500     IF CFG-LINE-KEY = "LICENSEURL"
022600         MOVE CFG-LINE-VALUE(1:2) TO CFG-COL-LICENSEURL
022700     END-IF.
022800
022900*-----------------------------------------------------------------
023000* P1 - MAIN READ LOOP, ONE ROW PER ITERATION.
023100*-----------------------------------------------------------------
023200 P1.
023300     READ CSVIN
023400       AT END
023500         GO TO 9100-EOF
023600     END-READ
023700     PERFORM P2-SPLIT-ROW
023800     PERFORM P3-BUILD-COMPONENT
023900     GO TO P1.
024000
024100*-----------------------------------------------------------------
024200* P2-SPLIT-ROW - UNSTRING THE ROW ONE DELIMITED FIELD AT A TIME,
024300* ADVANCING A POINTER, INTO CSV-COL-TAB. STRIPS A SURROUNDING
024400* QUOTE CHARACTER WHEN CFG-QUOTE IS CONFIGURED.
024500*-----------------------------------------------------------------
024600 P2-SPLIT-ROW.
024700     MOVE 1 TO CSV-PTR
024800     MOVE 300 TO CSV-REC-LEN
024900     MOVE 0 TO CSV-COL-COUNT
025000     PERFORM P2-10-NEXT-FIELD
025100         UNTIL CSV-PTR > CSV-REC-LEN OR CSV-COL-COUNT = 20
025200     IF SOLCSV01-TRACE-ON
025300         DISPLAY "SOLCSV01 TRACE - ROW " CSV-ROW-FLAT(1:80)
025400     END-IF.
025500
025600 P2-10-NEXT-FIELD.
025700     ADD 1 TO CSV-COL-COUNT
025800     UNSTRING CSVIN-REC DELIMITED BY CFG-DELIMITER
025900         INTO CSV-WORK-COL
026000         WITH POINTER CSV-PTR
026100     END-UNSTRING
026200     IF CFG-QUOTE NOT = SPACE
026300         PERFORM P2-20-STRIP-QUOTE
026400     END-IF
026500     MOVE CSV-WORK-COL TO CSV-COL-TAB(CSV-COL-COUNT).
026600
026700 P2-20-STRIP-QUOTE.
026800     IF CSV-WORK-COL(1:1) = CFG-QUOTE
026900         MOVE CSV-WORK-COL(2:78) TO CSV-WORK-COL
027000     END-IF.
027100
027200*-----------------------------------------------------------------
027300* P3-BUILD-COMPONENT - DERIVE GROUPID/ARTIFACTID/VERSION, APPLY
027400* THE MULTI-LICENSE MERGE RULE AGAINST THE PREVIOUS ROW ONLY,
027500* AND EMIT THE COMPONENT AND/OR LICENSE DETAIL RECORD.
027600*-----------------------------------------------------------------
027700 P3-BUILD-COMPONENT.
027800     MOVE SPACE TO APPCOMP-RECORD
027900     IF CFG-COL-GROUPID NOT = -1
028000         MOVE CSV-COL-TAB(CFG-COL-GROUPID + 1) TO CMP-GROUP-ID
028100     END-IF
028200     MOVE CSV-COL-TAB(CFG-COL-ARTIFACTID + 1) TO CMP-ARTIFACT-ID
028300     MOVE CSV-COL-TAB(CFG-COL-VERSION + 1)    TO CMP-VERSION
028400
028500     IF IS-FIRST-ROW
028600         OR CMP-GROUP-ID NOT = HOLD-GROUP-ID
028700         OR CMP-ARTIFACT-ID NOT = HOLD-ARTIFACT-ID
028800         OR CMP-VERSION NOT = HOLD-VERSION
028900         ADD 1 TO CNT-COMPONENT
029000         MOVE "N" TO FIRST-ROW-SW
029100         WRITE APPCOMP-RECORD
029200     END-IF
029300
029400     MOVE CMP-GROUP-ID    TO HOLD-GROUP-ID
029500     MOVE CMP-ARTIFACT-ID TO HOLD-ARTIFACT-ID
029600     MOVE CMP-VERSION     TO HOLD-VERSION
029700
029800     PERFORM P4-BUILD-LICENSE.
029900
030000*-----------------------------------------------------------------
030100* P4-BUILD-LICENSE - THE FAITHFULLY-REPRODUCED UPSTREAM DEFECT:
030200* RAW-LICENSE-URL IS READ USING THE "LICENSE" CONFIG INDEX, NOT
030300* THE "LICENSEURL" INDEX, SO IT ALWAYS EQUALS THE DECLARED
030400* LICENSE TEXT. DO NOT "CORRECT" THIS WITHOUT A CHANGE REQUEST.
030500*-----------------------------------------------------------------
030600 P4-BUILD-LICENSE.
030700     MOVE SPACE TO RAWLIC-RECORD
030800     IF CFG-COL-LICENSE NOT = -1
030900         MOVE CSV-COL-TAB(CFG-COL-LICENSE + 1)
031000             TO RAW-DECLARED-LICENSE
031100         MOVE CSV-COL-TAB(CFG-COL-LICENSE + 1)
031200             TO RAW-LICENSE-URL
031300     END-IF
031400     MOVE WS-SOURCE-URL TO RAW-SOURCE-URL
031500     ADD 1 TO CNT-LICENSE
031600     WRITE RAWLIC-RECORD.
031700
031800*-----------------------------------------------------------------
031900* 9100-EOF - LOG THE END-OF-SOURCE CONTROL TOTALS AND STOP.
032000*-----------------------------------------------------------------
032100 9100-EOF.
032200     MOVE CNT-COMPONENT TO EDIT-COMPONENT-COUNT
032300     MOVE CNT-LICENSE TO EDIT-LICENSE-COUNT
032400     MOVE WS-SOURCE-URL TO CTL-SOURCE-URL
032500     MOVE WS-SOURCE-APP-NAME TO CTL-APPLICATION-NAME
032600     MOVE CNT-COMPONENT TO CTL-COMPONENT-COUNT
032700     MOVE CNT-LICENSE TO CTL-LICENSE-COUNT
032800     WRITE CTLTOT-LINE
032900     DISPLAY "SOLCSV01 " WS-SOURCE-URL " COMPONENTS "
033000         EDIT-COMPONENT-COUNT " LICENSES " EDIT-LICENSE-COUNT
033100     GO TO 9200-CLOSE.
033200
033300 9200-CLOSE.
033400     CLOSE CSVIN CSVCFG COMPOUT LICOUT CTLOUT
033500     STOP RUN.
033600
033700 9999-ABORT.
033800     DISPLAY "SOLCSV01 - FATAL, ABORTING SOURCE " WS-SOURCE-URL
033900     CLOSE CSVIN CSVCFG COMPOUT LICOUT CTLOUT
034000     STOP RUN.
